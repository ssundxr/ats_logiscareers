000100*******************************************
000110*                                          *
000120*  Working Table Of Highlight Entries      *
000130*     Built fresh for every CV score-check *
000140*     request by jmscore - not held on     *
000150*     any file.                            *
000160*******************************************
000170* 100 entries is a practical ceiling for one 2000 char CV blob -
000180* see aa300-Build-Highlights before raising it.
000190*
000200* 15/01/03 dpk - Created for the CV score-check enhancement.
000210* 02/02/03 dpk - Hl-Skill added, dashboard-style detail wanted it.
000220* 08/05/09 mjs - Hl-Type-Redef added, the report detail line wanted
000230*                just the MATCH/FOUND suffix without the SKILL- stem.
000240*
000250 01  JM-Highlight-Table.
000260     03  Hl-Used               pic 999    comp.
000270     03  Hl-Entry              occurs 100
000280                                indexed by Hl-Sx.
000290*            Hl-Start - 0-based start offset.
000300         05  Hl-Start           pic 9(4).
000310*            Hl-End - 0-based end, exclusive.
000320         05  Hl-End             pic 9(4).
000330*            Hl-Text - matched text, original case.
000340         05  Hl-Text            pic x(20).
000350*            Hl-Type - SKILL-MATCH or SKILL-FOUND.
000360         05  Hl-Type            pic x(11).
000370         05  Hl-Type-Redef  redefines  Hl-Type.
000380             07  Hl-Type-Stem   pic x(6).
000390             07  Hl-Type-Suffix pic x(5).
000400*            Hl-Skill - canonical skill name.
000410         05  Hl-Skill           pic x(20).
000420*            Hl-Kept - Y kept, N dropped as overlap.
000430         05  Hl-Kept            pic x.
000440         05  filler             pic x(4).
000450*
