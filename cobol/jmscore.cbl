000100*
000110*****************************************************************
000120*                                                                *
000130*                    CV Score Check - One Shot                  *
000140*         Scores a single CV against a required-skill set       *
000150*         built from an explicit skill list and/or a job        *
000160*         description blob, and prints the CV SCORE REPORT.     *
000170*         Does not touch the MATCH file - this is an advisory   *
000180*         check only, run outside the normal match cycle.       *
000190*                                                                *
000200*****************************************************************
000210*
000220 identification          division.
000230*
000240     program-id.         jmscore.
000250     author.             V B Coen.
000260     installation.       Applewood Computers.
000270     date-written.       11/08/89.
000280     date-compiled.
000290     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
000300                          Distributed under the GNU General Public
000310                          License.  See the file COPYING for details.
000320*
000330*    remarks.            One request per run, read from the
000340*                         CV-CHECK request file.  The required set
000350*                         is the caller's explicit skill list plus
000360*                         any skills jmxskl finds in the optional
000370*                         job-description text, duplicates folded
000380*                         out case-insensitively with the canonical
000390*                         taxonomy spelling winning.  jmxskl/jmxexp
000400*                         run again against the CV text itself, then
000410*                         jmskill scores the two lists exactly as
000420*                         the match-run programs do.  Highlight
000430*                         positions are located by a whole-word,
000440*                         case-insensitive scan of the CV text,
000450*                         same boundary test as jmxskl but carried
000460*                         on to find every occurrence, not just the
000470*                         first.
000480*
000490*    called modules.     jmxskl.  (skill extraction)
000500*                        jmxexp.  (experience extraction)
000510*                        jmxedu.  (education extraction)
000520*                        jmskill. (skill match calculator)
000530*
000540*****************************************************************
000550* Changes:
000560* 11/08/89 vbc          - Created for the Personnel Placement suite.
000570* 15/01/03 dpk          - Job-description merge rule added, Chk-Jd-
000580*                         Text was sitting unused in wsjmchk since it
000590*                         was first laid out.
000600* 02/02/03 dpk          - Highlight table and overlap-drop logic
000610*                         added, wanted by the front end to shade CV
000620*                         text on screen.
000630* 09/03/07 mjs          - Education level now also extracted per the
000640*                         common keyword table rebuild, held for
000650*                         completeness though the printed report does
000660*                         not carry a column for it yet.
000670* 08/05/09 mjs          - Ws-Hold-Entry widened to match the filler
000680*                         added on Hl-Entry, plus trailing filler
000690*                         added on the two print lines, ws-flags and
000700*                         ws-work below.
000710* 14/03/26 rjc          - Aa110-Copy-Explicit now actually copies
000720*                         Chk-Req-Skills into jmskill-req-skill, was
000730*                         only setting the flag and leaving the skill
000740*                         spaces - every explicit required skill was
000750*                         scoring as missing, request 4471.
000760* 21/03/26 rjc          - Aa110-Copy-Explicit now upcases the copied
000770*                         skill (inspect ... converting, same idiom as
000780*                         Aa130-Search-Req) - an explicit skill supplied
000790*                         in lower/mixed case never matched the CV's
000800*                         canonical-uppercase skill on the percentage
000810*                         or the highlight scan, request 4488.
000820*****************************************************************
000830*
000840 environment             division.
000850*
000860 configuration           section.
000870 special-names.
000880     c01 is top-of-form.
000890     class alpha-upper is "A" thru "Z".
000900*
000910 input-output            section.
000920 file-control.
000930     select  jm-chk-file     assign to  CHKFILE
000940             organization  is  line sequential
000950             file status   is  ws-chk-status.
000960     select  jm-print-file   assign to  PRTFILE
000970             organization  is  line sequential
000980             file status   is  ws-print-status.
000990*
001000 data                    division.
001010 file section.
001020*
001030 fd  jm-chk-file
001040     label records are standard.
001050 01  fd-chk-record.
001060     copy  "wsjmchk.cob"  replacing  ==JM-Chk-Record==
001070                                  by ==fd-chk-record==.
001080*
001090 fd  jm-print-file
001100     reports are  Cv-Score-Report.
001110*
001120 working-storage         section.
001130*
001140 01  ws-flags.
001150     03  ws-chk-status      pic xx      value spaces.
001160         88  ws-chk-ok                  value "00".
001170         88  ws-chk-eof                 value "10".
001180     03  ws-print-status    pic xx      value spaces.
001190     03  ws-exper-met-sw    pic x       value "N".
001200         88  ws-exper-met               value "Y".
001210     03  ws-already-req-sw  pic x       value "N".
001220         88  ws-already-req             value "Y".
001230     03  ws-first-kept-sw   pic x       value "N".
001240         88  ws-first-kept              value "Y".
001250     03  ws-match-here-sw   pic x       value "N".
001260         88  ws-boundary-ok             value "Y".
001270    03  filler             pic x(4)    value spaces.
001280*
001290 01  ws-work.
001300     03  ws-today           pic 9(8).
001310     03  ws-req-x           pic 9(4)   comp.
001320     03  ws-held-x          pic 9(4)   comp.
001330     03  ws-cmp-a           pic x(20).
001340     03  ws-cmp-b           pic x(20).
001350     03  ws-found-count     pic 9(4)   comp   value zero.
001360     03  ws-matched-count   pic 9(4)   comp   value zero.
001370     03  ws-missing-count   pic 9(4)   comp   value zero.
001380     03  ws-matched-list    pic x(60)  value spaces.
001390     03  ws-missing-list    pic x(60)  value spaces.
001400     03  ws-cvskill-list    pic x(60)  value spaces.
001410     03  ws-build-hold      pic x(20).
001420     03  ws-exper-word      pic x(7)   value spaces.
001430    03  filler             pic x(4)    value spaces.
001440*
001450*    Highlight scan work fields - one whole-word occurrence scan of
001460*    the CV text at a time, same boundary rule as jmxskl.
001470*
001480 01  ws-scan-work.
001490     03  ws-cv-upper        pic x(2000).
001500     03  ws-cv-len          pic 9(4)   comp.
001510     03  ws-scan-skill      pic x(20).
001520     03  ws-scan-type       pic x(11).
001530     03  ws-scan-len        pic 9(4)   comp.
001540     03  ws-scan-pos        pic 9(4)   comp.
001550     03  ws-scan-before     pic 9(4)   comp.
001560     03  ws-scan-after      pic 9(4)   comp.
001570     03  ws-scan-ok-before  pic x.
001580         88  ws-scan-before-ok          value "Y".
001590     03  ws-scan-ok-after   pic x.
001600         88  ws-scan-after-ok           value "Y".
001610     03  ws-sort-swapped    pic x      value "N".
001620         88  ws-a-swap-happened         value "Y".
001630     03  ws-sx              pic 9(4)   comp.
001640     03  ws-hold-entry.
001650         05  ws-hold-start      pic 9(4).
001660         05  ws-hold-end        pic 9(4).
001670         05  ws-hold-text       pic x(20).
001680         05  ws-hold-type       pic x(11).
001690         05  ws-hold-skill      pic x(20).
001700         05  ws-hold-kept       pic x.
001710         05  filler             pic x(4).
001720     03  ws-last-kept-end   pic 9(4)   comp   value zero.
001730*
001740 copy  "wsjmhil.cob".
001750 copy  "wsjmxsk.cob".
001760 copy  "wsjmxxp.cob".
001770 copy  "wsjmxed.cob".
001780 copy  "wsjmskl.cob".
001790 copy  "wsjmdte.cob".
001800*
001810 report section.
001820*
001830 RD  Cv-Score-Report
001840     control      Final
001850     Page Limit   56
001860     Heading      1
001870     First Detail 14
001880     Last  Detail 54.
001890*
001900 01  Score-Report-Head  type page heading.
001910     03  line  1.
001920         05  col   1     pic x(30)   value "JM10 CV SCORE REPORT".
001930         05  col  60     pic x(11)   value "RUN DATE - ".
001940         05  col  71     pic 9(8)    source ws-today.
001950     03  line  3.
001960         05  col   1     pic x(11)   value "JOB TITLE -".
001970         05  col  13     pic x(40)   source Chk-Job-Title.
001980     03  line  4.
001990         05  col   1     pic x(20)   value "MATCH PERCENT     -".
002000         05  col  22     pic zzz9.99 source jmskill-percent.
002010     03  line  5.
002020         05  col   1     pic x(20)   value "EXPERIENCE CHECK   -".
002030         05  col  22     pic x(7)    source ws-exper-word.
002040     03  line  7.
002050         05  col   1     pic x(15)   value "MATCHED SKILLS -".
002060         05  col  17     pic x(60)   source ws-matched-list.
002070     03  line  8.
002080         05  col   1     pic x(15)   value "MISSING SKILLS -".
002090         05  col  17     pic x(60)   source ws-missing-list.
002100     03  line  9.
002110         05  col   1     pic x(15)   value "CV SKILLS      -".
002120         05  col  17     pic x(60)   source ws-cvskill-list.
002130     03  line 11.
002140         05  col   1     pic x(22)   value "SKILLS FOUND IN CV  -".
002150         05  col  24     pic zz9     source ws-found-count.
002160         05  col  32     pic x(22)   value "SKILLS MATCHED      -".
002170         05  col  54     pic zz9     source ws-matched-count.
002180         05  col  62     pic x(22)   value "SKILLS REQUIRED     -".
002190         05  col  84     pic zz9     source jmskill-req-count.
002200     03  line 13.
002210         05  col   1     pic x(6)    value "START".
002220         05  col   8     pic x(4)    value "END".
002230         05  col  14     pic x(11)   value "TYPE".
002240         05  col  27     pic x(20)   value "SKILL".
002250         05  col  49     pic x(20)   value "TEXT".
002260         05  filler      pic x(4).
002270*
002280 01  Highlight-Line  type is detail.
002290     03  line + 1.
002300         05  col   1     pic zzz9    source Hl-Start (Hl-Sx).
002310         05  col   8     pic zzz9    source Hl-End (Hl-Sx).
002320         05  col  14     pic x(11)   source Hl-Type (Hl-Sx).
002330         05  col  27     pic x(20)   source Hl-Skill (Hl-Sx).
002340         05  col  49     pic x(20)   source Hl-Text (Hl-Sx).
002350         05  filler      pic x(4).
002360*
002370 procedure division.
002380*
002390 aa000-main.
002400     move     "S"  to  jmdate-function.
002410     call     "jmdate"  using  jmdate-parms.
002420     move     jmdate-ccyymmdd  to  ws-today.
002430*
002440     open     input   jm-chk-file.
002450     open     output  jm-print-file.
002460*
002470     read     jm-chk-file
002480              at end  display  "JMSCORE NO REQUEST ON FILE"
002490                      close  jm-chk-file  jm-print-file
002500                      move   16  to  return-code
002510                      stop   run.
002520*
002530     if       Chk-Cv-Text = spaces
002540              display  "JMSCORE COULD NOT EXTRACT TEXT FROM CV"
002550              close    jm-chk-file  jm-print-file
002560              move     16  to  return-code
002570              stop     run.
002580*
002590     perform  aa100-Build-Required   thru aa100-exit.
002600     perform  aa200-Extract-Cv       thru aa200-exit.
002610     perform  aa300-Score-Cv         thru aa300-exit.
002620     perform  aa400-Build-Lists      thru aa400-exit.
002630     perform  bb010-Build-Highlights thru bb010-exit.
002640     perform  cc010-Sort-Highlights  thru cc010-exit.
002650     perform  dd010-Drop-Overlaps    thru dd010-exit.
002660*
002670     initiate Cv-Score-Report.
002680     perform  ee010-Print-One  thru ee010-exit
002690              varying Hl-Sx from 1 by 1
002700              until Hl-Sx > Hl-Used.
002710     terminate Cv-Score-Report.
002720*
002730     close    jm-chk-file  jm-print-file.
002740     display  "JMSCORE RUN COMPLETE".
002750     stop     run.
002760*
002770*    aa100-Build-Required - loads the explicit skill list, then
002780*    merges in whatever jmxskl finds in the job-description text,
002790*    folding out case-insensitive duplicates and letting the
002800*    canonical (extracted) spelling win the slot.
002810*
002820 aa100-Build-Required.
002830     move     Chk-Req-Skill-Count  to  jmskill-req-count.
002840     move     1  to  ws-req-x.
002850     perform  aa110-Copy-Explicit thru aa110-exit
002860              until ws-req-x > Chk-Req-Skill-Count.
002870*
002880     if       Chk-Jd-Text = spaces
002890              go to  aa100-exit.
002900*
002910     move     Chk-Jd-Text  to  Jmxskl-Text.
002920     call     "jmxskl"  using  Jmxskl-Parms.
002930*
002940     move     1  to  ws-held-x.
002950     perform  aa120-Merge-One thru aa120-exit
002960              until ws-held-x > Jmxskl-Found-Count.
002970*
002980 aa100-exit.
002990     exit.
003000*
003010 aa110-Copy-Explicit.
003020     move     Chk-Req-Skills (ws-req-x)  to  jmskill-req-skill (ws-req-x).
003030     inspect  jmskill-req-skill (ws-req-x)  converting
003040              "abcdefghijklmnopqrstuvwxyz"
003050              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003060     move     "N"  to  jmskill-req-flag (ws-req-x).
003070     add      1    to  ws-req-x.
003080*
003090 aa110-exit.
003100     exit.
003110*
003120 aa120-Merge-One.
003130     move     "N"  to  ws-already-req-sw.
003140     move     1    to  ws-req-x.
003150     perform  aa130-Search-Req thru aa130-exit
003160              until ws-already-req
003170                 or ws-req-x > jmskill-req-count.
003180*
003190     if       not ws-already-req
003200        and   jmskill-req-count < 20
003210              add   1  to  jmskill-req-count
003220              move  Jmxskl-Found-Skill (ws-held-x)
003230                    to  jmskill-req-skill (jmskill-req-count)
003240              move  "N"  to  jmskill-req-flag (jmskill-req-count).
003250*
003260     add      1  to  ws-held-x.
003270*
003280 aa120-exit.
003290     exit.
003300*
003310 aa130-Search-Req.
003320     move     jmskill-req-skill (ws-req-x)      to  ws-cmp-a.
003330     move     Jmxskl-Found-Skill (ws-held-x)    to  ws-cmp-b.
003340     inspect  ws-cmp-a  converting
003350              "abcdefghijklmnopqrstuvwxyz"
003360              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003370     inspect  ws-cmp-b  converting
003380              "abcdefghijklmnopqrstuvwxyz"
003390              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003400*
003410     if       ws-cmp-a = ws-cmp-b
003420              move  "Y"  to  ws-already-req-sw
003430*             canonical spelling wins the existing slot
003440              move  Jmxskl-Found-Skill (ws-held-x)
003450                    to  jmskill-req-skill (ws-req-x)
003460     else
003470              add   1  to  ws-req-x.
003480*
003490 aa130-exit.
003500     exit.
003510*
003520*    aa200-Extract-Cv - runs the extraction trio against the CV
003530*    text itself.  Jmxedu-Level is kept for completeness though the
003540*    printed report carries no education column yet.
003550*
003560 aa200-Extract-Cv.
003570     move     Chk-Cv-Text  to  Jmxskl-Text.
003580     call     "jmxskl"  using  Jmxskl-Parms.
003590     move     Jmxskl-Found-Count  to  jmskill-held-count  ws-found-count.
003600     perform  aa210-Copy-Held thru aa210-exit
003610              varying ws-held-x from 1 by 1
003620              until ws-held-x > Jmxskl-Found-Count.
003630*
003640     move     Chk-Cv-Text  to  Jmxexp-Text.
003650     call     "jmxexp"  using  Jmxexp-Parms.
003660*
003670     move     Chk-Cv-Text  to  Jmxedu-Text.
003680     call     "jmxedu"  using  Jmxedu-Parms.
003690*
003700 aa200-exit.
003710     exit.
003720*
003730 aa210-Copy-Held.
003740     move     Jmxskl-Found-Skill (ws-held-x)
003750              to  jmskill-held-skill (ws-held-x).
003760*
003770 aa210-exit.
003780     exit.
003790*
003800*    aa300-Score-Cv - U1 match plus the experience-met test.
003810*
003820 aa300-Score-Cv.
003830     call     "jmskill"  using  Jmskill-Parms.
003840*
003850     if       Chk-Req-Exper = zero
003860              move  "Y"  to  ws-exper-met-sw
003870     else
003880     if       Jmxexp-Years not less than Chk-Req-Exper
003890              move  "Y"  to  ws-exper-met-sw
003900     else
003910              move  "N"  to  ws-exper-met-sw.
003920*
003930     if       ws-exper-met
003940              move  "MET    "  to  ws-exper-word
003950     else
003960              move  "NOT MET"  to  ws-exper-word.
003970*
003980 aa300-exit.
003990     exit.
004000*
004010*    aa400-Build-Lists - comma separated matched/missing/cv-skill
004020*    lists for the report head, same STRING idiom as the match-run
004030*    reports use for their skill columns.
004040*
004050 aa400-Build-Lists.
004060     move     zero  to  ws-matched-count  ws-missing-count.
004070     move     spaces  to  ws-matched-list  ws-missing-list
004080                           ws-cvskill-list.
004090*
004100     move     1  to  ws-req-x.
004110     perform  aa410-One-Required thru aa410-exit
004120              until ws-req-x > jmskill-req-count.
004130*
004140     move     1  to  ws-held-x.
004150     perform  aa420-One-Cv-Skill thru aa420-exit
004160              until ws-held-x > jmskill-held-count.
004170*
004180 aa400-exit.
004190     exit.
004200*
004210 aa410-One-Required.
004220     move     jmskill-req-skill (ws-req-x)  to  ws-build-hold.
004230     if       jmskill-req-flag (ws-req-x) = "Y"
004240              add  1  to  ws-matched-count
004250              if   ws-matched-list = spaces
004260                   string  ws-build-hold delimited by space
004270                           into  ws-matched-list
004280              else
004290                   string  ws-matched-list delimited by space
004300                           ", " delimited by size
004310                           ws-build-hold delimited by space
004320                           into  ws-matched-list
004330              end-if
004340     else
004350              add  1  to  ws-missing-count
004360              if   ws-missing-list = spaces
004370                   string  ws-build-hold delimited by space
004380                           into  ws-missing-list
004390              else
004400                   string  ws-missing-list delimited by space
004410                           ", " delimited by size
004420                           ws-build-hold delimited by space
004430                           into  ws-missing-list
004440              end-if.
004450*
004460 aa410-exit.
004470     exit.
004480*
004490 aa420-One-Cv-Skill.
004500     move     jmskill-held-skill (ws-held-x)  to  ws-build-hold.
004510     if       ws-cvskill-list = spaces
004520              string  ws-build-hold delimited by space
004530                      into  ws-cvskill-list
004540     else
004550              string  ws-cvskill-list delimited by space
004560                      ", " delimited by size
004570                      ws-build-hold delimited by space
004580                      into  ws-cvskill-list
004590     end-if.
004600*
004610 aa420-exit.
004620     exit.
004630*
004640*    bb010-Build-Highlights - one whole-word scan of the CV text for
004650*    every matched required skill (SKILL-MATCH) and every CV skill
004660*    not already among the matched set (SKILL-FOUND).
004670*
004680 bb010-Build-Highlights.
004690     move     zero  to  Hl-Used.
004700     move     Chk-Cv-Text  to  ws-cv-upper.
004710     inspect  ws-cv-upper  converting
004720              "abcdefghijklmnopqrstuvwxyz"
004730              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004740     move     2000  to  ws-cv-len.
004750     perform  bb020-Trim-Cv-Len thru bb020-exit
004760              until ws-cv-len = zero
004770                 or ws-cv-upper (ws-cv-len:1) not = space.
004780*
004790     move     1  to  ws-req-x.
004800     perform  bb030-One-Matched thru bb030-exit
004810              until ws-req-x > jmskill-req-count.
004820*
004830     move     1  to  ws-held-x.
004840     perform  bb040-One-Cv-Skill thru bb040-exit
004850              until ws-held-x > jmskill-held-count.
004860*
004870 bb010-exit.
004880     exit.
004890*
004900 bb020-Trim-Cv-Len.
004910     subtract 1  from  ws-cv-len.
004920*
004930 bb020-exit.
004940     exit.
004950*
004960 bb030-One-Matched.
004970     if       jmskill-req-flag (ws-req-x) = "Y"
004980              move  jmskill-req-skill (ws-req-x)  to  ws-scan-skill
004990              move  "SKILL-MATCH"                 to  ws-scan-type
005000              perform  ff010-Find-All-Occurs thru ff010-exit.
005010     add      1  to  ws-req-x.
005020*
005030 bb030-exit.
005040     exit.
005050*
005060 bb040-One-Cv-Skill.
005070     move     "N"  to  ws-already-req-sw.
005080     move     jmskill-held-skill (ws-held-x)  to  ws-cmp-b.
005090     move     1  to  ws-req-x.
005100     perform  bb050-Check-Not-Matched thru bb050-exit
005110              until ws-already-req
005120                 or ws-req-x > jmskill-req-count.
005130     if       not ws-already-req
005140              move  jmskill-held-skill (ws-held-x)  to  ws-scan-skill
005150              move  "SKILL-FOUND"                   to  ws-scan-type
005160              perform  ff010-Find-All-Occurs thru ff010-exit.
005170     add      1  to  ws-held-x.
005180*
005190 bb040-exit.
005200     exit.
005210*
005220 bb050-Check-Not-Matched.
005230     if       jmskill-req-flag (ws-req-x) = "Y"
005240              move  jmskill-req-skill (ws-req-x)  to  ws-cmp-a
005250              if    ws-cmp-a = ws-cmp-b
005260                    move  "Y"  to  ws-already-req-sw
005270              end-if.
005280     add      1  to  ws-req-x.
005290*
005300 bb050-exit.
005310     exit.
005320*
005330*    ff010-Find-All-Occurs - whole-word, case-insensitive scan of
005340*    the upper-cased CV text for every occurrence of ws-scan-skill,
005350*    same boundary rule as jmxskl but not stopping at the first hit.
005360*
005370 ff010-Find-All-Occurs.
005380     move     20  to  ws-scan-len.
005390     perform  ff020-Trim-Skill thru ff020-exit
005400              until ws-scan-len = zero
005410                 or ws-scan-skill (ws-scan-len:1) not = space.
005420     if       ws-scan-len = zero
005430              go to  ff010-exit.
005440*
005450     move     1  to  ws-scan-pos.
005460*
005470 ff030-Scan-Loop.
005480     if       ws-scan-pos + ws-scan-len - 1 > ws-cv-len
005490              go to  ff010-exit.
005500*
005510     move     "N"  to  ws-match-here-sw.
005520     if       ws-cv-upper (ws-scan-pos:ws-scan-len)
005530                 = ws-scan-skill (1:ws-scan-len)
005540              perform  ff040-Check-Boundary thru ff040-exit
005550              if     ws-boundary-ok
005560                     perform  gg010-Add-Highlight thru gg010-exit
005570                     add  ws-scan-len  to  ws-scan-pos
005580                     go to  ff030-Scan-Loop
005590              end-if.
005600*
005610     add      1  to  ws-scan-pos.
005620     go       to  ff030-Scan-Loop.
005630*
005640 ff010-exit.
005650     exit.
005660*
005670 ff020-Trim-Skill.
005680     subtract 1  from  ws-scan-len.
005690*
005700 ff020-exit.
005710     exit.
005720*
005730*    ff040-Check-Boundary - the character immediately before and
005740*    after the hit, if any, must not be alphanumeric.
005750*
005760 ff040-Check-Boundary.
005770     move     "Y"  to  ws-scan-ok-before  ws-scan-ok-after.
005780*
005790     if       ws-scan-pos = 1
005800              go to  ff050-Check-After.
005810     compute  ws-scan-before = ws-scan-pos - 1.
005820     if       ws-cv-upper (ws-scan-before:1) = alpha-upper
005830        or   (ws-cv-upper (ws-scan-before:1) not < "0"
005840        and   ws-cv-upper (ws-scan-before:1) not > "9")
005850              move  "N"  to  ws-scan-ok-before.
005860*
005870 ff050-Check-After.
005880     compute  ws-scan-after = ws-scan-pos + ws-scan-len.
005890     if       ws-scan-after > ws-cv-len
005900              go to  ff060-Combine.
005910     if       ws-cv-upper (ws-scan-after:1) = alpha-upper
005920        or   (ws-cv-upper (ws-scan-after:1) not < "0"
005930        and   ws-cv-upper (ws-scan-after:1) not > "9")
005940              move  "N"  to  ws-scan-ok-after.
005950*
005960 ff060-Combine.
005970     if       ws-scan-ok-before  and  ws-scan-ok-after
005980              move  "Y"  to  ws-match-here-sw
005990     else
006000              move  "N"  to  ws-match-here-sw.
006010*
006020 ff040-exit.
006030     exit.
006040*
006050 gg010-Add-Highlight.
006060     if       Hl-Used < 100
006070              add   1  to  Hl-Used
006080              compute  Hl-Start (Hl-Used) = ws-scan-pos - 1
006090              compute  Hl-End   (Hl-Used) = ws-scan-pos - 1 + ws-scan-len
006100              move  Chk-Cv-Text (ws-scan-pos:ws-scan-len)
006110                    to  Hl-Text (Hl-Used)
006120              move  ws-scan-type   to  Hl-Type (Hl-Used)
006130              move  ws-scan-skill  to  Hl-Skill (Hl-Used)
006140              move  "N"            to  Hl-Kept (Hl-Used).
006150*
006160 gg010-exit.
006170     exit.
006180*
006190*    cc010-Sort-Highlights - classic exchange sort, ascending on
006200*    Hl-Start, this shop's usual way of ordering a small in-memory
006210*    table without the SORT verb - only swaps on strictly-greater so
006220*    equal-start entries keep their scan order.
006230*
006240 cc010-Sort-Highlights.
006250     move     "Y"  to  ws-sort-swapped.
006260     perform  cc020-One-Pass thru cc020-exit
006270              until not ws-a-swap-happened.
006280*
006290 cc010-exit.
006300     exit.
006310*
006320 cc020-One-Pass.
006330     move     "N"  to  ws-sort-swapped.
006340     move     1    to  ws-sx.
006350     perform  cc030-Compare-Pair thru cc030-exit
006360              until ws-sx >= Hl-Used.
006370*
006380 cc020-exit.
006390     exit.
006400*
006410 cc030-Compare-Pair.
006420     if       Hl-Start (ws-sx) > Hl-Start (ws-sx + 1)
006430              move  Hl-Entry (ws-sx)      to  ws-hold-entry
006440              move  Hl-Entry (ws-sx + 1)  to  Hl-Entry (ws-sx)
006450              move  ws-hold-entry         to  Hl-Entry (ws-sx + 1)
006460              move  "Y"  to  ws-sort-swapped.
006470     add      1  to  ws-sx.
006480*
006490 cc030-exit.
006500     exit.
006510*
006520*    dd010-Drop-Overlaps - keeps an entry only if its start is not
006530*    before the end of the last entry kept.
006540*
006550 dd010-Drop-Overlaps.
006560     move     zero  to  ws-last-kept-end.
006570     move     "N"   to  ws-first-kept-sw.
006580     move     1     to  ws-sx.
006590     perform  dd020-Check-One thru dd020-exit
006600              until ws-sx > Hl-Used.
006610*
006620 dd010-exit.
006630     exit.
006640*
006650 dd020-Check-One.
006660     if       not ws-first-kept
006670        or    Hl-Start (ws-sx) not less than ws-last-kept-end
006680              move  "Y"     to  Hl-Kept (ws-sx)
006690              move  "Y"     to  ws-first-kept-sw
006700              move  Hl-End (ws-sx)  to  ws-last-kept-end
006710     else
006720              move  "N"     to  Hl-Kept (ws-sx).
006730     add      1  to  ws-sx.
006740*
006750 dd020-exit.
006760     exit.
006770*
006780 ee010-Print-One.
006790     if       Hl-Kept (Hl-Sx) = "Y"
006800              generate  Highlight-Line.
006810*
006820 ee010-exit.
006830     exit.
006840*
