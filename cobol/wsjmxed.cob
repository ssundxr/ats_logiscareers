000100*******************************************
000110*                                          *
000120*  Linkage Parameters For jmxedu           *
000130*     CALLed education level extraction    *
000140*     subprogram                           *
000150*******************************************
000160*
000170* 11/08/89 vbc - Created for the Personnel Placement suite.
000180* 09/03/07 mjs - Rebuilt against the common keyword table, no
000190*                layout change to this linkage record.
000200*
000210 01  Jmxedu-Parms.
000220     03  Jmxedu-Text           pic x(2000).
000230     03  Jmxedu-Level          pic x(12).
000240     03  filler                pic x(8).
000250*
