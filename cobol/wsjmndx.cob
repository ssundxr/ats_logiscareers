000100*******************************************
000110*                                          *
000120*  In-Memory Match-Key / RRN Index         *
000130*     Used by jmmatch, jmcand & jmbulk    *
000140*     to find an existing Match record    *
000150*     on the RELATIVE Match file without   *
000160*     an INDEXED file being available.     *
000170*******************************************
000180* Loaded once at Open time by reading the whole Match file
000190* forwards; every Write of a new key appends one more entry here
000200* as well as writing the Match record itself.
000210*
000220* 02/05/87 vbc - Created - INDEXED support not fitted on this box.
000230* 22/09/98 vbc - Y2K review, no date fields held here, no change.
000240* 22/01/03 dpk - Table bumped 1000 -> 2000 after Beta site ran out
000250*                on the big bulk cross-match run.  Bump again if
000260*                a client run needs more - see Ndx-Used below.
000270*
000280 01  JM-Ndx-Table.
000290*        Ndx-Used - entries filled so far.
000300     03  Ndx-Used              pic 9(4)   comp.
000310     03  Ndx-Entry             occurs 2000
000320                                indexed by Ndx-Sx.
000330         05  Ndx-Job-No         pic 9(5).
000340         05  Ndx-Cand-No        pic 9(5).
000350         05  Ndx-RRN            pic 9(6)   comp.
000360         05  filler             pic x(4).
000370*
