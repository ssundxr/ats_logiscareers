000100*
000110*****************************************************************
000120*                                                                *
000130*        Required-Skill Match Percentage / Flag Routine         *
000140*                     CALLed Subprogram Only                    *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190     program-id.         jmskill.
000200     author.             V B Coen.
000210     installation.       Applewood Computers.
000220     date-written.       02/05/87.
000230     date-compiled.
000240     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000250                          Distributed under the GNU General Public
000260                          License.  See the file COPYING for details.
000270*
000280*    remarks.            Given a list of required skills and a list
000290*                         of skills held, sets a Y/N flag against
000300*                         each required skill and returns the match
000310*                         percentage - rounded to 2 decimals.
000320*
000330*                         Matching rule is prefix-of, either way
000340*                         round, OR exactly one character different
000350*                         at equal length, subject to the 0.85
000360*                         similarity floor (2 x common length over
000370*                         combined length) - see SY-Remarks below.
000380*
000390*                         SY-Remarks - no semantic scoring engine is
000400*                         fitted to this release, semantic score is
000410*                         always returned zero.  Callers must not
000420*                         rely on Jmskill-Semantic for anything.
000430*
000440*****************************************************************
000450* Changes:
000460* 02/05/87 vbc          - Created for the Personnel Placement suite.
000470* 14/11/89 dpk          - One-character-different rule added, exact
000480*                         match alone was too strict for typed data.
000490* 22/09/98 vbc          - Y2K review, no date fields held here, no
000500*                         change made.
000510* 12/01/03 dpk          - Percentage now held 9(3)v99 not 9(3)v9,
000520*                         callers wanted two decimal places to match
000530*                         the report layout.
000540* 20/02/07 mjs          - Jmskill-Semantic added to the linkage
000550*                         record, always returned zero, no scoring
000560*                         engine fitted - see SY-Remarks above.
000570*****************************************************************
000580*
000590 environment             division.
000600*
000610 configuration           section.
000620 special-names.
000630     class alpha-class is "A" thru "Z" "a" thru "z".
000640*
000650 input-output            section.
000660 file-control.
000670*
000680 data                    division.
000690 file section.
000700*
000710 working-storage         section.
000720*
000730 01  ws-flags.
000740     03  ws-eof-sw          pic x       value "N".
000750         88  ws-eof                     value "Y".
000760     03  filler             pic x(4)    value spaces.
000770*
000780 01  ws-work.
000790     03  wk-len-a           pic 9(4)   comp.
000800     03  wk-len-b           pic 9(4)   comp.
000810     03  wk-common          pic 9(4)   comp.
000820     03  wk-diffs           pic 9(4)   comp.
000830     03  wk-shorter-len     pic 9(4)   comp.
000840     03  wk-ratio-x100      pic 9(5)v99.
000850     03  wk-matched-count   pic 9(4)   comp.
000860     03  wk-a-field         pic x(20).
000870     03  wk-b-field         pic x(20).
000880     03  wk-a-redef  redefines wk-a-field.
000890         05  wk-a-char      pic x      occurs 20.
000900     03  wk-b-redef  redefines wk-b-field.
000910         05  wk-b-char      pic x      occurs 20.
000920     03  filler             pic x(4)    value spaces.
000930*
000940 77  ws-sx                  pic 9(4)   comp.
000950 77  ws-hx                  pic 9(4)   comp.
000960 77  ws-cx                  pic 9(4)   comp.
000970*
000980 linkage                 section.
000990*
001000 copy  "wsjmskl.cob".
001010*
001020 procedure division  using  jmskill-parms.
001030*
001040 aa000-main.
001050     move     zero  to  jmskill-percent
001060                        jmskill-semantic
001070                        wk-matched-count.
001080*
001090     if       jmskill-req-count = zero
001100              go to  aa000-exit.
001110*
001120     perform  bb010-Evaluate-One thru bb010-exit
001130              varying ws-sx from 1 by 1
001140              until ws-sx > jmskill-req-count.
001150*
001160     compute  jmskill-percent rounded =
001170              (wk-matched-count / jmskill-req-count) * 100.
001180*
001190 aa000-exit.
001200     exit program.
001210*
001220 bb010-Evaluate-One.
001230     move     "N"  to  jmskill-req-flag (ws-sx).
001240     move     jmskill-req-skill (ws-sx)  to  wk-a-field.
001250*
001260     perform  cc010-Search-Held thru cc010-exit
001270              varying ws-hx from 1 by 1
001280              until ws-hx > jmskill-held-count
001290                 or jmskill-req-flag (ws-sx) = "Y".
001300*
001310 bb010-exit.
001320     exit.
001330*
001340 cc010-Search-Held.
001350     move     jmskill-held-skill (ws-hx)  to  wk-b-field.
001360*
001370     perform  dd010-Compare-Pair thru dd010-exit.
001380*
001390     if       wk-ratio-x100 not less than 85.00
001400              move  "Y"  to  jmskill-req-flag (ws-sx)
001410              add   1     to  wk-matched-count.
001420*
001430 cc010-exit.
001440     exit.
001450*
001460*    dd010-Compare-Pair works out the length of each string
001470*    (trailing spaces trimmed), the count of characters they
001480*    share, and hence the Ratcliff/Obershelp-style ratio used
001490*    by the caller as the 0.85 similarity floor.
001500*
001510 dd010-Compare-Pair.
001520     move     zero  to  wk-len-a  wk-len-b  wk-common  wk-diffs
001530                        wk-ratio-x100.
001540     move     20    to  ws-cx.
001550     perform  ee010-Trim-A thru ee010-exit
001560              until ws-cx = zero.
001570     move     20    to  ws-cx.
001580     perform  ee020-Trim-B thru ee020-exit
001590              until ws-cx = zero.
001600*
001610     if       wk-len-a = zero  or  wk-len-b = zero
001620              go to  dd010-exit.
001630*
001640*    Case 1 - one string is a prefix of the other (either way
001650*    round).  Common length is the shorter of the two.
001660*
001670     if       wk-len-a <= wk-len-b
001680              move  wk-len-a  to  wk-shorter-len
001690     else
001700              move  wk-len-b  to  wk-shorter-len.
001710*
001720     if       wk-len-a <= wk-len-b
001730              if     wk-a-field (1:wk-len-a) = wk-b-field (1:wk-len-a)
001740                     move  wk-shorter-len  to  wk-common
001750                     go to  dd010-Ratio
001760              end-if
001770     else
001780              if     wk-b-field (1:wk-len-b) = wk-a-field (1:wk-len-b)
001790                     move  wk-shorter-len  to  wk-common
001800                     go to  dd010-Ratio
001810              end-if.
001820*
001830*    Case 2 - equal length, exactly one character different.
001840*
001850     if       wk-len-a not =  wk-len-b
001860              go to  dd010-exit.
001870*
001880     move     1  to  ws-cx.
001890     perform  ee030-Count-Diffs thru ee030-exit
001900              until ws-cx > wk-len-a.
001910*
001920     if       wk-diffs = 1
001930              compute  wk-common = wk-len-a - 1
001940     else
001950              go to  dd010-exit.
001960*
001970 dd010-Ratio.
001980     compute  wk-ratio-x100 rounded =
001990              (200 * wk-common) / (wk-len-a + wk-len-b).
002000*
002010 dd010-exit.
002020     exit.
002030*
002040 ee010-Trim-A.
002050     if       wk-a-char (ws-cx) not = space
002060              move  ws-cx  to  wk-len-a
002070              move  zero   to  ws-cx
002080     else
002090              subtract  1  from  ws-cx.
002100*
002110 ee010-exit.
002120     exit.
002130*
002140 ee020-Trim-B.
002150     if       wk-b-char (ws-cx) not = space
002160              move  ws-cx  to  wk-len-b
002170              move  zero   to  ws-cx
002180     else
002190              subtract  1  from  ws-cx.
002200*
002210 ee020-exit.
002220     exit.
002230*
002240 ee030-Count-Diffs.
002250     if       wk-a-char (ws-cx) not = wk-b-char (ws-cx)
002260              add  1  to  wk-diffs.
002270     add      1  to  ws-cx.
002280*
002290 ee030-exit.
002300     exit.
002310*
