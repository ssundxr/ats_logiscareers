000100*******************************************
000110*                                          *
000120*  Linkage Parameters For jmxskl           *
000130*     CALLed skill extraction subprogram   *
000140*******************************************
000150*
000160* 11/08/89 vbc - Created for the Personnel Placement suite.
000170* 14/01/03 dpk - Jmxskl-Found-Skill widened to 15 entries, one
000180*                per taxonomy skill, no duplicates possible.
000190*
000200 01  Jmxskl-Parms.
000210     03  Jmxskl-Text           pic x(2000).
000220     03  Jmxskl-Found-Count    pic 99.
000230     03  Jmxskl-Found-Skill    pic x(20)  occurs 15.
000240     03  filler                pic x(8).
000250*
