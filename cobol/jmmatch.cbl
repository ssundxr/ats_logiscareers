000100*
000110*****************************************************************
000120*                                                                *
000130*               Job Against All Candidates  Match Run           *
000140*         Chained one JOB-ID, scores it against every           *
000150*         candidate on file and files a MATCH record per        *
000160*         pairing, then prints the ranked match report.         *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220     program-id.         jmmatch.
000230     author.             V B Coen.
000240     installation.       Applewood Computers.
000250     date-written.       02/05/87.
000260     date-compiled.
000270     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000280                          Distributed under the GNU General Public
000290                          License.  See the file COPYING for details.
000300*
000310*    remarks.            Reads the job identified by the chained
000320*                         argument, then every candidate in
000330*                         ascending Cand-No order, computes the
000340*                         U1 skill match, and creates or updates
000350*                         the matching MATCH record (U11 rule).
000360*                         Results are held in a table and sorted
000370*                         into descending percentage order before
000380*                         the ranked report is generated.
000390*
000400*    called modules.     jmskill. (skill match calculator)
000410*                        jmdate.  (run date supply)
000420*
000430*****************************************************************
000440* Changes:
000450* 02/05/87 vbc          - Created for the Personnel Placement suite,
000460*                         report layout borrowed from the payroll
000470*                         check register in this shop's REPORT
000480*                         SECTION style.
000490* 22/09/98 vbc          - Y2K remediation, Match-Date now ccyymmdd.
000500* 12/01/03 dpk          - Result table extracted to wsjmrsl.cob so
000510*                         jmcand could share it, descending sort
000520*                         added ahead of the report.
000530* 20/02/07 mjs          - Match-Semantic always moved to zero here,
000540*                         no semantic engine fitted in this slice.
000550* 08/05/09 mjs          - Trailing filler added to the report lines,
000560*                         ws-flags, ws-work and Ws-Hold-Entry.
000570* 21/03/26 rjc          - Ws-Hold-Entry widened to match Rs-Other-
000580*                         Company added to the shared Result table for
000590*                         jmcand's report, this run does not use the
000600*                         column, request 4488.
000610*****************************************************************
000620*
000630 environment             division.
000640*
000650 configuration           section.
000660 special-names.
000670     c01 is top-of-form.
000680*
000690 input-output            section.
000700 file-control.
000710     select  jm-job-file     assign to  JOBMSTR
000720             organization  is  relative
000730             access mode   is  random
000740             relative key  is  ws-job-rrn
000750             file status   is  ws-job-status.
000760     select  jm-cand-file    assign to  CANMSTR
000770             organization  is  relative
000780             access mode   is  sequential
000790             file status   is  ws-cand-status.
000800     select  jm-match-file   assign to  MATFILE
000810             organization  is  relative
000820             access mode   is  dynamic
000830             relative key  is  ws-match-rrn
000840             file status   is  ws-match-status.
000850     select  jm-print-file   assign to  PRTFILE
000860             organization  is  line sequential
000870             file status   is  ws-print-status.
000880*
000890 data                    division.
000900 file section.
000910*
000920 fd  jm-job-file
000930     label records are standard.
000940 01  fd-job-record.
000950     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
000960                                  by ==fd-job-record==.
000970*
000980 fd  jm-cand-file
000990     label records are standard.
001000 01  fd-cand-record.
001010     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
001020                                  by ==fd-cand-record==.
001030*
001040 fd  jm-match-file
001050     label records are standard.
001060 01  fd-match-record.
001070     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
001080                                  by ==fd-match-record==.
001090*
001100 fd  jm-print-file
001110     reports are  Match-Run-Report.
001120*
001130 working-storage         section.
001140*
001150 01  ws-flags.
001160     03  ws-job-status      pic xx      value spaces.
001170         88  ws-job-ok                  value "00" "02".
001180         88  ws-job-notfound            value "23".
001190     03  ws-cand-status     pic xx      value spaces.
001200         88  ws-cand-ok                 value "00" "02".
001210         88  ws-cand-eof                value "10".
001220     03  ws-match-status    pic xx      value spaces.
001230         88  ws-match-ok                value "00" "02".
001240         88  ws-match-eof               value "10".
001250         88  ws-match-open-fail         value "35".
001260     03  ws-print-status    pic xx      value spaces.
001270    03  filler             pic x(4)    value spaces.
001280*
001290 01  ws-work.
001300     03  ws-job-rrn         pic 9(6)   comp.
001310     03  ws-match-rrn       pic 9(6)   comp.
001320     03  ws-match-max-rrn   pic 9(6)   comp   value zero.
001330     03  ws-today           pic 9(8).
001340     03  ws-created-count   pic 9(6)   comp   value zero.
001350     03  ws-updated-count   pic 9(6)   comp   value zero.
001360     03  ws-cand-count      pic 9(6)   comp   value zero.
001370     03  ws-skx             pic 9(4)   comp.
001380     03  ws-lx              pic 9(4)   comp.
001390     03  ws-swapped         pic x      value "N".
001400         88  ws-a-swap-happened         value "Y".
001410     03  ws-found           pic x      value "N".
001420         88  ws-pair-found              value "Y".
001430    03  filler             pic x(4)    value spaces.
001440*
001450 01  ws-arg1                pic x(5).
001460*
001470 copy  "wsjmndx.cob".
001480 copy  "wsjmrsl.cob".
001490 copy  "wsjmdte.cob".
001500 copy  "wsjmskl.cob".
001510*
001520*    ws-hold-entry - swap area used by the descending percentage
001530*    sort over JM-Result-Table.
001540*
001550 01  ws-hold-entry.
001560     03  ws-hold-no         pic 9(5).
001570     03  ws-hold-name       pic x(30).
001580     03  ws-hold-company    pic x(30).
001590     03  ws-hold-percent    pic 9(3)v99.
001600     03  ws-hold-skills     pic x(60).
001610     03  filler             pic x(4).
001620*
001630 01  ws-build-hold          pic x(60).
001640*
001650 report section.
001660*
001670 RD  Match-Run-Report
001680     control      Final
001690     Page Limit   56
001700     Heading      1
001710     First Detail 5
001720     Last  Detail 54.
001730*
001740 01  Match-Report-Head  type page heading.
001750     03  line  1.
001760         05  col   1     pic x(30)   value "JM5  MATCH RUN REPORT".
001770         05  col  60     pic x(11)   value "RUN DATE - ".
001780         05  col  71     pic 9(8)    source ws-today.
001790     03  line  2.
001800         05  col   1     pic x(10)   value "JOB ID  - ".
001810         05  col  11     pic 9(5)    source Job-No.
001820         05  col  20     pic x(40)   source Job-Title.
001830     03  line  4.
001840         05  col   1                 value "CAND ID".
001850         05  col  10                 value "CANDIDATE NAME".
001860         05  col  42                 value "PERCENT".
001870         05  col  52                 value "MATCHED SKILLS".
001880         05  filler      pic x(4).
001890*
001900 01  Match-Detail-Line  type is detail.
001910     03  line + 1.
001920         05  col   1     pic 9(5)    source Rs-Other-No (Rs-Sx).
001930         05  col  10     pic x(30)   source Rs-Other-Name (Rs-Sx).
001940         05  col  43     pic zz9.99  source Rs-Percent (Rs-Sx).
001950         05  col  52     pic x(60)   source Rs-Skill-List (Rs-Sx).
001960         05  filler      pic x(4).
001970*
001980 01  type control footing final  line plus 2.
001990     03  line  1.
002000         05  col   1       pic x(26)   value "CANDIDATES PROCESSED    -".
002010         05  col  27       pic zzzz9   source ws-cand-count.
002020     03  line + 1.
002030         05  col   1       pic x(26)   value "MATCH RECORDS CREATED   -".
002040         05  col  27       pic zzzz9   source ws-created-count.
002050     03  line + 1.
002060         05  col   1       pic x(26)   value "MATCH RECORDS UPDATED   -".
002070         05  col  27       pic zzzz9   source ws-updated-count.
002080         05  filler        pic x(4).
002090*
002100 procedure division  chaining  ws-arg1.
002110*
002120 aa000-main.
002130     move     "S"  to  jmdate-function.
002140     call     "jmdate"  using  jmdate-parms.
002150     move     jmdate-ccyymmdd  to  ws-today.
002160*
002170     move     ws-arg1  to  ws-job-rrn.
002180     open     input  jm-job-file.
002190     read     jm-job-file.
002200     if       not ws-job-ok
002210              display "JMMATCH JOB NOT FOUND " ws-arg1
002220              close  jm-job-file
002230              move   16  to  return-code
002240              stop   run.
002250*
002260     open     input   jm-cand-file.
002270     open     i-o     jm-match-file.
002280     if       ws-match-open-fail
002290              open  output  jm-match-file
002300              close jm-match-file
002310              open  i-o     jm-match-file.
002320     open     output  jm-print-file.
002330*
002340     move     zero  to  Ndx-Used  Rs-Used.
002350     perform  bb010-Load-Index thru bb010-exit
002360              until ws-match-eof.
002370*
002380     initiate Match-Run-Report.
002390*
002400     perform  cc010-Read-Cand thru cc010-exit.
002410     perform  dd010-Process-One-Cand thru dd010-exit
002420              until ws-cand-eof.
002430*
002440     perform  ee010-Sort-Results thru ee010-exit.
002450     perform  ff010-Print-One thru ff010-exit
002460              varying Rs-Sx from 1 by 1
002470              until Rs-Sx > Rs-Used.
002480*
002490     terminate Match-Run-Report.
002500*
002510     close    jm-job-file  jm-cand-file  jm-match-file  jm-print-file.
002520     display  "JMMATCH RUN COMPLETE  CANDIDATES " ws-cand-count.
002530     stop     run.
002540*
002550*    bb010-Load-Index - reads the match file sequentially once at
002560*    the start of every run to rebuild the in-memory RRN index,
002570*    since a RELATIVE file keeps no keyed access of its own.
002580*
002590 bb010-Load-Index.
002600     read     jm-match-file  next record.
002610     if       ws-match-ok
002620              add  1  to  Ndx-Used
002630              move  Match-Job-No   to  Ndx-Job-No (Ndx-Used)
002640              move  Match-Cand-No  to  Ndx-Cand-No (Ndx-Used)
002650              move  ws-match-rrn   to  Ndx-RRN (Ndx-Used)
002660              if    ws-match-rrn > ws-match-max-rrn
002670                    move  ws-match-rrn  to  ws-match-max-rrn
002680              end-if.
002690*
002700 bb010-exit.
002710     exit.
002720*
002730 cc010-Read-Cand.
002740     read     jm-cand-file  next record.
002750*
002760 cc010-exit.
002770     exit.
002780*
002790*    dd010-Process-One-Cand - scores this job against the current
002800*    candidate, applies the U11 create/update rule and stores the
002810*    result row for the report.
002820*
002830 dd010-Process-One-Cand.
002840     add      1  to  ws-cand-count.
002850*
002860     move     Job-Skill-Count   to  jmskill-req-count.
002870     perform  gg010-Copy-Req-Skill thru gg010-exit
002880              varying ws-skx from 1 by 1
002890              until ws-skx > Job-Skill-Count.
002900     move     Cand-Skill-Count  to  jmskill-held-count.
002910     move     Cand-Skills       to  jmskill-held-skill.
002920     call     "jmskill"  using  jmskill-parms.
002930*
002940     perform  hh010-Find-Match thru hh010-exit.
002950     perform  ii010-Store-Result thru ii010-exit.
002960*
002970     perform  cc010-Read-Cand thru cc010-exit.
002980*
002990 dd010-exit.
003000     exit.
003010*
003020 gg010-Copy-Req-Skill.
003030     move     Job-Skills (ws-skx)  to  jmskill-req-skill (ws-skx).
003040     move     "N"                 to  jmskill-req-flag (ws-skx).
003050*
003060 gg010-exit.
003070     exit.
003080*
003090*    hh010-Find-Match - linear search of the index table for this
003100*    (job, candidate) pair, rewrite if found, else write new and
003110*    add the pair to the index.
003120*
003130 hh010-Find-Match.
003140     move     "N"  to  ws-found.
003150     move     1    to  ws-lx.
003160     perform  hh020-Search-Loop thru hh020-exit
003170              until ws-pair-found
003180                 or ws-lx > Ndx-Used.
003190*
003200     move     Job-No             to  Match-Job-No.
003210     move     Cand-No            to  Match-Cand-No.
003220     move     jmskill-percent    to  Match-Percent.
003230     move     jmskill-semantic   to  Match-Semantic.
003240     move     Job-Skill-Count    to  Match-Skill-Count.
003250     move     1                  to  ws-skx.
003260     perform  kk010-Copy-Match-Skill thru kk010-exit
003270              until ws-skx > Job-Skill-Count.
003280     move     ws-today           to  Match-Date.
003290*
003300     if       ws-pair-found
003310              move  Ndx-RRN (ws-lx)  to  ws-match-rrn
003320              rewrite  fd-match-record
003330              add   1  to  ws-updated-count
003340     else
003350              add   1  to  ws-match-max-rrn
003360              move  ws-match-max-rrn  to  ws-match-rrn
003370              write  fd-match-record
003380              add   1  to  Ndx-Used
003390              move  Job-No             to  Ndx-Job-No (Ndx-Used)
003400              move  Cand-No            to  Ndx-Cand-No (Ndx-Used)
003410              move  ws-match-max-rrn   to  Ndx-RRN (Ndx-Used)
003420              add   1  to  ws-created-count.
003430*
003440 hh010-exit.
003450     exit.
003460*
003470 hh020-Search-Loop.
003480     if       Ndx-Job-No (ws-lx) = Job-No
003490        and   Ndx-Cand-No (ws-lx) = Cand-No
003500              move  "Y"  to  ws-found
003510     else
003520              add   1  to  ws-lx.
003530*
003540 hh020-exit.
003550     exit.
003560*
003570 kk010-Copy-Match-Skill.
003580     move     jmskill-req-skill (ws-skx)  to  Match-Skill-Name (ws-skx).
003590     move     jmskill-req-flag (ws-skx)   to  Match-Skill-Flag (ws-skx).
003600     add      1  to  ws-skx.
003610*
003620 kk010-exit.
003630     exit.
003640*
003650*    ii010-Store-Result - accumulates one row of the report table;
003660*    the skill list is a comma separated list of the matched
003670*    (flag Y) required skills for this candidate.
003680*
003690 ii010-Store-Result.
003700     add      1  to  Rs-Used.
003710     move     Cand-No            to  Rs-Other-No (Rs-Used).
003720     move     Cand-Name          to  Rs-Other-Name (Rs-Used).
003730     move     jmskill-percent    to  Rs-Percent (Rs-Used).
003740     move     spaces             to  Rs-Skill-List (Rs-Used).
003750     move     1                  to  ws-skx.
003760     perform  jj010-Build-List thru jj010-exit
003770              until ws-skx > Job-Skill-Count.
003780*
003790 ii010-exit.
003800     exit.
003810*
003820 jj010-Build-List.
003830     if       jmskill-req-flag (ws-skx) = "Y"
003840              if  Rs-Skill-List (Rs-Used) = spaces
003850                  string jmskill-req-skill (ws-skx) delimited by space
003860                         into Rs-Skill-List (Rs-Used)
003870                  end-string
003880              else
003890                  move   Rs-Skill-List (Rs-Used)  to  ws-build-hold
003900                  string ws-build-hold   delimited by space
003910                         ", " delimited by size
003920                         jmskill-req-skill (ws-skx) delimited by space
003930                         into Rs-Skill-List (Rs-Used)
003940                  end-string
003950              end-if.
003960     add      1  to  ws-skx.
003970*
003980 jj010-exit.
003990     exit.
004000*
004010*    ee010-Sort-Results - classic exchange sort over the result
004020*    table, descending on Rs-Percent - the table is small enough
004030*    (one job's worth of candidates) that this shop never bothered
004040*    with the SORT verb here.
004050*
004060 ee010-Sort-Results.
004070     if       Rs-Used < 2
004080              go to  ee010-exit.
004090     move     "Y"  to  ws-swapped.
004100     perform  ee020-One-Pass thru ee020-exit
004110              until not ws-a-swap-happened.
004120*
004130 ee010-exit.
004140     exit.
004150*
004160 ee020-One-Pass.
004170     move     "N"  to  ws-swapped.
004180     move     1    to  Rs-Sx.
004190     perform  ee030-Compare-Pair thru ee030-exit
004200              varying Rs-Sx from 1 by 1
004210              until Rs-Sx > Rs-Used - 1.
004220*
004230 ee020-exit.
004240     exit.
004250*
004260 ee030-Compare-Pair.
004270     set      ws-lx  to  Rs-Sx.
004280     add      1  to  ws-lx.
004290     if       Rs-Percent (Rs-Sx) < Rs-Percent (ws-lx)
004300              move  Rs-Entry (Rs-Sx)   to  ws-hold-entry
004310              move  Rs-Entry (ws-lx)   to  Rs-Entry (Rs-Sx)
004320              move  ws-hold-entry      to  Rs-Entry (ws-lx)
004330              move  "Y"  to  ws-swapped.
004340*
004350 ee030-exit.
004360     exit.
004370*
004380 ff010-Print-One.
004390     generate Match-Detail-Line.
004400*
004410 ff010-exit.
004420     exit.
004430*
