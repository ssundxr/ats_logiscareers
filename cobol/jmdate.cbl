000100*
000110*****************************************************************
000120*                                                                *
000130*              Run-Date Supply / Date Validation                *
000140*                     CALLed Subprogram Only                     *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190     program-id.         jmdate.
000200     author.             V B Coen.
000210     installation.       Applewood Computers.
000220     date-written.       31/10/82.
000230     date-compiled.
000240     security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000250                          Distributed under the GNU General Public
000260                          License.  See the file COPYING for details.
000270*
000280*    remarks.            Two functions on one entry, chosen by
000290*                         Jmdate-Function -
000300*                         "S" - Supply today's date as ccyymmdd.
000310*                         "V" - Validate a ccyymmdd date passed in,
000320*                               setting Jmdate-Valid Y or N.
000330*
000340*****************************************************************
000350* Changes:
000360* 31/10/82 vbc          - Created for the Personnel Placement suite,
000370*                         dd/mm/YY only at this point.
000380* 05/02/98 vbc          - Y2K remediation, widened to ccyymmdd
000390*                         throughout, century no longer assumed.
000400* 12/01/03 dpk          - Jmdate-Function "V" added for job/candidate
000410*                         load validation, was supply-only before.
000420* 09/03/07 mjs          - Leap year test corrected, was rejecting
000430*                         29/02 in centuries not divisible by 400.
000440* 08/05/09 mjs          - Ws-Sys-Date-Redef and Wk-Ccyy-Redef added,
000450*                         wanted the raw ACCEPT string and the split
000460*                         century/year for a diagnostic DISPLAY while
000470*                         chasing the leap year fault above.
000480*****************************************************************
000490*
000500 environment             division.
000510*
000520 configuration           section.
000530 special-names.
000540     class numeric-class is "0" thru "9".
000550*
000560 input-output            section.
000570 file-control.
000580*
000590 data                    division.
000600 working-storage         section.
000610*
000620 01  ws-sys-date.
000630     03  ws-sys-yy          pic 99.
000640     03  ws-sys-mm          pic 99.
000650     03  ws-sys-dd          pic 99.
000660     03  filler             pic x(2)    value spaces.
000670*
000680 01  ws-sys-date-redef  redefines  ws-sys-date.
000690     03  ws-sys-date-x      pic x(6).
000700     03  filler             pic x(2).
000710*
000720 01  ws-work.
000730     03  wk-cc              pic 99      comp.
000740     03  wk-yy              pic 99      comp.
000750     03  wk-mm              pic 99      comp.
000760     03  wk-dd              pic 99      comp.
000770     03  wk-ccyy            pic 9(4)    comp.
000780     03  wk-ccyymm          pic 9(6)    comp.
000790     03  wk-yy-rem          pic 99      comp.
000800     03  wk-days-in-mth     pic 99      comp.
000810     03  wk-leap-sw         pic x       value "N".
000820         88  wk-leap-year               value "Y".
000830     03  filler             pic x(2)    value spaces.
000840*
000850 01  ws-ccyy-hold           pic 9(4).
000860*
000870 01  ws-ccyy-hold-redef  redefines  ws-ccyy-hold.
000880     03  ws-ccyy-hold-cc    pic 99.
000890     03  ws-ccyy-hold-yy    pic 99.
000900*
000910 linkage                 section.
000920*
000930 copy  "wsjmdte.cob".
000940*
000950 procedure division  using  jmdate-parms.
000960*
000970 aa000-main.
000980     if       jmdate-function = "S"
000990              perform  bb010-Supply-Today thru bb010-exit
001000     else
001010       if     jmdate-function = "V"
001020              perform  cc010-Validate-Date thru cc010-exit
001030       else
001040              move  "N"  to  jmdate-valid.
001050*
001060     goback.
001070*
001080 bb010-Supply-Today.
001090     move     zero  to  jmdate-valid.
001100     accept   ws-sys-date  from  date.
001110     if       ws-sys-yy < 70
001120              move  20  to  wk-cc
001130     else
001140              move  19  to  wk-cc.
001150     compute  jmdate-ccyymmdd =
001160              (wk-cc * 1000000) + (ws-sys-yy * 10000)
001170                                 + (ws-sys-mm * 100) + ws-sys-dd.
001180     move     "Y"  to  jmdate-valid.
001190*
001200 bb010-exit.
001210     exit.
001220*
001230 cc010-Validate-Date.
001240     move     "Y"  to  jmdate-valid.
001250     divide   jmdate-ccyymmdd  by  100
001260              giving   wk-ccyymm  remainder  wk-dd.
001270     divide   wk-ccyymm  by  100
001280              giving   wk-ccyy    remainder  wk-mm.
001290     move     wk-ccyy  to  ws-ccyy-hold.
001300     move     ws-ccyy-hold-cc  to  wk-cc.
001310     move     ws-ccyy-hold-yy  to  wk-yy.
001320*
001330     if       wk-mm < 1  or  wk-mm > 12
001340              move  "N"  to  jmdate-valid
001350              go to  cc010-exit.
001360*
001370     if       wk-dd < 1  or  wk-dd > 31
001380              move  "N"  to  jmdate-valid
001390              go to  cc010-exit.
001400*
001410     perform  dd010-Days-In-Month thru dd010-exit.
001420*
001430     if       wk-dd > wk-days-in-mth
001440              move  "N"  to  jmdate-valid.
001450*
001460 cc010-exit.
001470     exit.
001480*
001490*    dd010-Days-In-Month sets wk-days-in-mth for the month/year
001500*    held in wk-mm / wk-cc / wk-yy - February checks the leap
001510*    year rule (divisible by 4, not by 100 unless also by 400).
001520*
001530 dd010-Days-In-Month.
001540     move     "N"  to  wk-leap-sw.
001550     if       wk-mm = 4  or  wk-mm = 6  or  wk-mm = 9  or  wk-mm = 11
001560              move  30  to  wk-days-in-mth
001570     else
001580       if     wk-mm = 2
001590              perform  ee010-Test-Leap thru ee010-exit
001600              if     wk-leap-year
001610                     move  29  to  wk-days-in-mth
001620              else
001630                     move  28  to  wk-days-in-mth
001640              end-if
001650       else
001660              move  31  to  wk-days-in-mth.
001670*
001680 dd010-exit.
001690     exit.
001700*
001710*    ee010-Test-Leap - divisible by 4 and (not divisible by 100
001720*    unless also divisible by 400).
001730*
001740 ee010-Test-Leap.
001750     divide   wk-yy  by  4  giving  wk-days-in-mth  remainder  wk-yy-rem.
001760     if       wk-yy-rem not = zero
001770              go to  ee010-exit.
001780*
001790     if       wk-yy not = zero
001800              move  "Y"  to  wk-leap-sw
001810              go to  ee010-exit.
001820*
001830     divide   wk-cc  by  4  giving  wk-days-in-mth  remainder  wk-yy-rem.
001840     if       wk-yy-rem = zero
001850              move  "Y"  to  wk-leap-sw.
001860*
001870 ee010-exit.
001880     exit.
001890*
