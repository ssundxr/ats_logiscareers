000100*
000110*****************************************************************
000120*                                                                *
000130*             Skill Extraction From Free Text Routine            *
000140*                     CALLed Subprogram Only                     *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190     program-id.         jmxskl.
000200     author.             V B Coen.
000210     installation.       Applewood Computers.
000220     date-written.       11/08/89.
000230     date-compiled.
000240     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
000250                          Distributed under the GNU General Public
000260                          License.  See the file COPYING for details.
000270*
000280*    remarks.            Scans a block of free text for occurrences
000290*                         of the fixed skill taxonomy (wsjmtax.cob),
000300*                         whole word, case-insensitive, and returns
000310*                         the found skills in taxonomy order with
000320*                         no duplicates.
000330*
000340*****************************************************************
000350* Changes:
000360* 11/08/89 vbc          - Created for the Personnel Placement suite,
000370*                         adapted from the old screen-field scanner.
000380* 22/09/98 vbc          - Y2K review, no date fields held here, no
000390*                         change made.
000400* 14/01/03 dpk          - Whole-word boundary test added, was
000410*                         matching "SQL" inside "MYSQLDATA" before.
000420* 09/03/07 mjs          - Case-fold moved to a single upper-cased
000430*                         working copy of the text, was folding the
000440*                         taxonomy entry every pass before.
000450* 08/05/09 mjs          - Trailing filler added to ws-work.
000460*****************************************************************
000470*
000480 environment             division.
000490*
000500 configuration           section.
000510 special-names.
000520     class alpha-upper is "A" thru "Z".
000530*
000540 input-output            section.
000550 file-control.
000560*
000570 data                    division.
000580 working-storage         section.
000590*
000600 copy  "wsjmtax.cob".
000610*
000620 01  ws-text-upper         pic x(2000).
000630*
000640 01  ws-work.
000650     03  wk-text-len        pic 9(4)   comp.
000660     03  wk-skill-len       pic 9(4)   comp.
000670     03  wk-start-pos       pic 9(4)   comp.
000680     03  wk-found-pos       pic 9(4)   comp.
000690     03  wk-before-pos      pic 9(4)   comp.
000700     03  wk-after-pos       pic 9(4)   comp.
000710     03  wk-ok-before-sw    pic x.
000720         88  wk-ok-before               value "Y".
000730     03  wk-ok-after-sw     pic x.
000740         88  wk-ok-after                value "Y".
000750    03  filler             pic x(4)    value spaces.
000760*
000770 linkage                 section.
000780*
000790 copy  "wsjmxsk.cob".
000800*
000810 procedure division  using  jmxskl-parms.
000820*
000830 aa000-main.
000840     move     zero  to  jmxskl-found-count.
000850     move     jmxskl-text  to  ws-text-upper.
000860     inspect  ws-text-upper  converting
000870              "abcdefghijklmnopqrstuvwxyz"
000880              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000890*
000900     move     2000  to  wk-text-len.
000910     perform  bb010-Trim-Length thru bb010-exit
000920              until wk-text-len = zero.
000930*
000940     perform  cc010-Scan-One-Skill thru cc010-exit
000950              varying Tax-Sx from 1 by 1
000960              until Tax-Sx > 15.
000970*
000980     goback.
000990*
001000 bb010-Trim-Length.
001010     if       ws-text-upper (wk-text-len:1) not = space
001020              go to  bb010-exit.
001030     subtract 1  from  wk-text-len.
001040*
001050 bb010-exit.
001060     exit.
001070*
001080 cc010-Scan-One-Skill.
001090     perform  dd010-Trim-Skill thru dd010-exit.
001100     if       wk-skill-len = zero
001110              go to  cc010-exit.
001120*
001130     move     1  to  wk-start-pos.
001140*
001150 cc020-Find-Loop.
001160     if       wk-start-pos > wk-text-len
001170              go to  cc010-exit.
001180     if       wk-start-pos + wk-skill-len - 1 > wk-text-len
001190              go to  cc010-exit.
001200*
001210     if       ws-text-upper (wk-start-pos:wk-skill-len)
001220                 = Tax-Skill (Tax-Sx) (1:wk-skill-len)
001230              perform  ee010-Check-Boundary thru ee010-exit
001240              if     wk-ok-before  and  wk-ok-after
001250                     perform  ff010-Add-Skill thru ff010-exit
001260                     go to  cc010-exit
001270              end-if.
001280*
001290     add      1  to  wk-start-pos.
001300     go       to  cc020-Find-Loop.
001310*
001320 cc010-exit.
001330     exit.
001340*
001350 dd010-Trim-Skill.
001360     move     20  to  wk-skill-len.
001370     perform  gg010-Trim-One thru gg010-exit
001380              until wk-skill-len = zero.
001390*
001400 dd010-exit.
001410     exit.
001420*
001430 gg010-Trim-One.
001440     if       Tax-Skill (Tax-Sx) (wk-skill-len:1) not = space
001450              go to  gg010-exit.
001460     subtract 1  from  wk-skill-len.
001470*
001480 gg010-exit.
001490     exit.
001500*
001510*    ee010-Check-Boundary - the character immediately before and
001520*    immediately after the match, if any, must not be alphabetic
001530*    or numeric for this to count as a whole word.
001540*
001550 ee010-Check-Boundary.
001560     move     "Y"  to  wk-ok-before-sw  wk-ok-after-sw.
001570*
001580     if       wk-start-pos = 1
001590              go to  ee020-Check-After.
001600     compute  wk-before-pos = wk-start-pos - 1.
001610     if       ws-text-upper (wk-before-pos:1) = alpha-upper
001620        or   (ws-text-upper (wk-before-pos:1) not < "0"
001630        and   ws-text-upper (wk-before-pos:1) not > "9")
001640              move  "N"  to  wk-ok-before-sw.
001650*
001660 ee020-Check-After.
001670     compute  wk-after-pos = wk-start-pos + wk-skill-len.
001680     if       wk-after-pos > wk-text-len
001690              go to  ee010-exit.
001700     if       ws-text-upper (wk-after-pos:1) = alpha-upper
001710        or   (ws-text-upper (wk-after-pos:1) not < "0"
001720        and   ws-text-upper (wk-after-pos:1) not > "9")
001730              move  "N"  to  wk-ok-after-sw.
001740*
001750 ee010-exit.
001760     exit.
001770*
001780 ff010-Add-Skill.
001790     add      1  to  jmxskl-found-count.
001800     move     Tax-Skill (Tax-Sx)  to  jmxskl-found-skill (jmxskl-found-count).
001810*
001820 ff010-exit.
001830     exit.
001840*
