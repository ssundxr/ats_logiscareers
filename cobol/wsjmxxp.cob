000100*******************************************
000110*                                          *
000120*  Linkage Parameters For jmxexp           *
000130*     CALLed experience extraction         *
000140*     subprogram                           *
000150*******************************************
000160*
000170* 11/08/89 vbc - Created for the Personnel Placement suite.
000180* 14/01/03 dpk - Jmxexp-Years widened to 9(4)v9 to allow for oddly
000190*                worded CVs claiming large round numbers.
000200*
000210 01  Jmxexp-Parms.
000220     03  Jmxexp-Text           pic x(2000).
000230     03  Jmxexp-Years          pic 9(4)v9.
000240     03  filler                pic x(5).
000250*
