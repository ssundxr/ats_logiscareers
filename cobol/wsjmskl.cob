000100*******************************************
000110*                                          *
000120*  Linkage Parameters For jmskill          *
000130*     CALLed skill-match percentage /      *
000140*     flag subprogram - see jmskill.cbl    *
000150*******************************************
000160* Held by the caller in Working-Storage and passed on the CALL
000170* statement - jmskill never opens a file of its own.
000180*
000190* 02/05/87 vbc - Created for the Personnel Placement suite.
000200* 22/09/98 vbc - Y2K review, no date fields held here, no change.
000210* 12/01/03 dpk - Jmskill-Percent widened 9(3)v9 -> 9(3)v99.
000220* 20/02/07 mjs - Jmskill-Semantic added, always zero this release.
000230* 08/05/09 mjs - Jmskill-Percent-Redef added, the match run reports
000240*                wanted the whole-number percent for a summary column
000250*                without a ROUNDED DIVIDE at every print line.
000260*
000270 01  Jmskill-Parms.
000280     03  Jmskill-Req-Count     pic 99.
000290     03  Jmskill-Req-Entry     occurs 20.
000300         05  Jmskill-Req-Skill  pic x(20).
000310         05  Jmskill-Req-Flag   pic x.
000320     03  Jmskill-Held-Count    pic 99.
000330     03  Jmskill-Held-Skill    pic x(20)  occurs 20.
000340     03  Jmskill-Percent       pic 9(3)v99.
000350     03  Jmskill-Semantic      pic 9v99.
000360     03  filler                pic x(6).
000370*
000380 01  Jmskill-Percent-Redef  redefines  Jmskill-Parms.
000390     03  filler                pic x(824).
000400     03  Jmskill-Percent-Whole pic 9(3).
000410     03  filler                pic x(11).
000420*
