000100*
000110*****************************************************************
000120*                                                                *
000130*                 Matching System   Start Of Run                 *
000140*         Stamps the parameter record with today's date         *
000150*         and the next run number before any other job step     *
000160*         in the Personnel Placement suite is chained.           *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220     program-id.         jm000.
000230     author.             V B Coen.
000240     installation.       Applewood Computers.
000250     date-written.       02/05/87.
000260     date-compiled.
000270     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000280                          Distributed under the GNU General Public
000290                          License.  See the file COPYING for details.
000300*
000310*    remarks.            Matching System Start Of Run.
000320*
000330*    called modules.     jmdate. (supply today's date)
000340*
000350*****************************************************************
000360* Changes:
000370* 02/05/87 vbc          - Created for the Personnel Placement suite,
000380*                         screen driven start-of-day in this shop's
000390*                         house style at that time.
000400* 22/09/98 vbc          - Y2K remediation, Parm-Run-Date widened to
000410*                         ccyymmdd, screen prompt dropped, jmdate
000420*                         now supplies the date direct from the O/S.
000430* 15/01/17 vbc          - All batch steps upgraded to RDB-free file
000440*                         handling, removed screen I/O entirely -
000450*                         this suite runs unattended overnight.
000460* 21/01/03 dpk          - Parm-Last-Job-No / Parm-Last-Cand-No now
000470*                         initialised here to zero the first time
000480*                         the parameter file is built.
000490* 08/05/09 mjs           - Run date now echoed dd/mm/ccyy on the
000500*                         operator log via Parm-Run-Date-Redef, was
000510*                         only visible as raw ccyymmdd before.
000520*****************************************************************
000530*
000540 environment             division.
000550*
000560 configuration           section.
000570 special-names.
000580     c01 is top-of-form.
000590*
000600 input-output            section.
000610 file-control.
000620     select  jm-param-file  assign to  JMPARAM
000630             organization  is  relative
000640             access mode   is  random
000650             relative key  is  ws-parm-rrn
000660             file status   is  ws-parm-status.
000670*
000680 data                    division.
000690 file section.
000700 fd  jm-param-file
000710     label records are standard.
000720 01  fd-param-record.
000730     copy  "wsjmprm.cob"  replacing  ==JM-Param-Record==
000740                                  by ==fd-param-record==.
000750*
000760 working-storage         section.
000770*
000780 01  ws-flags.
000790     03  ws-parm-status     pic xx      value spaces.
000800         88  ws-parm-ok                 value "00".
000810         88  ws-parm-notfound           value "35".
000820     03  filler             pic x(4)    value spaces.
000830*
000840 01  ws-work.
000850     03  ws-parm-rrn        pic 9(6)   comp  value 1.
000860     03  filler             pic x(4)    value spaces.
000870*
000880 01  ws-banner.
000890     03  filler  pic x(15) value "JM000 (1.00)".
000900     03  filler  pic x(65) value spaces.
000910*
000920 01  ws-banner-redef  redefines  ws-banner.
000930     03  ws-banner-title      pic x(15).
000940     03  filler               pic x(65).
000950*
000960 01  ws-run-date-msg.
000970     03  filler               pic x(19) value "JM000 RUN DATE IS ".
000980     03  ws-msg-dd            pic 99.
000990     03  filler               pic x  value "/".
001000     03  ws-msg-mm            pic 99.
001010     03  filler               pic x  value "/".
001020     03  ws-msg-ccyy          pic 9(4).
001030*
001040 copy  "wsjmdte.cob".
001050*
001060 procedure division.
001070*
001080 aa000-main.
001090     open     i-o  jm-param-file.
001100     if       ws-parm-notfound
001110              open  output  jm-param-file
001120              perform  bb010-Build-First-Record thru bb010-exit
001130              close  jm-param-file
001140              open   i-o    jm-param-file
001150     else
001160       if     not ws-parm-ok
001170              display "JM000 ERROR OPENING PARAMETER FILE " ws-parm-status
001180              go to  aa000-abort.
001190*
001200     perform  cc010-Stamp-Run thru cc010-exit.
001210*
001220     close    jm-param-file.
001230     display  ws-banner-title.
001240     move     Parm-Run-Date-Dd    to  ws-msg-dd.
001250     move     Parm-Run-Date-Mm    to  ws-msg-mm.
001260     move     Parm-Run-Date-Ccyy  to  ws-msg-ccyy.
001270     display  ws-run-date-msg.
001280     display  "JM000 START OF RUN COMPLETE".
001290     stop     run.
001300*
001310 aa000-abort.
001320     close    jm-param-file.
001330     move     16  to  return-code.
001340     stop     run.
001350*
001360 bb010-Build-First-Record.
001370     move     zero  to  fd-param-record.
001380     write    fd-param-record.
001390*
001400 bb010-exit.
001410     exit.
001420*
001430 cc010-Stamp-Run.
001440     read     jm-param-file.
001450*
001460     move     "S"  to  jmdate-function.
001470     call     "jmdate"  using  jmdate-parms.
001480*
001490     move     jmdate-ccyymmdd     to  Parm-Run-Date.
001500     add      1  to  Parm-Run-No.
001510*
001520     rewrite  fd-param-record.
001530*
001540 cc010-exit.
001550     exit.
001560*
