000100*******************************************
000110*                                          *
000120*  Fixed Skill Taxonomy And Education      *
000130*     Keyword Tables - built as constants  *
000140*     at compile time, REDEFINED as        *
000150*     search tables.  Loaded by every      *
000160*     extractor program via jmxskl/jmxedu. *
000170*******************************************
000180* Skill taxonomy is a MINIMUM set per the design note filed with
000190* this run - add new skills on the end, never renumber, or every
000200* Match record built under the old numbering goes stale.
000210*
000220* 11/08/89 vbc - Created for the Personnel Placement suite.
000230* 22/09/98 vbc - Y2K review, no date fields held here, no change.
000240* 14/01/03 dpk - C++ padded with trailing spaces to keep the table
000250*                a fixed 20 bytes/entry - watch the whole-word scan
000260*                in jmxskl, it trims before comparing.
000270* 09/03/07 mjs - Education level and keyword tables added, lifted
000280*                out of jmxedu into common storage.
000290* 14/03/26 rjc - JM-Edu-Kw-Table occurs corrected to 15, was 16 with
000300*                the 16th entry undefined, jmxedu was reading a
000310*                garbage table slot every call, request 4471.
000320*
000330 01  JM-Taxonomy-Constants.
000340     03  filler   pic x(20)  value "PYTHON".
000350     03  filler   pic x(20)  value "JAVA".
000360     03  filler   pic x(20)  value "JAVASCRIPT".
000370     03  filler   pic x(20)  value "SQL".
000380     03  filler   pic x(20)  value "DJANGO".
000390     03  filler   pic x(20)  value "REACT".
000400     03  filler   pic x(20)  value "DOCKER".
000410     03  filler   pic x(20)  value "AWS".
000420     03  filler   pic x(20)  value "LINUX".
000430     03  filler   pic x(20)  value "GIT".
000440     03  filler   pic x(20)  value "HTML".
000450     03  filler   pic x(20)  value "CSS".
000460     03  filler   pic x(20)  value "C++".
000470     03  filler   pic x(20)  value "EXCEL".
000480     03  filler   pic x(20)  value "COBOL".
000490*
000500 01  JM-Taxonomy-Table redefines JM-Taxonomy-Constants.
000510     03  Tax-Entry             occurs 15
000520                                indexed by Tax-Sx.
000530         05  Tax-Skill          pic x(20).
000540*
000550* Education level keywords, in HIGHEST-first search order per
000560* aa200-Extract-Education - the first level whose keyword hits wins.
000570*
000580 01  JM-Edu-Level-Constants.
000590     03  filler   pic x(12)  value "PHD".
000600     03  filler   pic x(12)  value "MASTER".
000610     03  filler   pic x(12)  value "BACHELOR".
000620     03  filler   pic x(12)  value "ASSOCIATE".
000630     03  filler   pic x(12)  value "HIGH-SCHOOL".
000640*
000650 01  JM-Edu-Level-Table redefines JM-Edu-Level-Constants.
000660     03  Edu-Level-Entry       occurs 5
000670                                indexed by Edu-Lx.
000680         05  Edu-Level-Name     pic x(12).
000690*
000700* Keyword-to-level cross reference - Edu-Kw-Level is the subscript
000710* (1-5) into JM-Edu-Level-Table that a hit on Edu-Kw-Text confirms.
000720* Edu-Kw-Len carries the true keyword length, held explicitly since
000730* "BE " relies on its trailing space and must not be right-trimmed
000740* by the scan routine - see jmxedu dd010-Trim-Kw.
000750*
000760 01  JM-Edu-Kw-Constants.
000770     03  filler   pic x(20) value "PHD".
000780     03  filler   pic 9     value 1.
000790     03  filler   pic 99    value 3.
000800     03  filler   pic x(20) value "PH.D".
000810     03  filler   pic 9     value 1.
000820     03  filler   pic 99    value 4.
000830     03  filler   pic x(20) value "DOCTORATE".
000840     03  filler   pic 9     value 1.
000850     03  filler   pic 99    value 9.
000860     03  filler   pic x(20) value "MASTER".
000870     03  filler   pic 9     value 2.
000880     03  filler   pic 99    value 6.
000890     03  filler   pic x(20) value "MSC".
000900     03  filler   pic 9     value 2.
000910     03  filler   pic 99    value 3.
000920     03  filler   pic x(20) value "M.S".
000930     03  filler   pic 9     value 2.
000940     03  filler   pic 99    value 3.
000950     03  filler   pic x(20) value "MBA".
000960     03  filler   pic 9     value 2.
000970     03  filler   pic 99    value 3.
000980     03  filler   pic x(20) value "BACHELOR".
000990     03  filler   pic 9     value 3.
001000     03  filler   pic 99    value 8.
001010     03  filler   pic x(20) value "BSC".
001020     03  filler   pic 9     value 3.
001030     03  filler   pic 99    value 3.
001040     03  filler   pic x(20) value "B.S".
001050     03  filler   pic 9     value 3.
001060     03  filler   pic 99    value 3.
001070     03  filler   pic x(20) value "B.TECH".
001080     03  filler   pic 9     value 3.
001090     03  filler   pic 99    value 6.
001100     03  filler   pic x(20) value "BE ".
001110     03  filler   pic 9     value 3.
001120     03  filler   pic 99    value 3.
001130     03  filler   pic x(20) value "ASSOCIATE".
001140     03  filler   pic 9     value 4.
001150     03  filler   pic 99    value 9.
001160     03  filler   pic x(20) value "HIGH SCHOOL".
001170     03  filler   pic 9     value 5.
001180     03  filler   pic 99    value 11.
001190     03  filler   pic x(20) value "SECONDARY".
001200     03  filler   pic 9     value 5.
001210     03  filler   pic 99    value 9.
001220*
001230 01  JM-Edu-Kw-Table redefines JM-Edu-Kw-Constants.
001240     03  Edu-Kw-Entry          occurs 15
001250                                indexed by Edu-Kx.
001260         05  Edu-Kw-Text        pic x(20).
001270         05  Edu-Kw-Level       pic 9.
001280         05  Edu-Kw-Len         pic 99.
001290*
