000100*
000110*****************************************************************
000120*                                                                *
000130*             Education Level Extraction Routine                 *
000140*                     CALLed Subprogram Only                     *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190     program-id.         jmxedu.
000200     author.             V B Coen.
000210     installation.       Applewood Computers.
000220     date-written.       11/08/89.
000230     date-compiled.
000240     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
000250                          Distributed under the GNU General Public
000260                          License.  See the file COPYING for details.
000270*
000280*    remarks.            Scans free text case-insensitively for the
000290*                         education keyword table (wsjmtax.cob) and
000300*                         returns the HIGHEST level whose keyword is
000310*                         found - PHD first down to HIGH-SCHOOL last.
000320*                         Spaces returned if nothing is found.
000330*
000340*****************************************************************
000350* Changes:
000360* 11/08/89 vbc          - Created for the Personnel Placement suite.
000370* 22/09/98 vbc          - Y2K review, no date fields held here, no
000380*                         change made.
000390* 09/03/07 mjs          - Rebuilt to drive off the common keyword
000400*                         table in wsjmtax.cob, was five separate
000410*                         IF tests before and hard to maintain.
000420* 08/05/09 mjs          - Trailing filler added to ws-work.
000430* 14/03/26 rjc          - Scan loop bound corrected to 15 keyword
000440*                         entries, was 16 against a 16th table slot
000450*                         that carried no constant data, request 4471.
000460*****************************************************************
000470*
000480 environment             division.
000490*
000500 configuration           section.
000510 special-names.
000520*
000530 input-output            section.
000540 file-control.
000550*
000560 data                    division.
000570 working-storage         section.
000580*
000590 copy  "wsjmtax.cob".
000600*
000610 01  ws-text-upper         pic x(2000).
000620*
000630 01  ws-work.
000640     03  wk-text-len        pic 9(4)   comp.
000650     03  wk-kw-len          pic 9(4)   comp.
000660     03  wk-start-pos       pic 9(4)   comp.
000670     03  wk-best-level      pic 9       value 9.
000680    03  filler             pic x(4)    value spaces.
000690*
000700 linkage                 section.
000710*
000720 copy  "wsjmxed.cob".
000730*
000740 procedure division  using  jmxedu-parms.
000750*
000760 aa000-main.
000770     move     spaces  to  jmxedu-level.
000780     move     9       to  wk-best-level.
000790     move     jmxedu-text  to  ws-text-upper.
000800     inspect  ws-text-upper  converting
000810              "abcdefghijklmnopqrstuvwxyz"
000820              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000830*
000840     move     2000  to  wk-text-len.
000850     perform  bb010-Trim-Length thru bb010-exit
000860              until wk-text-len = zero.
000870*
000880     perform  cc010-Scan-One-Kw thru cc010-exit
000890              varying Edu-Kx from 1 by 1
000900              until Edu-Kx > 15.
000910*
000920     if       wk-best-level not = 9
000930              move  Edu-Level-Name (wk-best-level)  to  jmxedu-level.
000940*
000950     goback.
000960*
000970 bb010-Trim-Length.
000980     if       ws-text-upper (wk-text-len:1) not = space
000990              go to  bb010-exit.
001000     subtract 1  from  wk-text-len.
001010*
001020 bb010-exit.
001030     exit.
001040*
001050 cc010-Scan-One-Kw.
001060*
001070*    Skip a keyword whose level is no better than the best already
001080*    found - PHD (level 1) beats everything, so once we hold a 1
001090*    there is no need to keep searching at all.
001100*
001110     if       Edu-Kw-Level (Edu-Kx) not < wk-best-level
001120              go to  cc010-exit.
001130*
001140     move     Edu-Kw-Len (Edu-Kx)  to  wk-kw-len.
001150     if       wk-kw-len = zero
001160              go to  cc010-exit.
001170*
001180     move     1  to  wk-start-pos.
001190     perform  ee010-Find-Loop thru ee010-exit
001200              until wk-start-pos + wk-kw-len - 1 > wk-text-len
001210                 or Edu-Kw-Level (Edu-Kx) not < wk-best-level.
001220*
001230 cc010-exit.
001240     exit.
001250*
001260 ee010-Find-Loop.
001270     if       ws-text-upper (wk-start-pos:wk-kw-len)
001280                 = Edu-Kw-Text (Edu-Kx) (1:wk-kw-len)
001290              move  Edu-Kw-Level (Edu-Kx)  to  wk-best-level
001300     else
001310              add  1  to  wk-start-pos.
001320*
001330 ee010-exit.
001340     exit.
001350*
