000100*
000110*****************************************************************
000120*                                                                *
000130*                    Top Match Reports  (5 Variants)             *
000140*         Chained a variant code, an optional key and an        *
000150*         optional minimum-percentage override; filters and     *
000160*         ranks the MATCH file and prints the chosen report.     *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220     program-id.         jmtop.
000230     author.             V B Coen.
000240     installation.       Applewood Computers.
000250     date-written.       02/05/87.
000260     date-compiled.
000270     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000280                          Distributed under the GNU General Public
000290                          License.  See the file COPYING for details.
000300*
000310*    remarks.            Arg1 is the report variant - T top
000320*                         candidates for a job, J matching jobs
000330*                         for a candidate, G global top, B by job,
000340*                         C by candidate.  Arg2 is the job or
000350*                         candidate id the variant needs (spaces
000360*                         for G).  Arg3 overrides the default
000370*                         minimum percentage (spaces to take the
000380*                         variant default).  T/J/B/C abort with a
000390*                         missing key message when Arg2 is blank.
000400*
000410*    called modules.     jmdate. (run date supply)
000420*
000430*****************************************************************
000440* Changes:
000450* 02/05/87 vbc          - Created for the Personnel Placement suite,
000460*                         one program driving all five report
000470*                         variants off a chained code rather than
000480*                         five near-identical programs.
000490* 22/09/98 vbc          - Y2K remediation, run date now ccyymmdd.
000500* 15/01/03 dpk          - Result table extracted to wsjmtop.cob.
000510* 20/02/07 mjs          - Default limits/minimums confirmed against
000520*                         the design note filed with this run -
000530*                         T/J limit 10 min 0, G limit 20 min 50,
000540*                         B/C unlimited min 0.
000550* 08/05/09 mjs          - Trailing filler added to the report lines,
000560*                         ws-flags, ws-work, ws-args and Ws-Hold-
000570*                         Entry.
000580* 14/03/26 rjc          - Cand-Exper-Yrs/Cand-Education columns added
000590*                         to Top-Detail-Cand and Job-Location/Job-
000600*                         Exper-Yrs columns added to Top-Detail-Job,
000610*                         both fields were already on the master read
000620*                         in ee010 but never printed, request 4471.
000630* 21/03/26 rjc          - Top-Semantic column added to Top-Detail-Gen
000640*                         (G/B/C variants), was already carried on
000650*                         Top-Table and printed by the other two
000660*                         detail groups, missed by the 14/03/26 fix,
000670*                         request 4488.
000680*****************************************************************
000690*
000700 environment             division.
000710*
000720 configuration           section.
000730 special-names.
000740     c01 is top-of-form.
000750*
000760 input-output            section.
000770 file-control.
000780     select  jm-match-file   assign to  MATFILE
000790             organization  is  relative
000800             access mode   is  sequential
000810             file status   is  ws-match-status.
000820     select  jm-job-file     assign to  JOBMSTR
000830             organization  is  relative
000840             access mode   is  random
000850             relative key  is  ws-job-rrn
000860             file status   is  ws-job-status.
000870     select  jm-cand-file    assign to  CANMSTR
000880             organization  is  relative
000890             access mode   is  random
000900             relative key  is  ws-cand-rrn
000910             file status   is  ws-cand-status.
000920     select  jm-print-file   assign to  PRTFILE
000930             organization  is  line sequential
000940             file status   is  ws-print-status.
000950*
000960 data                    division.
000970 file section.
000980*
000990 fd  jm-match-file
001000     label records are standard.
001010 01  fd-match-record.
001020     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
001030                                  by ==fd-match-record==.
001040*
001050 fd  jm-job-file
001060     label records are standard.
001070 01  fd-job-record.
001080     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
001090                                  by ==fd-job-record==.
001100*
001110 fd  jm-cand-file
001120     label records are standard.
001130 01  fd-cand-record.
001140     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
001150                                  by ==fd-cand-record==.
001160*
001170 fd  jm-print-file
001180     reports are  Top-Match-Report.
001190*
001200 working-storage         section.
001210*
001220 01  ws-flags.
001230     03  ws-match-status    pic xx      value spaces.
001240         88  ws-match-ok                value "00" "02".
001250         88  ws-match-eof               value "10".
001260     03  ws-job-status      pic xx      value spaces.
001270     03  ws-cand-status     pic xx      value spaces.
001280     03  ws-print-status    pic xx      value spaces.
001290    03  filler             pic x(4)    value spaces.
001300*
001310 01  ws-work.
001320     03  ws-job-rrn         pic 9(6)   comp.
001330     03  ws-cand-rrn        pic 9(6)   comp.
001340     03  ws-today           pic 9(8).
001350     03  ws-min-percent     pic 9(3)v99.
001360     03  ws-limit           pic 9(4)   comp.
001370     03  ws-key-numeric     pic 9(5).
001380     03  ws-line-count      pic 9(6)   comp   value zero.
001390     03  ws-skx             pic 9(4)   comp.
001400     03  ws-lx              pic 9(4)   comp.
001410     03  ws-swapped         pic x      value "N".
001420         88  ws-a-swap-happened         value "Y".
001430     03  ws-variant-name    pic x(30).
001440    03  filler             pic x(4)    value spaces.
001450*
001460 01  ws-args.
001470     03  ws-arg1            pic x(1).
001480         88  ws-variant-top-cand        value "T".
001490         88  ws-variant-match-job       value "J".
001500         88  ws-variant-global          value "G".
001510         88  ws-variant-by-job          value "B".
001520         88  ws-variant-by-cand         value "C".
001530     03  ws-arg2            pic x(5).
001540     03  ws-arg3            pic x(6).
001550     03  filler             pic x(4).
001560*
001570 copy  "wsjmtop.cob".
001580 copy  "wsjmdte.cob".
001590*
001600 01  ws-hold-entry.
001610     03  ws-hold-job        pic 9(5).
001620     03  ws-hold-cand       pic 9(5).
001630     03  ws-hold-percent    pic 9(3)v99.
001640     03  ws-hold-semantic   pic 9v99.
001650     03  ws-hold-date       pic 9(8).
001660     03  ws-hold-skills     pic x(60).
001670     03  filler             pic x(4).
001680*
001690 01  ws-build-hold          pic x(60).
001700*
001710 report section.
001720*
001730 RD  Top-Match-Report
001740     control      Final
001750     Page Limit   56
001760     Heading      1
001770     First Detail 6
001780     Last  Detail 54.
001790*
001800 01  Top-Report-Head  type page heading.
001810     03  line  1.
001820         05  col   1     pic x(30)   value "JM8  TOP MATCH REPORT".
001830         05  col  60     pic x(11)   value "RUN DATE - ".
001840         05  col  71     pic 9(8)    source ws-today.
001850     03  line  2.
001860         05  col   1     pic x(10)   value "VARIANT - ".
001870         05  col  11     pic x(30)   source ws-variant-name.
001880     03  line  3.
001890         05  col   1     pic x(14)   value "MIN PERCENT - ".
001900         05  col  15     pic zz9.99  source ws-min-percent.
001910         05  col  25     pic x(9)    value "LIMIT -  ".
001920         05  col  34     pic zzz9    source ws-limit.
001930         05  filler      pic x(4).
001940*
001950 01  Top-Detail-Cand  type is detail.
001960     03  line + 1.
001970         05  col   1     pic 9(5)    source Top-Cand-No (Top-Sx).
001980         05  col   7     pic x(30)   source Cand-Name.
001990         05  col  38     pic x(40)   source Cand-Email.
002000         05  col  79     pic zz9.99  source Top-Percent (Top-Sx).
002010         05  col  87     pic 9.99    source Top-Semantic (Top-Sx).
002020         05  col  93     pic x(30)   source Top-Skill-List (Top-Sx).
002030         05  col 124     pic z9.9    source Cand-Exper-Yrs.
002040         05  col 130     pic x(12)   source Cand-Education.
002050         05  filler      pic x(4).
002060*
002070 01  Top-Detail-Job  type is detail.
002080     03  line + 1.
002090         05  col   1     pic 9(5)    source Top-Job-No (Top-Sx).
002100         05  col   7     pic x(40)   source Job-Title.
002110         05  col  48     pic x(30)   source Job-Company.
002120         05  col  79     pic zz9.99  source Top-Percent (Top-Sx).
002130         05  col  87     pic 9.99    source Top-Semantic (Top-Sx).
002140         05  col  93     pic x(30)   source Top-Skill-List (Top-Sx).
002150         05  col 124     pic x(25)   source Job-Location.
002160         05  col 150     pic z9      source Job-Exper-Yrs.
002170         05  filler      pic x(4).
002180*
002190 01  Top-Detail-Gen  type is detail.
002200     03  line + 1.
002210         05  col   1     pic x(30)   source Job-Title.
002220         05  col  32     pic x(20)   source Job-Company.
002230         05  col  53     pic x(30)   source Cand-Name.
002240         05  col  84     pic x(30)   source Cand-Email.
002250         05  col 115     pic zz9.99  source Top-Percent (Top-Sx).
002260         05  col 123     pic 9.99    source Top-Semantic (Top-Sx).
002270         05  col 129     pic 9(8)    source Top-Date (Top-Sx).
002280         05  filler      pic x(4).
002290*
002300 01  type control footing final  line plus 2.
002310     03  line  1.
002320         05  col   1       pic x(26)   value "REPORT LINES PRINTED    -".
002330         05  col  27       pic zzzz9   source ws-line-count.
002340         05  filler        pic x(4).
002350*
002360 procedure division  chaining  ws-arg1  ws-arg2  ws-arg3.
002370*
002380 aa000-main.
002390     move     "S"  to  jmdate-function.
002400     call     "jmdate"  using  jmdate-parms.
002410     move     jmdate-ccyymmdd  to  ws-today.
002420*
002430     perform  bb010-Set-Defaults thru bb010-exit.
002440     if       ws-arg3 not = spaces
002450              move  ws-arg3  to  ws-min-percent.
002460*
002470     if       (ws-variant-top-cand or ws-variant-match-job
002480                 or ws-variant-by-job or ws-variant-by-cand)
002490        and   ws-arg2 = spaces
002500              display "JMTOP MISSING KEY PARAMETER"
002510              move    16  to  return-code
002520              stop    run.
002530     move     zero  to  ws-key-numeric.
002540     if       ws-arg2 not = spaces
002550              move  ws-arg2  to  ws-key-numeric.
002560*
002570     open     input   jm-match-file.
002580     open     input   jm-job-file.
002590     open     input   jm-cand-file.
002600     open     output  jm-print-file.
002610*
002620     move     zero  to  Top-Used.
002630     perform  cc010-Read-Match thru cc010-exit
002640              until ws-match-eof.
002650*
002660     perform  dd010-Sort-Results thru dd010-exit.
002670     if       ws-limit not = zero
002680        and   Top-Used > ws-limit
002690              move  ws-limit  to  Top-Used.
002700*
002710     initiate Top-Match-Report.
002720     perform  ee010-Print-One thru ee010-exit
002730              varying Top-Sx from 1 by 1
002740              until Top-Sx > Top-Used.
002750     terminate Top-Match-Report.
002760*
002770     close    jm-match-file  jm-job-file  jm-cand-file  jm-print-file.
002780     display  "JMTOP RUN COMPLETE  LINES " ws-line-count.
002790     stop     run.
002800*
002810*    bb010-Set-Defaults - variant default limit and minimum, per
002820*    the design note filed with this run.
002830*
002840 bb010-Set-Defaults.
002850     if       ws-variant-top-cand
002860              move  10  to  ws-limit
002870              move  zero  to  ws-min-percent
002880              move  "TOP CANDIDATES FOR JOB"  to  ws-variant-name
002890     else
002900      if      ws-variant-match-job
002910              move  10  to  ws-limit
002920              move  zero  to  ws-min-percent
002930              move  "MATCHING JOBS FOR CANDIDATE"  to  ws-variant-name
002940      else
002950       if     ws-variant-global
002960              move  20  to  ws-limit
002970              move  50  to  ws-min-percent
002980              move  "GLOBAL TOP MATCHES"  to  ws-variant-name
002990       else
003000        if    ws-variant-by-job
003010              move  zero  to  ws-limit
003020              move  zero  to  ws-min-percent
003030              move  "MATCHES FOR JOB"  to  ws-variant-name
003040        else
003050              move  zero  to  ws-limit
003060              move  zero  to  ws-min-percent
003070              move  "MATCHES FOR CANDIDATE"  to  ws-variant-name.
003080*
003090 bb010-exit.
003100     exit.
003110*
003120*    cc010-Read-Match - reads the match file sequentially, keeping
003130*    only rows for the wanted key (where the variant needs one)
003140*    and at or above the minimum percentage.
003150*
003160 cc010-Read-Match.
003170     read     jm-match-file  next record.
003180     if       not ws-match-ok
003190              go to  cc010-exit.
003200*
003210     if       Match-Percent < ws-min-percent
003220              go to  cc010-exit.
003230     if       (ws-variant-top-cand or ws-variant-by-job)
003240        and   Match-Job-No not = ws-key-numeric
003250              go to  cc010-exit.
003260     if       (ws-variant-match-job or ws-variant-by-cand)
003270        and   Match-Cand-No not = ws-key-numeric
003280              go to  cc010-exit.
003290*
003300     perform  ff010-Store-Row thru ff010-exit.
003310*
003320 cc010-exit.
003330     exit.
003340*
003350 ff010-Store-Row.
003360     add      1  to  Top-Used.
003370     move     Match-Job-No       to  Top-Job-No (Top-Used).
003380     move     Match-Cand-No      to  Top-Cand-No (Top-Used).
003390     move     Match-Percent      to  Top-Percent (Top-Used).
003400     move     Match-Semantic     to  Top-Semantic (Top-Used).
003410     move     Match-Date         to  Top-Date (Top-Used).
003420     move     spaces             to  Top-Skill-List (Top-Used).
003430     move     1                  to  ws-skx.
003440     perform  gg010-Build-List thru gg010-exit
003450              until ws-skx > Match-Skill-Count.
003460*
003470 ff010-exit.
003480     exit.
003490*
003500 gg010-Build-List.
003510     if       Match-Skill-Flag (ws-skx) = "Y"
003520              if  Top-Skill-List (Top-Used) = spaces
003530                  string Match-Skill-Name (ws-skx) delimited by space
003540                         into Top-Skill-List (Top-Used)
003550                  end-string
003560              else
003570                  move   Top-Skill-List (Top-Used)  to  ws-build-hold
003580                  string ws-build-hold   delimited by space
003590                         ", " delimited by size
003600                         Match-Skill-Name (ws-skx) delimited by space
003610                         into Top-Skill-List (Top-Used)
003620                  end-string
003630              end-if.
003640     add      1  to  ws-skx.
003650*
003660 gg010-exit.
003670     exit.
003680*
003690*    dd010-Sort-Results - exchange sort of Top-Table, descending
003700*    on Top-Percent.
003710*
003720 dd010-Sort-Results.
003730     if       Top-Used < 2
003740              go to  dd010-exit.
003750     move     "Y"  to  ws-swapped.
003760     perform  dd020-One-Pass thru dd020-exit
003770              until not ws-a-swap-happened.
003780*
003790 dd010-exit.
003800     exit.
003810*
003820 dd020-One-Pass.
003830     move     "N"  to  ws-swapped.
003840     perform  dd030-Compare-Pair thru dd030-exit
003850              varying Top-Sx from 1 by 1
003860              until Top-Sx > Top-Used - 1.
003870*
003880 dd020-exit.
003890     exit.
003900*
003910 dd030-Compare-Pair.
003920     set      ws-lx  to  Top-Sx.
003930     add      1  to  ws-lx.
003940     if       Top-Percent (Top-Sx) < Top-Percent (ws-lx)
003950              move  Top-Entry (Top-Sx)   to  ws-hold-entry
003960              move  Top-Entry (ws-lx)    to  Top-Entry (Top-Sx)
003970              move  ws-hold-entry        to  Top-Entry (ws-lx)
003980              move  "Y"  to  ws-swapped.
003990*
004000 dd030-exit.
004010     exit.
004020*
004030*    ee010-Print-One - looks up the job and/or candidate master
004040*    record needed for this row's columns, then generates the
004050*    detail line for the running variant.
004060*
004070 ee010-Print-One.
004080     move     Top-Job-No (Top-Sx)   to  ws-job-rrn.
004090     read     jm-job-file.
004100     move     Top-Cand-No (Top-Sx)  to  ws-cand-rrn.
004110     read     jm-cand-file.
004120     add      1  to  ws-line-count.
004130*
004140     if       ws-variant-top-cand
004150              generate  Top-Detail-Cand
004160     else
004170      if      ws-variant-match-job
004180              generate  Top-Detail-Job
004190      else
004200              generate  Top-Detail-Gen.
004210*
004220 ee010-exit.
004230     exit.
004240*
