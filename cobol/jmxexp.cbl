000100*
000110*****************************************************************
000120*                                                                *
000130*           Years-Of-Experience Extraction Routine               *
000140*                     CALLed Subprogram Only                     *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190     program-id.         jmxexp.
000200     author.             V B Coen.
000210     installation.       Applewood Computers.
000220     date-written.       11/08/89.
000230     date-compiled.
000240     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
000250                          Distributed under the GNU General Public
000260                          License.  See the file COPYING for details.
000270*
000280*    remarks.            Scans free text for numbers immediately
000290*                         followed by a word beginning "YEAR" (case
000300*                         insensitive) and returns the largest such
000310*                         number found, one decimal place.  Zero if
000320*                         none found.
000330*
000340*****************************************************************
000350* Changes:
000360* 11/08/89 vbc          - Created for the Personnel Placement suite.
000370* 22/09/98 vbc          - Y2K review, no date fields held here, no
000380*                         change made.
000390* 14/01/03 dpk          - One-decimal numbers ("2.5 years") now
000400*                         recognised, was whole numbers only.
000410* 08/05/09 mjs          - Ws-Text-Char, Wk-Candidate-Redef and
000420*                         Wk-Word-3-Redef added, single-character
000430*                         table views wanted while chasing a scan
000440*                         fault on text ending mid-word.
000450* 08/05/09 mjs          - Trailing filler added to ws-work.
000460*****************************************************************
000470*
000480 environment             division.
000490*
000500 configuration           section.
000510 special-names.
000520*
000530 input-output            section.
000540 file-control.
000550*
000560 data                    division.
000570 working-storage         section.
000580*
000590 01  ws-text-upper         pic x(2000).
000600*
000610 01  ws-text-redef  redefines  ws-text-upper.
000620     03  ws-text-char       pic x       occurs 2000.
000630*
000640 01  ws-work.
000650     03  wk-text-len        pic 9(4)   comp.
000660     03  wk-pos             pic 9(4)   comp.
000670     03  wk-num-start       pic 9(4)   comp.
000680     03  wk-num-len         pic 9(4)   comp.
000690     03  wk-int-part        pic 9(4).
000700     03  wk-dec-part        pic 9.
000710     03  wk-has-dec-sw      pic x.
000720         88  wk-has-dec                 value "Y".
000730     03  wk-candidate       pic 9(4)v9.
000740     03  wk-word-start      pic 9(4)   comp.
000750     03  wk-word-3          pic x(4).
000760     03  wk-digit           pic 9.
000770     03  filler             pic x(4).
000780*
000790 01  wk-candidate-redef  redefines  wk-candidate.
000800     03  wk-cand-int        pic 9(4).
000810     03  wk-cand-dec        pic 9.
000820*
000830 01  wk-word-3-redef  redefines  wk-word-3.
000840     03  wk-word-3-char     pic x   occurs 4.
000850*
000860 linkage                 section.
000870*
000880 copy  "wsjmxxp.cob".
000890*
000900 procedure division  using  jmxexp-parms.
000910*
000920 aa000-main.
000930     move     zero  to  jmxexp-years.
000940     move     jmxexp-text  to  ws-text-upper.
000950     inspect  ws-text-upper  converting
000960              "abcdefghijklmnopqrstuvwxyz"
000970              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000980*
000990     move     2000  to  wk-text-len.
001000     perform  bb010-Trim-Length thru bb010-exit
001010              until wk-text-len = zero.
001020*
001030     move     1  to  wk-pos.
001040     perform  cc010-Scan-Loop thru cc010-exit
001050              until wk-pos > wk-text-len.
001060*
001070     goback.
001080*
001090 bb010-Trim-Length.
001100     if       ws-text-upper (wk-text-len:1) not = space
001110              go to  bb010-exit.
001120     subtract 1  from  wk-text-len.
001130*
001140 bb010-exit.
001150     exit.
001160*
001170*    cc010-Scan-Loop looks at each position for the start of a
001180*    digit run; if it finds one it captures the number (with an
001190*    optional single decimal digit), then checks the next word
001200*    for a "YEAR" prefix before accepting it as a candidate.
001210*
001220 cc010-Scan-Loop.
001230     if       ws-text-upper (wk-pos:1) not < "0"
001240        and   ws-text-upper (wk-pos:1) not > "9"
001250              perform  dd010-Capture-Number thru dd010-exit
001260     else
001270              add  1  to  wk-pos.
001280*
001290 cc010-exit.
001300     exit.
001310*
001320 dd010-Capture-Number.
001330     move     wk-pos  to  wk-num-start.
001340     move     zero    to  wk-int-part  wk-dec-part.
001350     move     "N"     to  wk-has-dec-sw.
001360*
001370 dd020-Digit-Loop.
001380     if       wk-pos > wk-text-len
001390              go to  dd030-Check-Decimal.
001400     if       ws-text-upper (wk-pos:1) < "0"
001410        or    ws-text-upper (wk-pos:1) > "9"
001420              go to  dd030-Check-Decimal.
001430     move     ws-text-char (wk-pos)  to  wk-digit.
001440     compute  wk-int-part = (wk-int-part * 10) + wk-digit.
001450     add      1  to  wk-pos.
001460     go       to  dd020-Digit-Loop.
001470*
001480 dd030-Check-Decimal.
001490     if       wk-pos > wk-text-len
001500              go to  dd010-exit.
001510     if       ws-text-upper (wk-pos:1) not = "."
001520              go to  dd010-exit.
001530     if       wk-pos + 1 > wk-text-len
001540              go to  dd010-exit.
001550     if       ws-text-upper (wk-pos + 1:1) < "0"
001560        or    ws-text-upper (wk-pos + 1:1) > "9"
001570              go to  dd010-exit.
001580     move     ws-text-upper (wk-pos + 1:1)  to  wk-dec-part.
001590     move     "Y"  to  wk-has-dec-sw.
001600     add      2  to  wk-pos.
001610*
001620 dd010-exit.
001630     if       wk-pos = wk-num-start
001640              go to  dd010-real-exit.
001650     compute  wk-candidate = wk-int-part.
001660     if       wk-has-dec
001670              compute  wk-candidate = wk-int-part +
001680                       (wk-dec-part / 10).
001690     perform  ee010-Check-Suffix thru ee010-exit.
001700*
001710 dd010-real-exit.
001720     exit.
001730*
001740*    ee010-Check-Suffix - skip spaces, an optional "+", then more
001750*    spaces, then the next word must begin "YEAR" to accept the
001760*    number just captured.
001770*
001780 ee010-Check-Suffix.
001790     move     wk-pos  to  wk-word-start.
001800*
001810 ee020-Skip-Spaces.
001820     if       wk-word-start > wk-text-len
001830              go to  ee010-exit.
001840     if       ws-text-upper (wk-word-start:1) not = space
001850              go to  ee030-Skip-Plus.
001860     add      1  to  wk-word-start.
001870     go       to  ee020-Skip-Spaces.
001880*
001890 ee030-Skip-Plus.
001900     if       wk-word-start > wk-text-len
001910              go to  ee010-exit.
001920     if       ws-text-upper (wk-word-start:1) = "+"
001930              add  1  to  wk-word-start.
001940*
001950 ee040-Skip-More-Spaces.
001960     if       wk-word-start > wk-text-len
001970              go to  ee010-exit.
001980     if       ws-text-upper (wk-word-start:1) not = space
001990              go to  ee050-Test-Year.
002000     add      1  to  wk-word-start.
002010     go       to  ee040-Skip-More-Spaces.
002020*
002030 ee050-Test-Year.
002040     if       wk-word-start + 3 > wk-text-len
002050              go to  ee010-exit.
002060     move     ws-text-upper (wk-word-start:4)  to  wk-word-3.
002070     if       wk-word-3 = "YEAR"
002080        and   wk-candidate > jmxexp-years
002090              move  wk-candidate  to  jmxexp-years.
002100*
002110 ee010-exit.
002120     exit.
002130*
