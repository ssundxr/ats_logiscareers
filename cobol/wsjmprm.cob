000100*******************************************
000110*                                          *
000120*  Record Definition For Matching System   *
000130*        Parameter File                   *
000140*     One record only, held at RRN 1      *
000150*******************************************
000160* File size 60 bytes padded to 64 by filler.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 02/05/87 vbc - Created, lifted from the payroll Param-1 pattern.
000210* 22/09/98 vbc - Y2K remediation, Parm-Run-Date widened to store a
000220*                4 digit century.
000230* 21/01/03 dpk - Parm-Last-Job-No / Parm-Last-Cand-No added so
000240*                jm010 & jm020 can allocate the next master number
000250*                without a scan of the whole file.
000260* 08/05/09 mjs - Parm-Run-Date-Redef added, jm000 was doing its own
000270*                DIVIDE to log the run date split out on the banner.
000280*
000290 01  JM-Param-Record.
000300*        Parm-Run-Date - ccyymmdd, date of last batch run.
000310     03  Parm-Run-Date         pic 9(8).
000320*        Parm-Run-No - bumped by one every batch run, any type.
000330     03  Parm-Run-No           pic 9(6)   comp.
000340     03  Parm-Last-Job-No      pic 9(5).
000350     03  Parm-Last-Cand-No     pic 9(5).
000360*        Parm-Min-Percent - dashboard/top-match cutoff, whole percent.
000370     03  Parm-Min-Percent      pic 999.
000380     03  filler                pic x(4).
000390*
000400 01  Parm-Run-Date-Redef  redefines  JM-Param-Record.
000410     03  Parm-Run-Date-Ccyy    pic 9(4).
000420     03  Parm-Run-Date-Mm      pic 99.
000430     03  Parm-Run-Date-Dd      pic 99.
000440     03  filler                pic x(20).
000450*
