000100*
000110*****************************************************************
000120*                                                                *
000130*               Candidate Against All Jobs  Match Run           *
000140*         Chained one CAND-ID, scores it against every          *
000150*         job on file and files a MATCH record per pairing,     *
000160*         then prints the ranked match report.                  *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220     program-id.         jmcand.
000230     author.             V B Coen.
000240     installation.       Applewood Computers.
000250     date-written.       02/05/87.
000260     date-compiled.
000270     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000280                          Distributed under the GNU General Public
000290                          License.  See the file COPYING for details.
000300*
000310*    remarks.            Mirror of jmmatch - reads the candidate
000320*                         identified by the chained argument, then
000330*                         every job in ascending Job-No order,
000340*                         computes the U1 skill match, and creates
000350*                         or updates the matching MATCH record
000360*                         (U11 rule).  Aborts with "CANDIDATE NOT
000370*                         FOUND" if the chained id is not on file.
000380*
000390*    called modules.     jmskill. (skill match calculator)
000400*                        jmdate.  (run date supply)
000410*
000420*****************************************************************
000430* Changes:
000440* 02/05/87 vbc          - Created for the Personnel Placement suite,
000450*                         cloned from jmmatch with the job/candidate
000460*                         roles reversed, this shop's usual way of
000470*                         building a mirror run rather than trying
000480*                         to parameterise one program both ways.
000490* 22/09/98 vbc          - Y2K remediation, Match-Date now ccyymmdd.
000500* 12/01/03 dpk          - Result table extracted to wsjmrsl.cob,
000510*                         shared with jmmatch, descending sort
000520*                         added ahead of the report.
000530* 20/02/07 mjs          - Match-Semantic always moved to zero here,
000540*                         no semantic engine fitted in this slice.
000550* 08/05/09 mjs          - Trailing filler added to the report lines,
000560*                         ws-flags, ws-work and Ws-Hold-Entry, tidy-up
000570*                         while in this program for the Result table
000580*                         filler change.
000590* 21/03/26 rjc          - Rs-Other-Company now stored and printed
000600*                         under the COMPANY heading, was already on
000610*                         the heading line with no column behind it,
000620*                         Ws-Hold-Entry widened to match, request 4488.
000630*****************************************************************
000640*
000650 environment             division.
000660*
000670 configuration           section.
000680 special-names.
000690     c01 is top-of-form.
000700*
000710 input-output            section.
000720 file-control.
000730     select  jm-cand-file    assign to  CANMSTR
000740             organization  is  relative
000750             access mode   is  random
000760             relative key  is  ws-cand-rrn
000770             file status   is  ws-cand-status.
000780     select  jm-job-file     assign to  JOBMSTR
000790             organization  is  relative
000800             access mode   is  sequential
000810             file status   is  ws-job-status.
000820     select  jm-match-file   assign to  MATFILE
000830             organization  is  relative
000840             access mode   is  dynamic
000850             relative key  is  ws-match-rrn
000860             file status   is  ws-match-status.
000870     select  jm-print-file   assign to  PRTFILE
000880             organization  is  line sequential
000890             file status   is  ws-print-status.
000900*
000910 data                    division.
000920 file section.
000930*
000940 fd  jm-cand-file
000950     label records are standard.
000960 01  fd-cand-record.
000970     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
000980                                  by ==fd-cand-record==.
000990*
001000 fd  jm-job-file
001010     label records are standard.
001020 01  fd-job-record.
001030     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
001040                                  by ==fd-job-record==.
001050*
001060 fd  jm-match-file
001070     label records are standard.
001080 01  fd-match-record.
001090     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
001100                                  by ==fd-match-record==.
001110*
001120 fd  jm-print-file
001130     reports are  Cand-Run-Report.
001140*
001150 working-storage         section.
001160*
001170 01  ws-flags.
001180     03  ws-cand-status     pic xx      value spaces.
001190         88  ws-cand-ok                 value "00" "02".
001200     03  ws-job-status      pic xx      value spaces.
001210         88  ws-job-ok                  value "00" "02".
001220         88  ws-job-eof                 value "10".
001230     03  ws-match-status    pic xx      value spaces.
001240         88  ws-match-ok                value "00" "02".
001250         88  ws-match-eof               value "10".
001260         88  ws-match-open-fail         value "35".
001270     03  ws-print-status    pic xx      value spaces.
001280    03  filler             pic x(4)    value spaces.
001290*
001300 01  ws-work.
001310     03  ws-cand-rrn        pic 9(6)   comp.
001320     03  ws-match-rrn       pic 9(6)   comp.
001330     03  ws-match-max-rrn   pic 9(6)   comp   value zero.
001340     03  ws-today           pic 9(8).
001350     03  ws-created-count   pic 9(6)   comp   value zero.
001360     03  ws-updated-count   pic 9(6)   comp   value zero.
001370     03  ws-job-count       pic 9(6)   comp   value zero.
001380     03  ws-skx             pic 9(4)   comp.
001390     03  ws-lx              pic 9(4)   comp.
001400     03  ws-swapped         pic x      value "N".
001410         88  ws-a-swap-happened         value "Y".
001420     03  ws-found           pic x      value "N".
001430         88  ws-pair-found              value "Y".
001440    03  filler             pic x(4)    value spaces.
001450*
001460 01  ws-arg1                pic x(5).
001470*
001480 copy  "wsjmndx.cob".
001490 copy  "wsjmrsl.cob".
001500 copy  "wsjmdte.cob".
001510 copy  "wsjmskl.cob".
001520*
001530 01  ws-hold-entry.
001540     03  ws-hold-no         pic 9(5).
001550     03  ws-hold-name       pic x(30).
001560     03  ws-hold-company    pic x(30).
001570     03  ws-hold-percent    pic 9(3)v99.
001580     03  ws-hold-skills     pic x(60).
001590     03  filler             pic x(4).
001600*
001610 01  ws-build-hold          pic x(60).
001620*
001630 report section.
001640*
001650 RD  Cand-Run-Report
001660     control      Final
001670     Page Limit   56
001680     Heading      1
001690     First Detail 5
001700     Last  Detail 54.
001710*
001720 01  Cand-Report-Head  type page heading.
001730     03  line  1.
001740         05  col   1     pic x(30)   value "JM6  MATCH RUN REPORT".
001750         05  col  60     pic x(11)   value "RUN DATE - ".
001760         05  col  71     pic 9(8)    source ws-today.
001770     03  line  2.
001780         05  col   1     pic x(11)   value "CAND ID - ".
001790         05  col  12     pic 9(5)    source Cand-No.
001800         05  col  20     pic x(30)   source Cand-Name.
001810     03  line  4.
001820         05  col   1                 value "JOB ID".
001830         05  col   9                 value "TITLE".
001840         05  col  35                 value "COMPANY".
001850         05  col  65                 value "PERCENT".
001860         05  filler      pic x(4).
001870*
001880 01  Cand-Detail-Line  type is detail.
001890     03  line + 1.
001900         05  col   1     pic 9(5)    source Rs-Other-No (Rs-Sx).
001910         05  col   9     pic x(26)   source Rs-Other-Name (Rs-Sx).
001920         05  col  35     pic x(30)   source Rs-Other-Company (Rs-Sx).
001930         05  col  66     pic zz9.99  source Rs-Percent (Rs-Sx).
001940         05  col  75     pic x(35)   source Rs-Skill-List (Rs-Sx).
001950         05  filler      pic x(4).
001960*
001970 01  type control footing final  line plus 2.
001980     03  line  1.
001990         05  col   1       pic x(26)   value "JOBS PROCESSED          -".
002000         05  col  27       pic zzzz9   source ws-job-count.
002010     03  line + 1.
002020         05  col   1       pic x(26)   value "MATCH RECORDS CREATED   -".
002030         05  col  27       pic zzzz9   source ws-created-count.
002040     03  line + 1.
002050         05  col   1       pic x(26)   value "MATCH RECORDS UPDATED   -".
002060         05  col  27       pic zzzz9   source ws-updated-count.
002070         05  filler        pic x(4).
002080*
002090 procedure division  chaining  ws-arg1.
002100*
002110 aa000-main.
002120     move     "S"  to  jmdate-function.
002130     call     "jmdate"  using  jmdate-parms.
002140     move     jmdate-ccyymmdd  to  ws-today.
002150*
002160     move     ws-arg1  to  ws-cand-rrn.
002170     open     input  jm-cand-file.
002180     read     jm-cand-file.
002190     if       not ws-cand-ok
002200              display "JMCAND CANDIDATE NOT FOUND " ws-arg1
002210              close  jm-cand-file
002220              move   16  to  return-code
002230              stop   run.
002240*
002250     open     input   jm-job-file.
002260     open     i-o     jm-match-file.
002270     if       ws-match-open-fail
002280              open  output  jm-match-file
002290              close jm-match-file
002300              open  i-o     jm-match-file.
002310     open     output  jm-print-file.
002320*
002330     move     zero  to  Ndx-Used  Rs-Used.
002340     perform  bb010-Load-Index thru bb010-exit
002350              until ws-match-eof.
002360*
002370     initiate Cand-Run-Report.
002380*
002390     perform  cc010-Read-Job thru cc010-exit.
002400     perform  dd010-Process-One-Job thru dd010-exit
002410              until ws-job-eof.
002420*
002430     perform  ee010-Sort-Results thru ee010-exit.
002440     perform  ff010-Print-One thru ff010-exit
002450              varying Rs-Sx from 1 by 1
002460              until Rs-Sx > Rs-Used.
002470*
002480     terminate Cand-Run-Report.
002490*
002500     close    jm-cand-file  jm-job-file  jm-match-file  jm-print-file.
002510     display  "JMCAND RUN COMPLETE  JOBS " ws-job-count.
002520     stop     run.
002530*
002540*    bb010-Load-Index - as jmmatch, rebuilds the in-memory RRN
002550*    index from the match file at the start of every run.
002560*
002570 bb010-Load-Index.
002580     read     jm-match-file  next record.
002590     if       ws-match-ok
002600              add  1  to  Ndx-Used
002610              move  Match-Job-No   to  Ndx-Job-No (Ndx-Used)
002620              move  Match-Cand-No  to  Ndx-Cand-No (Ndx-Used)
002630              move  ws-match-rrn   to  Ndx-RRN (Ndx-Used)
002640              if    ws-match-rrn > ws-match-max-rrn
002650                    move  ws-match-rrn  to  ws-match-max-rrn
002660              end-if.
002670*
002680 bb010-exit.
002690     exit.
002700*
002710 cc010-Read-Job.
002720     read     jm-job-file  next record.
002730*
002740 cc010-exit.
002750     exit.
002760*
002770*    dd010-Process-One-Job - scores this candidate against the
002780*    current job, applies the U11 create/update rule and stores
002790*    the result row for the report.
002800*
002810 dd010-Process-One-Job.
002820     add      1  to  ws-job-count.
002830*
002840     move     Job-Skill-Count   to  jmskill-req-count.
002850     perform  gg010-Copy-Req-Skill thru gg010-exit
002860              varying ws-skx from 1 by 1
002870              until ws-skx > Job-Skill-Count.
002880     move     Cand-Skill-Count  to  jmskill-held-count.
002890     move     Cand-Skills       to  jmskill-held-skill.
002900     call     "jmskill"  using  jmskill-parms.
002910*
002920     perform  hh010-Find-Match thru hh010-exit.
002930     perform  ii010-Store-Result thru ii010-exit.
002940*
002950     perform  cc010-Read-Job thru cc010-exit.
002960*
002970 dd010-exit.
002980     exit.
002990*
003000 gg010-Copy-Req-Skill.
003010     move     Job-Skills (ws-skx)  to  jmskill-req-skill (ws-skx).
003020     move     "N"                 to  jmskill-req-flag (ws-skx).
003030*
003040 gg010-exit.
003050     exit.
003060*
003070 hh010-Find-Match.
003080     move     "N"  to  ws-found.
003090     move     1    to  ws-lx.
003100     perform  hh020-Search-Loop thru hh020-exit
003110              until ws-pair-found
003120                 or ws-lx > Ndx-Used.
003130*
003140     move     Job-No             to  Match-Job-No.
003150     move     Cand-No            to  Match-Cand-No.
003160     move     jmskill-percent    to  Match-Percent.
003170     move     jmskill-semantic   to  Match-Semantic.
003180     move     Job-Skill-Count    to  Match-Skill-Count.
003190     move     1                  to  ws-skx.
003200     perform  kk010-Copy-Match-Skill thru kk010-exit
003210              until ws-skx > Job-Skill-Count.
003220     move     ws-today           to  Match-Date.
003230*
003240     if       ws-pair-found
003250              move  Ndx-RRN (ws-lx)  to  ws-match-rrn
003260              rewrite  fd-match-record
003270              add   1  to  ws-updated-count
003280     else
003290              add   1  to  ws-match-max-rrn
003300              move  ws-match-max-rrn  to  ws-match-rrn
003310              write  fd-match-record
003320              add   1  to  Ndx-Used
003330              move  Job-No             to  Ndx-Job-No (Ndx-Used)
003340              move  Cand-No            to  Ndx-Cand-No (Ndx-Used)
003350              move  ws-match-max-rrn   to  Ndx-RRN (Ndx-Used)
003360              add   1  to  ws-created-count.
003370*
003380 hh010-exit.
003390     exit.
003400*
003410 hh020-Search-Loop.
003420     if       Ndx-Job-No (ws-lx) = Job-No
003430        and   Ndx-Cand-No (ws-lx) = Cand-No
003440              move  "Y"  to  ws-found
003450     else
003460              add   1  to  ws-lx.
003470*
003480 hh020-exit.
003490     exit.
003500*
003510 kk010-Copy-Match-Skill.
003520     move     jmskill-req-skill (ws-skx)  to  Match-Skill-Name (ws-skx).
003530     move     jmskill-req-flag (ws-skx)   to  Match-Skill-Flag (ws-skx).
003540     add      1  to  ws-skx.
003550*
003560 kk010-exit.
003570     exit.
003580*
003590*    ii010-Store-Result - stores one row per job, name field carries
003600*    the job title here rather than a candidate name.
003610*
003620 ii010-Store-Result.
003630     add      1  to  Rs-Used.
003640     move     Job-No             to  Rs-Other-No (Rs-Used).
003650     move     Job-Title (1:30)   to  Rs-Other-Name (Rs-Used).
003660     move     Job-Company        to  Rs-Other-Company (Rs-Used).
003670     move     jmskill-percent    to  Rs-Percent (Rs-Used).
003680     move     spaces             to  Rs-Skill-List (Rs-Used).
003690     move     1                  to  ws-skx.
003700     perform  jj010-Build-List thru jj010-exit
003710              until ws-skx > Job-Skill-Count.
003720*
003730 ii010-exit.
003740     exit.
003750*
003760 jj010-Build-List.
003770     if       jmskill-req-flag (ws-skx) = "Y"
003780              if  Rs-Skill-List (Rs-Used) = spaces
003790                  string jmskill-req-skill (ws-skx) delimited by space
003800                         into Rs-Skill-List (Rs-Used)
003810                  end-string
003820              else
003830                  move   Rs-Skill-List (Rs-Used)  to  ws-build-hold
003840                  string ws-build-hold   delimited by space
003850                         ", " delimited by size
003860                         jmskill-req-skill (ws-skx) delimited by space
003870                         into Rs-Skill-List (Rs-Used)
003880                  end-string
003890              end-if.
003900     add      1  to  ws-skx.
003910*
003920 jj010-exit.
003930     exit.
003940*
003950*    ee010-Sort-Results - as jmmatch, an exchange sort descending
003960*    on Rs-Percent.
003970*
003980 ee010-Sort-Results.
003990     if       Rs-Used < 2
004000              go to  ee010-exit.
004010     move     "Y"  to  ws-swapped.
004020     perform  ee020-One-Pass thru ee020-exit
004030              until not ws-a-swap-happened.
004040*
004050 ee010-exit.
004060     exit.
004070*
004080 ee020-One-Pass.
004090     move     "N"  to  ws-swapped.
004100     move     1    to  Rs-Sx.
004110     perform  ee030-Compare-Pair thru ee030-exit
004120              varying Rs-Sx from 1 by 1
004130              until Rs-Sx > Rs-Used - 1.
004140*
004150 ee020-exit.
004160     exit.
004170*
004180 ee030-Compare-Pair.
004190     set      ws-lx  to  Rs-Sx.
004200     add      1  to  ws-lx.
004210     if       Rs-Percent (Rs-Sx) < Rs-Percent (ws-lx)
004220              move  Rs-Entry (Rs-Sx)   to  ws-hold-entry
004230              move  Rs-Entry (ws-lx)   to  Rs-Entry (Rs-Sx)
004240              move  ws-hold-entry      to  Rs-Entry (ws-lx)
004250              move  "Y"  to  ws-swapped.
004260*
004270 ee030-exit.
004280     exit.
004290*
004300 ff010-Print-One.
004310     generate Cand-Detail-Line.
004320*
004330 ff010-exit.
004340     exit.
004350*
