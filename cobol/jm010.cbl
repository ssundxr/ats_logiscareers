000100*
000110*****************************************************************
000120*                                                                *
000130*             Job / Candidate Document Load Run                 *
000140*         Loads new Job or Candidate documents from a flat       *
000150*         load file, extracting skills/experience/education      *
000160*         where the supplying system left them blank.            *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220     program-id.         jm010.
000230     author.             D P King.
000240     installation.       Applewood Computers.
000250     date-written.       21/01/03.
000260     date-compiled.
000270     security.           Copyright (C) 2003-2026, Vincent Bryan Coen.
000280                          Distributed under the GNU General Public
000290                          License.  See the file COPYING for details.
000300*
000310*    remarks.            Reads one load file of Job documents and
000320*                         one of Candidate documents, chosen by the
000330*                         first CHAINING argument, and files each
000340*                         new document onto the appropriate master,
000350*                         applying the ingestion rule (jmxskl/jmxexp/
000360*                         jmxedu fill in what the load record left
000370*                         blank).
000380*
000390*    called modules.     jmxskl. (skill extraction)
000400*                        jmxexp. (experience extraction)
000410*                        jmxedu. (education extraction, candidate)
000420*                        jmdate. (run date supply)
000430*
000440*****************************************************************
000450* Changes:
000460* 21/01/03 dpk          - Created for the Personnel Placement suite,
000470*                         first cut loaded jobs only.
000480* 04/02/03 dpk          - Candidate load path added, email duplicate
000490*                         check added per Cand-Email being unique.
000500* 09/03/07 mjs          - Experience/education fill-in rule corrected
000510*                         to only default when the load record left
000520*                         the field zero/blank, was always overwriting.
000530* 08/05/09 mjs          - Trailing filler added to ws-flags and
000540*                         ws-work.
000550* 14/03/26 rjc          - Load-Doc-Text added to fd-load-record so a
000560*                         carried job description / CV blob feeds the
000570*                         extractors, was title/company or name alone,
000580*                         request 4471.
000590* 21/03/26 rjc          - Cand-Email duplicate check actually wired
000600*                         into ee010-Load-Cand (hh010-Check-Dup-Email);
000610*                         the 04/02/03 entry above described this but
000620*                         no code was ever added to do it, request
000630*                         4488.
000640*****************************************************************
000650*
000660 environment             division.
000670*
000680 configuration           section.
000690 special-names.
000700     c01 is top-of-form.
000710*
000720 input-output            section.
000730 file-control.
000740     select  jm-load-file    assign to  JMLOAD
000750             organization  is  line sequential
000760             file status   is  ws-load-status.
000770     select  jm-job-file     assign to  JOBMSTR
000780             organization  is  relative
000790             access mode   is  random
000800             relative key  is  ws-job-rrn
000810             file status   is  ws-job-status.
000820     select  jm-cand-file    assign to  CANMSTR
000830             organization  is  relative
000840             access mode   is  random
000850             relative key  is  ws-cand-rrn
000860             file status   is  ws-cand-status.
000870     select  jm-param-file   assign to  JMPARAM
000880             organization  is  relative
000890             access mode   is  random
000900             relative key  is  ws-parm-rrn
000910             file status   is  ws-parm-status.
000920*
000930 data                    division.
000940 file section.
000950*
000960 fd  jm-load-file
000970     label records are standard
000980     record contains 4080 characters.
000990 01  fd-load-record.
001000*        Load-Doc-Type - "J" job document, "C" candidate document.
001010     03  Load-Doc-Type       pic x.
001020*        Load-Master-Data - the appropriate master record, unloaded
001030*        flat (job uses the first 512, candidate the full 524).
001040     03  Load-Master-Data    pic x(524).
001050*        Load-Doc-Text - raw job-description or CV text carried by
001060*        the supplying system for U12 extraction; spaces when the
001070*        source document had none.
001080     03  Load-Doc-Text       pic x(2000).
001090     03  filler              pic x(1555).
001100*
001110 fd  jm-job-file
001120     label records are standard.
001130 01  fd-job-record.
001140     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
001150                                  by ==fd-job-record==.
001160*
001170 fd  jm-cand-file
001180     label records are standard.
001190 01  fd-cand-record.
001200     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
001210                                  by ==fd-cand-record==.
001220*
001230 fd  jm-param-file
001240     label records are standard.
001250 01  fd-param-record.
001260     copy  "wsjmprm.cob"  replacing  ==JM-Param-Record==
001270                                  by ==fd-param-record==.
001280*
001290 working-storage         section.
001300*
001310 01  ws-flags.
001320     03  ws-load-status     pic xx      value spaces.
001330         88  ws-load-ok                 value "00".
001340         88  ws-load-eof                value "10".
001350     03  ws-job-status      pic xx      value spaces.
001360         88  ws-job-ok                  value "00" "02".
001370     03  ws-cand-status     pic xx      value spaces.
001380         88  ws-cand-ok                 value "00" "02".
001390     03  ws-parm-status     pic xx      value spaces.
001400         88  ws-parm-ok                 value "00".
001410    03  filler             pic x(4)    value spaces.
001420*
001430 01  ws-work.
001440     03  ws-job-rrn         pic 9(6)   comp.
001450     03  ws-cand-rrn        pic 9(6)   comp.
001460     03  ws-parm-rrn        pic 9(6)   comp   value 1.
001470     03  ws-doc-type        pic x.
001480     03  ws-jobs-loaded     pic 9(6)   comp   value zero.
001490     03  ws-cands-loaded    pic 9(6)   comp   value zero.
001500     03  ws-cands-rejected  pic 9(6)   comp   value zero.
001510     03  ws-today           pic 9(8).
001520     03  ws-skx             pic 9(4)   comp.
001530     03  ws-scan-limit      pic 9(6)   comp.
001540     03  ws-chk-email       pic x(40).
001550     03  ws-cand-save       pic x(524).
001560     03  ws-dup-email-sw    pic x.
001570         88  ws-dup-email               value "Y".
001580    03  filler             pic x(4)    value spaces.
001590*
001600*    Extracted text is passed to the extractors via a common
001610*    2000 byte work field - documents wider than that are simply
001620*    truncated for extraction purposes, the raw skills/text held
001630*    on the master are not affected.
001640*
001650 01  ws-extract-text        pic x(2000).
001660*
001670 copy  "wsjmxsk.cob".
001680 copy  "wsjmxxp.cob".
001690 copy  "wsjmxed.cob".
001700 copy  "wsjmdte.cob".
001710*
001720 procedure division.
001730*
001740 aa000-main.
001750     move     "S"  to  jmdate-function.
001760     call     "jmdate"  using  jmdate-parms.
001770     move     jmdate-ccyymmdd  to  ws-today.
001780*
001790     open     input  jm-load-file.
001800     open     i-o    jm-job-file.
001810     open     i-o    jm-cand-file.
001820     open     i-o    jm-param-file.
001830     move     1  to  ws-parm-rrn.
001840     read     jm-param-file.
001850     move     Parm-Last-Job-No   to  ws-job-rrn.
001860     move     Parm-Last-Cand-No  to  ws-cand-rrn.
001870*
001880     perform  bb010-Read-Load thru bb010-exit.
001890     perform  cc010-Process-One thru cc010-exit
001900              until ws-load-eof.
001910*
001920     move     ws-job-rrn   to  Parm-Last-Job-No.
001930     move     ws-cand-rrn  to  Parm-Last-Cand-No.
001940     rewrite  fd-param-record.
001950*
001960     close    jm-load-file  jm-job-file  jm-cand-file  jm-param-file.
001970     display  "JM010 JOBS LOADED    " ws-jobs-loaded.
001980     display  "JM010 CANDIDATES LOADED " ws-cands-loaded.
001990     display  "JM010 CANDIDATES REJECTED (DUP EMAIL) " ws-cands-rejected.
002000     stop     run.
002010*
002020 bb010-Read-Load.
002030     read     jm-load-file.
002040     if       ws-load-ok
002050              move  Load-Doc-Type  to  ws-doc-type.
002060*
002070 bb010-exit.
002080     exit.
002090*
002100 cc010-Process-One.
002110     if       ws-doc-type = "J"
002120              perform  dd010-Load-Job thru dd010-exit
002130     else
002140       if     ws-doc-type = "C"
002150              perform  ee010-Load-Cand thru ee010-exit
002160       else
002170              display "JM010 BAD DOCUMENT TYPE ON LOAD FILE " ws-doc-type.
002180*
002190     perform  bb010-Read-Load thru bb010-exit.
002200*
002210 cc010-exit.
002220     exit.
002230*
002240*    dd010-Load-Job - lays the load record's job portion onto the
002250*    next job master slot, extracts skills always, and fills in
002260*    experience only when the load record supplied zero.  Extraction
002270*    text is the title/company plus whatever job-description text
002280*    the supplying system carried in Load-Doc-Text - title/company
002290*    alone rarely contains a skill keyword or a "N years" phrase.
002300*
002310 dd010-Load-Job.
002320     add      1  to  ws-job-rrn.
002330     move     Load-Master-Data (1:512)  to  fd-job-record.
002340     move     ws-job-rrn      to  Job-No.
002350     move     ws-today        to  Job-Created.
002360*
002370     move     spaces          to  ws-extract-text.
002380     move     Job-Title       to  ws-extract-text (1:40).
002390     move     Job-Company     to  ws-extract-text (41:30).
002400     move     Load-Doc-Text (1:1930)  to  ws-extract-text (71:1930).
002410     move     ws-extract-text  to  jmxskl-text.
002420     call     "jmxskl"  using  jmxskl-parms.
002430     move     jmxskl-found-count  to  Job-Skill-Count.
002440     perform  ff010-Copy-Job-Skill thru ff010-exit
002450              varying ws-skx from 1 by 1
002460              until ws-skx > jmxskl-found-count.
002470*
002480     if       Job-Exper-Yrs = zero
002490              move  jmxskl-text  to  jmxexp-text
002500              call  "jmxexp"  using  jmxexp-parms
002510              if    jmxexp-years > zero
002520                    move  jmxexp-years  to  Job-Exper-Yrs
002530              end-if.
002540*
002550     write    fd-job-record.
002560     add      1  to  ws-jobs-loaded.
002570*
002580 dd010-exit.
002590     exit.
002600*
002610 ff010-Copy-Job-Skill.
002620     move     jmxskl-found-skill (ws-skx)  to  Job-Skills (ws-skx).
002630*
002640 ff010-exit.
002650     exit.
002660*
002670*    ee010-Load-Cand - as dd010 but for candidates, also fills in
002680*    education when the load record left it blank.  Extraction text
002690*    is the candidate name plus whatever CV text the supplying
002700*    system carried in Load-Doc-Text - a name alone almost never
002710*    carries a skill, experience or education keyword.  Rejects the
002720*    document without filing it when Cand-Email duplicates a
002730*    candidate already on CANMSTR (Cand-Email is unique across the
002740*    file - see wsjmcan.cob).
002750*
002760 ee010-Load-Cand.
002770     move     Load-Master-Data (1:524)  to  fd-cand-record.
002780     perform  hh010-Check-Dup-Email thru hh010-exit.
002790     if       ws-dup-email
002800              display "JM010 DUPLICATE CAND-EMAIL REJECTED " Cand-Email
002810              add     1  to  ws-cands-rejected
002820              go to   ee010-exit.
002830*
002840     add      1  to  ws-cand-rrn.
002850     move     ws-cand-rrn     to  Cand-No.
002860     move     ws-today        to  Cand-Created.
002870*
002880     move     spaces          to  ws-extract-text.
002890     move     Cand-Name       to  ws-extract-text (1:30).
002900     move     Load-Doc-Text (1:1970)  to  ws-extract-text (31:1970).
002910     move     ws-extract-text  to  jmxskl-text.
002920     call     "jmxskl"  using  jmxskl-parms.
002930     move     jmxskl-found-count  to  Cand-Skill-Count.
002940     perform  gg010-Copy-Cand-Skill thru gg010-exit
002950              varying ws-skx from 1 by 1
002960              until ws-skx > jmxskl-found-count.
002970*
002980     if       Cand-Exper-Yrs = zero
002990              move  jmxskl-text  to  jmxexp-text
003000              call  "jmxexp"  using  jmxexp-parms
003010              move  jmxexp-years  to  Cand-Exper-Yrs.
003020*
003030     if       Cand-Education = spaces
003040              move  jmxskl-text  to  jmxedu-text
003050              call  "jmxedu"  using  jmxedu-parms
003060              if    jmxedu-level not = spaces
003070                    move  jmxedu-level  to  Cand-Education
003080              end-if.
003090*
003100     write    fd-cand-record.
003110     add      1  to  ws-cands-loaded.
003120*
003130 ee010-exit.
003140     exit.
003150*
003160 gg010-Copy-Cand-Skill.
003170     move     jmxskl-found-skill (ws-skx)  to  Cand-Skills (ws-skx).
003180*
003190 gg010-exit.
003200     exit.
003210*
003220*    hh010-Check-Dup-Email - linear scan of CANMSTR RRN 1 thru the
003230*    highest RRN filed so far (dense, Cand-No = RRN, per Parm-Last-
003240*    Cand-No) looking for the new record's Cand-Email.  Fd-Cand-Record
003250*    is the only record area jm-cand-file has, so the record being
003260*    loaded is saved off before the scan reads disturb it and put
003270*    back before returning.
003280*
003290 hh010-Check-Dup-Email.
003300     move     Cand-Email      to  ws-chk-email.
003310     move     fd-cand-record  to  ws-cand-save.
003320     move     ws-cand-rrn     to  ws-scan-limit.
003330     move     "N"             to  ws-dup-email-sw.
003340     move     1               to  ws-cand-rrn.
003350     perform  hh020-Scan-One thru hh020-exit
003360              until ws-dup-email
003370                 or ws-cand-rrn > ws-scan-limit.
003380     move     ws-scan-limit   to  ws-cand-rrn.
003390     move     ws-cand-save    to  fd-cand-record.
003400*
003410 hh010-exit.
003420     exit.
003430*
003440 hh020-Scan-One.
003450     read     jm-cand-file.
003460     if       ws-cand-ok
003470        and   Cand-Email = ws-chk-email
003480              move  "Y"  to  ws-dup-email-sw
003490     else
003500              add   1  to  ws-cand-rrn.
003510*
003520 hh020-exit.
003530     exit.
003540*
