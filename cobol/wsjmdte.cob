000100*******************************************
000110*                                          *
000120*  Linkage Parameters For jmdate           *
000130*     CALLed run-date supply / date        *
000140*     validation subprogram                *
000150*******************************************
000160*
000170* 31/10/82 vbc - Created for the Personnel Placement suite.
000180* 05/02/98 vbc - Y2K remediation, widened to ccyymmdd.
000190* 12/01/03 dpk - Jmdate-Function added, "V" validate entry point.
000200* 19/02/07 mjs - Jmdate-Ccyymmdd-Redef added so callers wanting the
000210*                century/year/month/day split can take it without
000220*                their own DIVIDE - saves each caller repeating it.
000230*
000240 01  Jmdate-Parms.
000250     03  Jmdate-Function       pic x.
000260*        Jmdate-Function - "S" supply today, "V" validate.
000270     03  Jmdate-Ccyymmdd       pic 9(8).
000280     03  Jmdate-Valid          pic x.
000290     03  filler                pic x(5).
000300*
000310 01  Jmdate-Ccyymmdd-Redef  redefines  Jmdate-Parms.
000320     03  Jmdate-Cc             pic 99.
000330     03  Jmdate-Yy             pic 99.
000340     03  Jmdate-Mm             pic 99.
000350     03  Jmdate-Dd             pic 99.
000360     03  filler                pic x(6).
000370*
