000100*
000110*****************************************************************
000120*                                                                *
000130*                  Dashboard Statistics Report                  *
000140*         Single pass over the job, candidate and match         *
000150*         masters, accumulating whole-file counts and the       *
000160*         five most recently created jobs and candidates.       *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220     program-id.         jmdash.
000230     author.             V B Coen.
000240     installation.       Applewood Computers.
000250     date-written.       02/05/87.
000260     date-compiled.
000270     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000280                          Distributed under the GNU General Public
000290                          License.  See the file COPYING for details.
000300*
000310*    remarks.            No chained arguments - reads every job,
000320*                         every candidate and every match record
000330*                         once, keeping the five most recently
000340*                         created jobs and the five most recently
000350*                         created candidates in small insertion-
000360*                         sorted tables (newest first, ties broken
000370*                         by the higher id), and totals the match
000380*                         file for the high-quality count and the
000390*                         average match percentage.
000400*
000410*    called modules.     jmdate. (run date supply)
000420*
000430*****************************************************************
000440* Changes:
000450* 02/05/87 vbc          - Created for the Personnel Placement suite,
000460*                         cloned from the vacation report's REPORT
000470*                         SECTION layout in this shop's landscape
000480*                         print style.
000490* 22/09/98 vbc          - Y2K remediation, run date now ccyymmdd.
000500* 12/01/03 dpk          - High-quality threshold confirmed at 70,
000510*                         average percent rounded to 2 decimals.
000520* 20/02/07 mjs          - Recent-job/recent-candidate insertion
000530*                         sort paragraphs duplicated per this shop's
000540*                         habit rather than shared - the two tables
000550*                         hold different record shapes.
000560* 08/05/09 mjs          - Trailing filler added to the report lines,
000570*                         ws-flags, ws-work, Recent-Job and Recent-
000580*                         Cand entries.
000590*****************************************************************
000600*
000610 environment             division.
000620*
000630 configuration           section.
000640 special-names.
000650     c01 is top-of-form.
000660*
000670 input-output            section.
000680 file-control.
000690     select  jm-job-file     assign to  JOBMSTR
000700             organization  is  relative
000710             access mode   is  sequential
000720             file status   is  ws-job-status.
000730     select  jm-cand-file    assign to  CANMSTR
000740             organization  is  relative
000750             access mode   is  sequential
000760             file status   is  ws-cand-status.
000770     select  jm-match-file   assign to  MATFILE
000780             organization  is  relative
000790             access mode   is  sequential
000800             file status   is  ws-match-status.
000810     select  jm-print-file   assign to  PRTFILE
000820             organization  is  line sequential
000830             file status   is  ws-print-status.
000840*
000850 data                    division.
000860 file section.
000870*
000880 fd  jm-job-file
000890     label records are standard.
000900 01  fd-job-record.
000910     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
000920                                  by ==fd-job-record==.
000930*
000940 fd  jm-cand-file
000950     label records are standard.
000960 01  fd-cand-record.
000970     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
000980                                  by ==fd-cand-record==.
000990*
001000 fd  jm-match-file
001010     label records are standard.
001020 01  fd-match-record.
001030     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
001040                                  by ==fd-match-record==.
001050*
001060 fd  jm-print-file
001070     reports are  Dashboard-Report.
001080*
001090 working-storage         section.
001100*
001110 01  ws-flags.
001120     03  ws-job-status      pic xx      value spaces.
001130         88  ws-job-ok                  value "00" "02".
001140         88  ws-job-eof                 value "10".
001150     03  ws-cand-status     pic xx      value spaces.
001160         88  ws-cand-ok                 value "00" "02".
001170         88  ws-cand-eof                value "10".
001180     03  ws-match-status    pic xx      value spaces.
001190         88  ws-match-ok                value "00" "02".
001200         88  ws-match-eof               value "10".
001210     03  ws-print-status    pic xx      value spaces.
001220    03  filler             pic x(4)    value spaces.
001230*
001240 01  ws-work.
001250     03  ws-today           pic 9(8).
001260     03  ws-job-count       pic 9(6)   comp   value zero.
001270     03  ws-cand-count      pic 9(6)   comp   value zero.
001280     03  ws-match-count     pic 9(6)   comp   value zero.
001290     03  ws-hq-count        pic 9(6)   comp   value zero.
001300     03  ws-percent-sum     pic 9(9)v99  comp  value zero.
001310     03  ws-avg-percent     pic 9(3)v99  value zero.
001320     03  ws-rj-used         pic 9      comp   value zero.
001330     03  ws-rc-used         pic 9      comp   value zero.
001340     03  ws-ix              pic 9      comp.
001350     03  ws-jx              pic 9      comp.
001360    03  filler             pic x(4)    value spaces.
001370*
001380*    Recent-jobs table - up to 5 entries, newest Job-Created first,
001390*    ties broken by the higher Job-No.
001400*
001410 01  ws-recent-jobs.
001420     03  rj-entry           occurs 5.
001430         05  rj-created      pic 9(8)     value zero.
001440         05  rj-no           pic 9(5)     value zero.
001450         05  rj-title        pic x(40)    value spaces.
001460         05  rj-company      pic x(30)    value spaces.
001470         05  rj-location     pic x(25)    value spaces.
001480         05  rj-exper        pic 99       value zero.
001490         05  rj-skill-count  pic 99       value zero.
001500         05  filler          pic x(4)     value spaces.
001510*
001520*    Recent-candidates table - as above, candidate side.
001530*
001540 01  ws-recent-cands.
001550     03  rc-entry           occurs 5.
001560         05  rc-created      pic 9(8)     value zero.
001570         05  rc-no           pic 9(5)     value zero.
001580         05  rc-name         pic x(30)    value spaces.
001590         05  rc-email        pic x(40)    value spaces.
001600         05  rc-phone        pic x(15)    value spaces.
001610         05  rc-exper        pic 99v9     value zero.
001620         05  rc-education    pic x(12)    value spaces.
001630         05  rc-skill-count  pic 99       value zero.
001640         05  filler          pic x(4)     value spaces.
001650*
001660 copy  "wsjmdte.cob".
001670*
001680 report section.
001690*
001700 RD  Dashboard-Report
001710     control      Final
001720     Page Limit   56
001730     Heading      1
001740     First Detail 12
001750     Last  Detail 54.
001760*
001770 01  Dash-Report-Head  type page heading.
001780     03  line  1.
001790         05  col   1     pic x(30)   value "JM9  DASHBOARD REPORT".
001800         05  col  60     pic x(11)   value "RUN DATE - ".
001810         05  col  71     pic 9(8)    source ws-today.
001820     03  line  3.
001830         05  col   1     pic x(22)   value "TOTAL JOBS          -".
001840         05  col  24     pic zzzz9   source ws-job-count.
001850     03  line  4.
001860         05  col   1     pic x(22)   value "TOTAL CANDIDATES    -".
001870         05  col  24     pic zzzz9   source ws-cand-count.
001880     03  line  5.
001890         05  col   1     pic x(22)   value "TOTAL MATCHES       -".
001900         05  col  24     pic zzzz9   source ws-match-count.
001910     03  line  6.
001920         05  col   1     pic x(22)   value "HIGH QUALITY (>=70) -".
001930         05  col  24     pic zzzz9   source ws-hq-count.
001940     03  line  7.
001950         05  col   1     pic x(22)   value "AVERAGE PERCENT     -".
001960         05  col  24     pic zz9.99  source ws-avg-percent.
001970         05  filler      pic x(4).
001980*
001990 01  Recent-Job-Head  type is detail.
002000     03  line + 2.
002010         05  col   1     pic x(20)   value "RECENT JOBS".
002020         05  filler      pic x(4).
002030*
002040 01  Recent-Job-Line  type is detail.
002050     03  line + 1.
002060         05  col   1     pic 9(5)    source rj-no (ws-ix).
002070         05  col   7     pic x(40)   source rj-title (ws-ix).
002080         05  col  48     pic x(30)   source rj-company (ws-ix).
002090         05  col  79     pic x(25)   source rj-location (ws-ix).
002100         05  col 105     pic z9      source rj-exper (ws-ix).
002110         05  col 108     pic z9      source rj-skill-count (ws-ix).
002120         05  filler      pic x(4).
002130*
002140 01  Recent-Cand-Head  type is detail.
002150     03  line + 2.
002160         05  col   1     pic x(20)   value "RECENT CANDIDATES".
002170         05  filler      pic x(4).
002180*
002190 01  Recent-Cand-Line  type is detail.
002200     03  line + 1.
002210         05  col   1     pic 9(5)    source rc-no (ws-jx).
002220         05  col   7     pic x(30)   source rc-name (ws-jx).
002230         05  col  38     pic x(40)   source rc-email (ws-jx).
002240         05  col  79     pic x(15)   source rc-phone (ws-jx).
002250         05  col  95     pic z9.9    source rc-exper (ws-jx).
002260         05  filler      pic x(4).
002270         05  col 100     pic x(12)   source rc-education (ws-jx).
002280         05  col 113     pic z9      source rc-skill-count (ws-jx).
002290*
002300 procedure division.
002310*
002320 aa000-main.
002330     move     "S"  to  jmdate-function.
002340     call     "jmdate"  using  jmdate-parms.
002350     move     jmdate-ccyymmdd  to  ws-today.
002360*
002370     open     input   jm-job-file.
002380     open     input   jm-cand-file.
002390     open     input   jm-match-file.
002400     open     output  jm-print-file.
002410*
002420     perform  bb010-Read-Job thru bb010-exit
002430              until ws-job-eof.
002440     perform  cc010-Read-Cand thru cc010-exit
002450              until ws-cand-eof.
002460     perform  dd010-Read-Match thru dd010-exit
002470              until ws-match-eof.
002480*
002490     if       ws-match-count = zero
002500              move  zero  to  ws-avg-percent
002510     else
002520              divide  ws-percent-sum  by  ws-match-count
002530                      giving  ws-avg-percent  rounded.
002540*
002550     initiate Dashboard-Report.
002560     generate Recent-Job-Head.
002570     perform  ee010-Print-Job thru ee010-exit
002580              varying ws-ix from 1 by 1
002590              until ws-ix > ws-rj-used.
002600     generate Recent-Cand-Head.
002610     perform  ff010-Print-Cand thru ff010-exit
002620              varying ws-jx from 1 by 1
002630              until ws-jx > ws-rc-used.
002640     terminate Dashboard-Report.
002650*
002660     close    jm-job-file  jm-cand-file  jm-match-file  jm-print-file.
002670     display  "JMDASH RUN COMPLETE".
002680     stop     run.
002690*
002700 bb010-Read-Job.
002710     read     jm-job-file  next record.
002720     if       ws-job-ok
002730              add  1  to  ws-job-count
002740              perform  gg010-Insert-Job thru gg010-exit.
002750*
002760 bb010-exit.
002770     exit.
002780*
002790 cc010-Read-Cand.
002800     read     jm-cand-file  next record.
002810     if       ws-cand-ok
002820              add  1  to  ws-cand-count
002830              perform  hh010-Insert-Cand thru hh010-exit.
002840*
002850 cc010-exit.
002860     exit.
002870*
002880 dd010-Read-Match.
002890     read     jm-match-file  next record.
002900     if       ws-match-ok
002910              add  1  to  ws-match-count
002920              add  Match-Percent  to  ws-percent-sum
002930              if   Match-Percent not < 70
002940                   add  1  to  ws-hq-count
002950              end-if.
002960*
002970 dd010-exit.
002980     exit.
002990*
003000*    gg010-Insert-Job - inserts the just-read job into the 5-slot
003010*    recent-jobs table if it is newer (or equal date, higher id)
003020*    than the current worst slot, shifting the rest down one and
003030*    dropping any entry pushed past slot 5.
003040*
003050 gg010-Insert-Job.
003060     move     1  to  ws-ix.
003070     perform  gg020-Find-Slot thru gg020-exit
003080              until ws-ix > 5
003090                 or Job-Created > rj-created (ws-ix)
003100                 or (Job-Created = rj-created (ws-ix)
003110                     and Job-No > rj-no (ws-ix)).
003120     if       ws-ix > 5
003130              go to  gg010-exit.
003140*
003150     perform  gg030-Shift-Down thru gg030-exit
003160              varying ws-jx from 5 by -1
003170              until ws-jx <= ws-ix.
003180*
003190     move     Job-Created      to  rj-created (ws-ix).
003200     move     Job-No           to  rj-no (ws-ix).
003210     move     Job-Title        to  rj-title (ws-ix).
003220     move     Job-Company      to  rj-company (ws-ix).
003230     move     Job-Location     to  rj-location (ws-ix).
003240     move     Job-Exper-Yrs    to  rj-exper (ws-ix).
003250     move     Job-Skill-Count  to  rj-skill-count (ws-ix).
003260     if       ws-rj-used < 5
003270              add  1  to  ws-rj-used.
003280*
003290 gg010-exit.
003300     exit.
003310*
003320 gg020-Find-Slot.
003330     add      1  to  ws-ix.
003340*
003350 gg020-exit.
003360     exit.
003370*
003380 gg030-Shift-Down.
003390     move     rj-entry (ws-jx - 1)  to  rj-entry (ws-jx).
003400*
003410 gg030-exit.
003420     exit.
003430*
003440*    hh010-Insert-Cand - as gg010 but for the candidate table.
003450*
003460 hh010-Insert-Cand.
003470     move     1  to  ws-jx.
003480     perform  hh020-Find-Slot thru hh020-exit
003490              until ws-jx > 5
003500                 or Cand-Created > rc-created (ws-jx)
003510                 or (Cand-Created = rc-created (ws-jx)
003520                     and Cand-No > rc-no (ws-jx)).
003530     if       ws-jx > 5
003540              go to  hh010-exit.
003550*
003560     perform  hh030-Shift-Down thru hh030-exit
003570              varying ws-ix from 5 by -1
003580              until ws-ix <= ws-jx.
003590*
003600     move     Cand-Created      to  rc-created (ws-jx).
003610     move     Cand-No           to  rc-no (ws-jx).
003620     move     Cand-Name         to  rc-name (ws-jx).
003630     move     Cand-Email        to  rc-email (ws-jx).
003640     move     Cand-Phone        to  rc-phone (ws-jx).
003650     move     Cand-Exper-Yrs    to  rc-exper (ws-jx).
003660     move     Cand-Education    to  rc-education (ws-jx).
003670     move     Cand-Skill-Count  to  rc-skill-count (ws-jx).
003680     if       ws-rc-used < 5
003690              add  1  to  ws-rc-used.
003700*
003710 hh010-exit.
003720     exit.
003730*
003740 hh020-Find-Slot.
003750     add      1  to  ws-jx.
003760*
003770 hh020-exit.
003780     exit.
003790*
003800 hh030-Shift-Down.
003810     move     rc-entry (ws-ix - 1)  to  rc-entry (ws-ix).
003820*
003830 hh030-exit.
003840     exit.
003850*
003860 ee010-Print-Job.
003870     generate Recent-Job-Line.
003880*
003890 ee010-exit.
003900     exit.
003910*
003920 ff010-Print-Cand.
003930     generate Recent-Cand-Line.
003940*
003950 ff010-exit.
003960     exit.
003970*
