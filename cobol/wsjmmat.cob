000100*******************************************
000110*                                          *
000120*  Record Definition For Job/Candidate     *
000130*        Match File                       *
000140*     Uses Match-Job-No + Match-Cand-No   *
000150*        as composite key - RELATIVE file *
000160*        organisation, see wsjmndx.cob    *
000170*        for the in-memory key table.     *
000180*******************************************
000190* File size 448 bytes padded to 456 by filler.
000200*
000210* THESE FIELD DEFINITIONS MAY NEED CHANGING
000220*
000230* 02/05/87 vbc - Created for the Personnel Placement suite.
000240* 22/09/98 vbc - Y2K remediation, Match-Date widened to store a
000250*                4 digit century.
000260* 12/01/03 dpk - Match-Semantic added, always zero this release -
000270*                 no semantic scoring engine fitted (per SY-Remarks
000280*                 in jmskill).
000290* 20/02/07 mjs - Match-Date confirmed set to run date on every
000300*                rewrite, needed by the new dashboard report.
000310*
000320 01  JM-Match-Record.
000330     03  Match-Job-No          pic 9(5).
000340     03  Match-Cand-No         pic 9(5).
000350*        Match-Percent - 0.00 thru 100.00.
000360     03  Match-Percent         pic 9(3)v99.
000370*        Match-Semantic - always 0.00 this release.
000380     03  Match-Semantic        pic 9v99.
000390*        Match-Skill-Count - required skills evaluated.
000400     03  Match-Skill-Count     pic 99.
000410     03  Match-Skill-Name      pic x(20)   occurs 20.
000420*        Match-Skill-Flag - Y matched, N not matched.
000430     03  Match-Skill-Flag      pic x       occurs 20.
000440*        Match-Date - ccyymmdd, date matched.
000450     03  Match-Date            pic 9(8).
000460     03  filler                pic x(8).
000470*
