000100*
000110*****************************************************************
000120*                                                                *
000130*                Bulk Cross Match Run - All Jobs                *
000140*                    Against All Candidates                     *
000150*         Every job on file is scored against every candidate   *
000160*         on file and a MATCH record created or updated for     *
000170*         every pairing - no report ranking, totals only.       *
000180*                                                                *
000190*****************************************************************
000200*
000210 identification          division.
000220*
000230     program-id.         jmbulk.
000240     author.             V B Coen.
000250     installation.       Applewood Computers.
000260     date-written.       02/05/87.
000270     date-compiled.
000280     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
000290                          Distributed under the GNU General Public
000300                          License.  See the file COPYING for details.
000310*
000320*    remarks.            Nested loop, outer over the job master,
000330*                         inner over the candidate master, applies
000340*                         U1 and the U11 create/update rule to
000350*                         every pairing, printing one detail line
000360*                         per pairing to the bulk match report as it
000370*                         goes - unranked, arrival order, this is
000380*                         the overnight rebuild-everything run.
000390*
000400*    called modules.     jmskill. (skill match calculator)
000410*                        jmdate.  (run date supply)
000420*
000430*****************************************************************
000440* Changes:
000450* 02/05/87 vbc          - Created for the Personnel Placement suite,
000460*                         cloned from jmmatch's inner loop, the
000470*                         create/update paragraph duplicated here
000480*                         rather than shared, this shop's habit for
000490*                         small paragraphs used by more than one
000500*                         driver program.
000510* 22/09/98 vbc          - Y2K remediation, Match-Date now ccyymmdd.
000520* 12/01/03 dpk          - Index table sizing note - see wsjmndx,
000530*                         a full bulk run can hold job-count times
000540*                         candidate-count entries, watch Ndx-Table
000550*                         occurs 2000 on a big master pair.
000560* 08/05/09 mjs          - Trailing filler added to ws-flags and
000570*                         ws-work.
000580* 21/03/26 rjc          - Bulk Match Report added (PRTFILE, RD Bulk-
000590*                         Run-Report) - this run had no print file at
000600*                         all, only console DISPLAY totals, request
000610*                         4488.
000620*****************************************************************
000630*
000640 environment             division.
000650*
000660 configuration           section.
000670 special-names.
000680     c01 is top-of-form.
000690*
000700 input-output            section.
000710 file-control.
000720     select  jm-job-file     assign to  JOBMSTR
000730             organization  is  relative
000740             access mode   is  sequential
000750             file status   is  ws-job-status.
000760     select  jm-cand-file    assign to  CANMSTR
000770             organization  is  relative
000780             access mode   is  sequential
000790             file status   is  ws-cand-status.
000800     select  jm-match-file   assign to  MATFILE
000810             organization  is  relative
000820             access mode   is  dynamic
000830             relative key  is  ws-match-rrn
000840             file status   is  ws-match-status.
000850     select  jm-print-file   assign to  PRTFILE
000860             organization  is  line sequential
000870             file status   is  ws-print-status.
000880*
000890 data                    division.
000900 file section.
000910*
000920 fd  jm-job-file
000930     label records are standard.
000940 01  fd-job-record.
000950     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
000960                                  by ==fd-job-record==.
000970*
000980 fd  jm-cand-file
000990     label records are standard.
001000 01  fd-cand-record.
001010     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
001020                                  by ==fd-cand-record==.
001030*
001040 fd  jm-match-file
001050     label records are standard.
001060 01  fd-match-record.
001070     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
001080                                  by ==fd-match-record==.
001090*
001100 fd  jm-print-file
001110     reports are  Bulk-Run-Report.
001120*
001130 working-storage         section.
001140*
001150 01  ws-flags.
001160     03  ws-job-status      pic xx      value spaces.
001170         88  ws-job-ok                  value "00" "02".
001180         88  ws-job-eof                 value "10".
001190     03  ws-cand-status     pic xx      value spaces.
001200         88  ws-cand-ok                 value "00" "02".
001210         88  ws-cand-eof                value "10".
001220     03  ws-match-status    pic xx      value spaces.
001230         88  ws-match-ok                value "00" "02".
001240         88  ws-match-eof               value "10".
001250         88  ws-match-open-fail         value "35".
001260     03  ws-print-status    pic xx      value spaces.
001270    03  filler             pic x(4)    value spaces.
001280*
001290 01  ws-work.
001300     03  ws-match-rrn       pic 9(6)   comp.
001310     03  ws-match-max-rrn   pic 9(6)   comp   value zero.
001320     03  ws-today           pic 9(8).
001330     03  ws-created-count   pic 9(6)   comp   value zero.
001340     03  ws-updated-count   pic 9(6)   comp   value zero.
001350     03  ws-job-count       pic 9(6)   comp   value zero.
001360     03  ws-cand-count      pic 9(6)   comp   value zero.
001370     03  ws-pair-count      pic 9(8)   comp   value zero.
001380     03  ws-skx             pic 9(4)   comp.
001390     03  ws-lx              pic 9(4)   comp.
001400     03  ws-found           pic x      value "N".
001410         88  ws-pair-found              value "Y".
001420    03  filler             pic x(4)    value spaces.
001430*
001440 01  ws-skill-list          pic x(45).
001450 01  ws-build-hold          pic x(45).
001460*
001470 copy  "wsjmndx.cob".
001480 copy  "wsjmdte.cob".
001490 copy  "wsjmskl.cob".
001500*
001510 report section.
001520*
001530 RD  Bulk-Run-Report
001540     control      Final
001550     Page Limit   56
001560     Heading      1
001570     First Detail 5
001580     Last  Detail 54.
001590*
001600 01  Bulk-Report-Head  type page heading.
001610     03  line  1.
001620         05  col   1     pic x(30)   value "JM7  BULK CROSS MATCH REPORT".
001630         05  col  60     pic x(11)   value "RUN DATE - ".
001640         05  col  71     pic 9(8)    source ws-today.
001650     03  line  3.
001660         05  col   1                 value "JOB ID".
001670         05  col   7                 value "JOB TITLE".
001680         05  col  38                 value "CAND ID".
001690         05  col  44                 value "CANDIDATE NAME".
001700         05  col  71                 value "PERCENT".
001710         05  col  80                 value "MATCHED SKILLS".
001720         05  filler      pic x(4).
001730*
001740 01  Bulk-Detail-Line  type is detail.
001750     03  line + 1.
001760         05  col   1     pic 9(5)    source Job-No.
001770         05  col   7     pic x(30)   source Job-Title.
001780         05  col  38     pic 9(5)    source Cand-No.
001790         05  col  44     pic x(26)   source Cand-Name.
001800         05  col  71     pic zz9.99  source jmskill-percent.
001810         05  col  80     pic x(45)   source ws-skill-list.
001820         05  filler      pic x(4).
001830*
001840 01  type control footing final  line plus 2.
001850     03  line  1.
001860         05  col   1       pic x(26)   value "JOBS PROCESSED          -".
001870         05  col  27       pic zzzz9   source ws-job-count.
001880     03  line + 1.
001890         05  col   1       pic x(26)   value "CANDIDATES PROCESSED    -".
001900         05  col  27       pic zzzz9   source ws-cand-count.
001910     03  line + 1.
001920         05  col   1       pic x(26)   value "PAIRINGS PROCESSED      -".
001930         05  col  27       pic zzzzzzz9  source ws-pair-count.
001940     03  line + 1.
001950         05  col   1       pic x(26)   value "MATCH RECORDS CREATED   -".
001960         05  col  27       pic zzzz9   source ws-created-count.
001970     03  line + 1.
001980         05  col   1       pic x(26)   value "MATCH RECORDS UPDATED   -".
001990         05  col  27       pic zzzz9   source ws-updated-count.
002000         05  filler        pic x(4).
002010*
002020 procedure division.
002030*
002040 aa000-main.
002050     move     "S"  to  jmdate-function.
002060     call     "jmdate"  using  jmdate-parms.
002070     move     jmdate-ccyymmdd  to  ws-today.
002080*
002090     open     input  jm-job-file.
002100     open     input  jm-cand-file.
002110     open     i-o    jm-match-file.
002120     if       ws-match-open-fail
002130              open  output  jm-match-file
002140              close jm-match-file
002150              open  i-o     jm-match-file.
002160     open     output  jm-print-file.
002170*
002180     move     zero  to  Ndx-Used.
002190     perform  bb010-Load-Index thru bb010-exit
002200              until ws-match-eof.
002210*
002220     initiate Bulk-Run-Report.
002230     perform  cc010-Read-Job thru cc010-exit.
002240     perform  dd010-Process-One-Job thru dd010-exit
002250              until ws-job-eof.
002260     terminate Bulk-Run-Report.
002270*
002280     close    jm-job-file  jm-cand-file  jm-match-file  jm-print-file.
002290     display  "JMBULK JOBS PROCESSED       " ws-job-count.
002300     display  "JMBULK CANDIDATES PROCESSED " ws-cand-count.
002310     display  "JMBULK PAIRINGS PROCESSED   " ws-pair-count.
002320     display  "JMBULK MATCH RECORDS CREATED" ws-created-count.
002330     display  "JMBULK MATCH RECORDS UPDATED" ws-updated-count.
002340     stop     run.
002350*
002360 bb010-Load-Index.
002370     read     jm-match-file  next record.
002380     if       ws-match-ok
002390              add  1  to  Ndx-Used
002400              move  Match-Job-No   to  Ndx-Job-No (Ndx-Used)
002410              move  Match-Cand-No  to  Ndx-Cand-No (Ndx-Used)
002420              move  ws-match-rrn   to  Ndx-RRN (Ndx-Used)
002430              if    ws-match-rrn > ws-match-max-rrn
002440                    move  ws-match-rrn  to  ws-match-max-rrn
002450              end-if.
002460*
002470 bb010-exit.
002480     exit.
002490*
002500 cc010-Read-Job.
002510     read     jm-job-file  next record.
002520     if       ws-job-ok
002530              add  1  to  ws-job-count.
002540*
002550 cc010-exit.
002560     exit.
002570*
002580 dd010-Process-One-Job.
002590     move     Job-Skill-Count   to  jmskill-req-count.
002600     perform  gg010-Copy-Req-Skill thru gg010-exit
002610              varying ws-skx from 1 by 1
002620              until ws-skx > Job-Skill-Count.
002630*
002640     close    jm-cand-file.
002650     open     input  jm-cand-file.
002660     perform  ee010-Read-Cand thru ee010-exit.
002670     perform  ff010-Process-One-Pair thru ff010-exit
002680              until ws-cand-eof.
002690*
002700     perform  cc010-Read-Job thru cc010-exit.
002710*
002720 dd010-exit.
002730     exit.
002740*
002750 gg010-Copy-Req-Skill.
002760     move     Job-Skills (ws-skx)  to  jmskill-req-skill (ws-skx).
002770     move     "N"                 to  jmskill-req-flag (ws-skx).
002780*
002790 gg010-exit.
002800     exit.
002810*
002820 ee010-Read-Cand.
002830     read     jm-cand-file  next record.
002840*
002850 ee010-exit.
002860     exit.
002870*
002880*    ff010-Process-One-Pair - scores the current job against the
002890*    current candidate and applies the U11 create/update rule -
002900*    the candidate count is only bumped on the job's first pass.
002910*
002920 ff010-Process-One-Pair.
002930     if       ws-job-count = 1
002940              add  1  to  ws-cand-count.
002950     add      1  to  ws-pair-count.
002960*
002970     move     Job-Skill-Count   to  jmskill-req-count.
002980     perform  gg010-Copy-Req-Skill thru gg010-exit
002990              varying ws-skx from 1 by 1
003000              until ws-skx > Job-Skill-Count.
003010     move     Cand-Skill-Count  to  jmskill-held-count.
003020     move     Cand-Skills       to  jmskill-held-skill.
003030     call     "jmskill"  using  jmskill-parms.
003040*
003050     perform  hh010-Find-Match thru hh010-exit.
003060*
003070     move     spaces  to  ws-skill-list.
003080     move     1       to  ws-skx.
003090     perform  ll010-Build-List thru ll010-exit
003100              until ws-skx > Job-Skill-Count.
003110     generate Bulk-Detail-Line.
003120*
003130     perform  ee010-Read-Cand thru ee010-exit.
003140*
003150 ff010-exit.
003160     exit.
003170*
003180 ll010-Build-List.
003190     if       jmskill-req-flag (ws-skx) = "Y"
003200              if  ws-skill-list = spaces
003210                  string jmskill-req-skill (ws-skx) delimited by space
003220                         into ws-skill-list
003230                  end-string
003240              else
003250                  move   ws-skill-list  to  ws-build-hold
003260                  string ws-build-hold   delimited by space
003270                         ", " delimited by size
003280                         jmskill-req-skill (ws-skx) delimited by space
003290                         into ws-skill-list
003300                  end-string
003310              end-if.
003320     add      1  to  ws-skx.
003330*
003340 ll010-exit.
003350     exit.
003360*
003370*    hh010-Find-Match - as jmmatch/jmcand, linear search of the
003380*    index table for this (job, candidate) pair.
003390*
003400 hh010-Find-Match.
003410     move     "N"  to  ws-found.
003420     move     1    to  ws-lx.
003430     perform  hh020-Search-Loop thru hh020-exit
003440              until ws-pair-found
003450                 or ws-lx > Ndx-Used.
003460*
003470     move     Job-No             to  Match-Job-No.
003480     move     Cand-No            to  Match-Cand-No.
003490     move     jmskill-percent    to  Match-Percent.
003500     move     jmskill-semantic   to  Match-Semantic.
003510     move     Job-Skill-Count    to  Match-Skill-Count.
003520     move     1                  to  ws-skx.
003530     perform  kk010-Copy-Match-Skill thru kk010-exit
003540              until ws-skx > Job-Skill-Count.
003550     move     ws-today           to  Match-Date.
003560*
003570     if       ws-pair-found
003580              move  Ndx-RRN (ws-lx)  to  ws-match-rrn
003590              rewrite  fd-match-record
003600              add   1  to  ws-updated-count
003610     else
003620              add   1  to  ws-match-max-rrn
003630              move  ws-match-max-rrn  to  ws-match-rrn
003640              write  fd-match-record
003650              add   1  to  Ndx-Used
003660              move  Job-No             to  Ndx-Job-No (Ndx-Used)
003670              move  Cand-No            to  Ndx-Cand-No (Ndx-Used)
003680              move  ws-match-max-rrn   to  Ndx-RRN (Ndx-Used)
003690              add   1  to  ws-created-count.
003700*
003710 hh010-exit.
003720     exit.
003730*
003740 hh020-Search-Loop.
003750     if       Ndx-Job-No (ws-lx) = Job-No
003760        and   Ndx-Cand-No (ws-lx) = Cand-No
003770              move  "Y"  to  ws-found
003780     else
003790              add   1  to  ws-lx.
003800*
003810 hh020-exit.
003820     exit.
003830*
003840 kk010-Copy-Match-Skill.
003850     move     jmskill-req-skill (ws-skx)  to  Match-Skill-Name (ws-skx).
003860     move     jmskill-req-flag (ws-skx)   to  Match-Skill-Flag (ws-skx).
003870     add      1  to  ws-skx.
003880*
003890 kk010-exit.
003900     exit.
003910*
