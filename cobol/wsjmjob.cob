000100*******************************************
000110*                                          *
000120*  Record Definition For Job Description  *
000130*           Master File                   *
000140*     Uses Job-No as key                  *
000150*******************************************
000160* File size 512 bytes padded to 528 by filler.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 14/03/86 vbc - Created for the Personnel Placement suite, first
000210*                cut of the job master.
000220* 09/11/91 dpk - Job-Skills table added, 15 entries.
000230* 22/09/98 vbc - Y2K remediation, Job-Created widened to store a
000240*                4 digit century - see also jmdate.
000250* 11/01/03 vbc - Widened Job-Skills table entries 15 -> 20 to match
000260*                candidate side, Job-Skill-Count added.
000270* 19/02/07 mjs - Job-Created retained for recency ordering, now
000280*                also used to sort the dashboard report.
000290* 08/05/09 mjs - Job-Created-Redef added, jmdash was doing its own
000300*                UNSTRING of the year for the recency compare.
000310*
000320 01  JM-Job-Record.
000330     03  Job-No                pic 9(5).
000340     03  Job-Title             pic x(40).
000350     03  Job-Company           pic x(30).
000360*        Job-Location - may be spaces.
000370     03  Job-Location          pic x(25).
000380*        Job-Exper-Yrs - required, whole years.
000390     03  Job-Exper-Yrs         pic 99.
000400*        Job-Skill-Count - 0 thru 20.
000410     03  Job-Skill-Count       pic 99.
000420     03  Job-Skills            pic x(20)   occurs 20.
000430*        Job-Created - ccyymmdd, newest first order.
000440     03  Job-Created           pic 9(8).
000450     03  filler                pic x(16).
000460*
000470 01  Job-Created-Redef  redefines  JM-Job-Record.
000480     03  filler                pic x(504).
000490     03  Job-Created-Ccyy      pic 9(4).
000500     03  Job-Created-Mm        pic 99.
000510     03  Job-Created-Dd        pic 99.
000520     03  filler                pic x(16).
000530*
