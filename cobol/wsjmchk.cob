000100*******************************************
000110*                                          *
000120*  Record Definition For CV Score-Check    *
000130*        Request File                     *
000140*     Sequential file, one request per rec *
000150*******************************************
000160* File size 4444 bytes padded to 4448 by filler.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 11/08/89 vbc - Created for the Personnel Placement suite.
000210* 22/09/98 vbc - Y2K review, no date fields held here, no change.
000220* 15/01/03 dpk - Chk-Jd-Text added so a job-description blob can be
000230*                supplied instead of (or as well as) a typed skill
000240*                list - see jmscore aa100 for the merge rule.
000250*
000260 01  JM-Chk-Record.
000270     03  Chk-Job-Title         pic x(40)  value "UNKNOWN POSITION".
000280*        Chk-Req-Exper - 0 = no requirement.
000290     03  Chk-Req-Exper         pic 99.
000300*        Chk-Req-Skill-Count - explicit skills supplied.
000310     03  Chk-Req-Skill-Count   pic 99.
000320     03  Chk-Req-Skills        pic x(20)  occurs 20.
000330*        Chk-Cv-Text - raw cv text.
000340     03  Chk-Cv-Text           pic x(2000).
000350*        Chk-Jd-Text - optional, spaces = none.
000360     03  Chk-Jd-Text           pic x(2000).
000370     03  filler                pic x(4).
000380*
