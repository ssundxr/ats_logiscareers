000100*******************************************
000110*                                          *
000120*  Record Definition For Candidate         *
000130*           Master File                   *
000140*     Uses Cand-No as key                 *
000150*******************************************
000160* File size 515 bytes padded to 524 by filler.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 14/03/86 vbc - Created for the Personnel Placement suite.
000210* 17/06/93 dpk - Cand-Education added, was missing from first cut.
000220* 22/09/98 vbc - Y2K remediation, Cand-Created widened to store a
000230*                4 digit century.
000240* 19/02/07 mjs - Cand-Created retained for recency ordering, now
000250*                also used to sort the dashboard report.
000260* 08/05/09 mjs - Cand-Created-Redef added to match the job side, see
000270*                wsjmjob.cob change of the same date.
000280*
000290 01  JM-Cand-Record.
000300     03  Cand-No               pic 9(5).
000310     03  Cand-Name             pic x(30).
000320*        Cand-Email - unique across file.
000330     03  Cand-Email            pic x(40).
000340*        Cand-Phone - may be spaces.
000350     03  Cand-Phone            pic x(15).
000360*        Cand-Exper-Yrs - one decimal.
000370     03  Cand-Exper-Yrs        pic 99v9.
000380*        Cand-Education - HIGH-SCHOOL, ASSOCIATE, BACHELOR,
000390*        MASTER, PHD, OTHER or spaces.
000400     03  Cand-Education        pic x(12).
000410*        Cand-Skill-Count - 0 thru 20.
000420     03  Cand-Skill-Count      pic 99.
000430     03  Cand-Skills           pic x(20)   occurs 20.
000440*        Cand-Created - ccyymmdd, newest first order.
000450     03  Cand-Created          pic 9(8).
000460     03  filler                pic x(9).
000470*
000480 01  Cand-Created-Redef  redefines  JM-Cand-Record.
000490     03  filler                pic x(507).
000500     03  Cand-Created-Ccyy     pic 9(4).
000510     03  Cand-Created-Mm       pic 99.
000520     03  Cand-Created-Dd       pic 99.
000530     03  filler                pic x(9).
000540*
