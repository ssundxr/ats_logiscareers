000100*******************************************
000110*                                          *
000120*  Match Run Result Table - accumulates   *
000130*     one entry per candidate or job      *
000140*     pairing while a match run is in     *
000150*     progress, sorted into percentage    *
000160*     order before the report is printed  *
000170*******************************************
000180*
000190* 12/01/03 dpk - Created for the Personnel Placement suite, split
000200*                out of jmmatch working-storage so jmcand could
000210*                share the same layout.
000220* 20/02/07 mjs - Table bumped 500 -> 2000 to match the candidate
000230*                and job master ceilings.
000240* 21/03/26 rjc - Rs-Other-Company added, the candidate-run report
000250*                header has always printed a COMPANY column with
000260*                nothing behind it, request 4488.
000270*
000280 01  JM-Result-Table.
000290     03  Rs-Used               pic 9(4)   comp.
000300     03  Rs-Entry              occurs 2000
000310                                indexed by Rs-Sx.
000320*            Rs-Other-No - the candidate no (job run) or the
000330*            job no (candidate run), whichever this run is against.
000340         05  Rs-Other-No        pic 9(5).
000350*            Rs-Other-Name - candidate name or job title.
000360         05  Rs-Other-Name      pic x(30).
000370*            Rs-Other-Company - job company, spaces on a job run
000380*            (jmmatch does not use this column).
000390         05  Rs-Other-Company   pic x(30).
000400         05  Rs-Percent         pic 9(3)v99.
000410         05  Rs-Skill-List      pic x(60).
000420         05  filler             pic x(4).
000430*
