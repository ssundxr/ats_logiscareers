000100*******************************************
000110*                                          *
000120*  Top Match Report Working Table -       *
000130*     holds the filtered MATCH rows for   *
000140*     one run of jmtop before the         *
000150*     descending sort and the limit cut   *
000160*     are applied                         *
000170*******************************************
000180*
000190* 15/01/03 dpk - Created for the Personnel Placement suite, common
000200*                to all five report variants driven off jmtop.
000210* 20/02/07 mjs - Table bumped 500 -> 2000 to match the match file
000220*                ceiling used elsewhere in this suite.
000230*
000240 01  JM-Top-Table.
000250     03  Top-Used              pic 9(4)   comp.
000260     03  Top-Entry             occurs 2000
000270                                indexed by Top-Sx.
000280         05  Top-Job-No         pic 9(5).
000290         05  Top-Cand-No        pic 9(5).
000300         05  Top-Percent        pic 9(3)v99.
000310         05  Top-Semantic       pic 9v99.
000320         05  Top-Date           pic 9(8).
000330         05  Top-Skill-List     pic x(60).
000340         05  filler             pic x(4).
000350*
