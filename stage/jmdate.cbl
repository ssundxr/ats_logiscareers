*
*****************************************************************
*                                                                *
*              Run-Date Supply / Date Validation                *
*                     CALLed Subprogram Only                     *
*****************************************************************
*
 identification          division.
*
     program-id.         jmdate.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       31/10/82.
     date-compiled.
     security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Two functions on one entry, chosen by
*                         Jmdate-Function -
*                         "S" - Supply today's date as ccyymmdd.
*                         "V" - Validate a ccyymmdd date passed in,
*                               setting Jmdate-Valid Y or N.
*
*****************************************************************
* Changes:
* 31/10/82 vbc          - Created for the Personnel Placement suite,
*                         dd/mm/YY only at this point.
* 05/02/98 vbc          - Y2K remediation, widened to ccyymmdd
*                         throughout, century no longer assumed.
* 12/01/03 dpk          - Jmdate-Function "V" added for job/candidate
*                         load validation, was supply-only before.
* 09/03/07 mjs          - Leap year test corrected, was rejecting
*                         29/02 in centuries not divisible by 400.
* 08/05/09 mjs          - Ws-Sys-Date-Redef and Wk-Ccyy-Redef added,
*                         wanted the raw ACCEPT string and the split
*                         century/year for a diagnostic DISPLAY while
*                         chasing the leap year fault above.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     class numeric-class is "0" thru "9".
*
 input-output            section.
 file-control.
*
 data                    division.
 working-storage         section.
*
 01  ws-sys-date.
     03  ws-sys-yy          pic 99.
     03  ws-sys-mm          pic 99.
     03  ws-sys-dd          pic 99.
     03  filler             pic x(2)    value spaces.
*
 01  ws-sys-date-redef  redefines  ws-sys-date.
     03  ws-sys-date-x      pic x(6).
     03  filler             pic x(2).
*
 01  ws-work.
     03  wk-cc              pic 99      comp.
     03  wk-yy              pic 99      comp.
     03  wk-mm              pic 99      comp.
     03  wk-dd              pic 99      comp.
     03  wk-ccyy            pic 9(4)    comp.
     03  wk-ccyymm          pic 9(6)    comp.
     03  wk-yy-rem          pic 99      comp.
     03  wk-days-in-mth     pic 99      comp.
     03  wk-leap-sw         pic x       value "N".
         88  wk-leap-year               value "Y".
     03  filler             pic x(2)    value spaces.
*
 01  ws-ccyy-hold           pic 9(4).
*
 01  ws-ccyy-hold-redef  redefines  ws-ccyy-hold.
     03  ws-ccyy-hold-cc    pic 99.
     03  ws-ccyy-hold-yy    pic 99.
*
 linkage                 section.
*
 copy  "wsjmdte.cob".
*
 procedure division  using  jmdate-parms.
*
 aa000-main.
     if       jmdate-function = "S"
              perform  bb010-Supply-Today thru bb010-exit
     else
       if     jmdate-function = "V"
              perform  cc010-Validate-Date thru cc010-exit
       else
              move  "N"  to  jmdate-valid.
*
     goback.
*
 bb010-Supply-Today.
     move     zero  to  jmdate-valid.
     accept   ws-sys-date  from  date.
     if       ws-sys-yy < 70
              move  20  to  wk-cc
     else
              move  19  to  wk-cc.
     compute  jmdate-ccyymmdd =
              (wk-cc * 1000000) + (ws-sys-yy * 10000)
                                 + (ws-sys-mm * 100) + ws-sys-dd.
     move     "Y"  to  jmdate-valid.
*
 bb010-exit.
     exit.
*
 cc010-Validate-Date.
     move     "Y"  to  jmdate-valid.
     divide   jmdate-ccyymmdd  by  100
              giving   wk-ccyymm  remainder  wk-dd.
     divide   wk-ccyymm  by  100
              giving   wk-ccyy    remainder  wk-mm.
     move     wk-ccyy  to  ws-ccyy-hold.
     move     ws-ccyy-hold-cc  to  wk-cc.
     move     ws-ccyy-hold-yy  to  wk-yy.
*
     if       wk-mm < 1  or  wk-mm > 12
              move  "N"  to  jmdate-valid
              go to  cc010-exit.
*
     if       wk-dd < 1  or  wk-dd > 31
              move  "N"  to  jmdate-valid
              go to  cc010-exit.
*
     perform  dd010-Days-In-Month thru dd010-exit.
*
     if       wk-dd > wk-days-in-mth
              move  "N"  to  jmdate-valid.
*
 cc010-exit.
     exit.
*
*    dd010-Days-In-Month sets wk-days-in-mth for the month/year
*    held in wk-mm / wk-cc / wk-yy - February checks the leap
*    year rule (divisible by 4, not by 100 unless also by 400).
*
 dd010-Days-In-Month.
     move     "N"  to  wk-leap-sw.
     if       wk-mm = 4  or  wk-mm = 6  or  wk-mm = 9  or  wk-mm = 11
              move  30  to  wk-days-in-mth
     else
       if     wk-mm = 2
              perform  ee010-Test-Leap thru ee010-exit
              if     wk-leap-year
                     move  29  to  wk-days-in-mth
              else
                     move  28  to  wk-days-in-mth
              end-if
       else
              move  31  to  wk-days-in-mth.
*
 dd010-exit.
     exit.
*
*    ee010-Test-Leap - divisible by 4 and (not divisible by 100
*    unless also divisible by 400).
*
 ee010-Test-Leap.
     divide   wk-yy  by  4  giving  wk-days-in-mth  remainder  wk-yy-rem.
     if       wk-yy-rem not = zero
              go to  ee010-exit.
*
     if       wk-yy not = zero
              move  "Y"  to  wk-leap-sw
              go to  ee010-exit.
*
     divide   wk-cc  by  4  giving  wk-days-in-mth  remainder  wk-yy-rem.
     if       wk-yy-rem = zero
              move  "Y"  to  wk-leap-sw.
*
 ee010-exit.
     exit.
*
