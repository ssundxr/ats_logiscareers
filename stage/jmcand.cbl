*
*****************************************************************
*                                                                *
*               Candidate Against All Jobs  Match Run           *
*         Chained one CAND-ID, scores it against every          *
*         job on file and files a MATCH record per pairing,     *
*         then prints the ranked match report.                  *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jmcand.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       02/05/87.
     date-compiled.
     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Mirror of jmmatch - reads the candidate
*                         identified by the chained argument, then
*                         every job in ascending Job-No order,
*                         computes the U1 skill match, and creates
*                         or updates the matching MATCH record
*                         (U11 rule).  Aborts with "CANDIDATE NOT
*                         FOUND" if the chained id is not on file.
*
*    called modules.     jmskill. (skill match calculator)
*                        jmdate.  (run date supply)
*
*****************************************************************
* Changes:
* 02/05/87 vbc          - Created for the Personnel Placement suite,
*                         cloned from jmmatch with the job/candidate
*                         roles reversed, this shop's usual way of
*                         building a mirror run rather than trying
*                         to parameterise one program both ways.
* 22/09/98 vbc          - Y2K remediation, Match-Date now ccyymmdd.
* 12/01/03 dpk          - Result table extracted to wsjmrsl.cob,
*                         shared with jmmatch, descending sort
*                         added ahead of the report.
* 20/02/07 mjs          - Match-Semantic always moved to zero here,
*                         no semantic engine fitted in this slice.
* 08/05/09 mjs          - Trailing filler added to the report lines,
*                         ws-flags, ws-work and Ws-Hold-Entry, tidy-up
*                         while in this program for the Result table
*                         filler change.
* 21/03/26 rjc          - Rs-Other-Company now stored and printed
*                         under the COMPANY heading, was already on
*                         the heading line with no column behind it,
*                         Ws-Hold-Entry widened to match, request 4488.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
*
 input-output            section.
 file-control.
     select  jm-cand-file    assign to  CANMSTR
             organization  is  relative
             access mode   is  random
             relative key  is  ws-cand-rrn
             file status   is  ws-cand-status.
     select  jm-job-file     assign to  JOBMSTR
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-job-status.
     select  jm-match-file   assign to  MATFILE
             organization  is  relative
             access mode   is  dynamic
             relative key  is  ws-match-rrn
             file status   is  ws-match-status.
     select  jm-print-file   assign to  PRTFILE
             organization  is  line sequential
             file status   is  ws-print-status.
*
 data                    division.
 file section.
*
 fd  jm-cand-file
     label records are standard.
 01  fd-cand-record.
     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
                                  by ==fd-cand-record==.
*
 fd  jm-job-file
     label records are standard.
 01  fd-job-record.
     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
                                  by ==fd-job-record==.
*
 fd  jm-match-file
     label records are standard.
 01  fd-match-record.
     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
                                  by ==fd-match-record==.
*
 fd  jm-print-file
     reports are  Cand-Run-Report.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-cand-status     pic xx      value spaces.
         88  ws-cand-ok                 value "00" "02".
     03  ws-job-status      pic xx      value spaces.
         88  ws-job-ok                  value "00" "02".
         88  ws-job-eof                 value "10".
     03  ws-match-status    pic xx      value spaces.
         88  ws-match-ok                value "00" "02".
         88  ws-match-eof               value "10".
         88  ws-match-open-fail         value "35".
     03  ws-print-status    pic xx      value spaces.
    03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-cand-rrn        pic 9(6)   comp.
     03  ws-match-rrn       pic 9(6)   comp.
     03  ws-match-max-rrn   pic 9(6)   comp   value zero.
     03  ws-today           pic 9(8).
     03  ws-created-count   pic 9(6)   comp   value zero.
     03  ws-updated-count   pic 9(6)   comp   value zero.
     03  ws-job-count       pic 9(6)   comp   value zero.
     03  ws-skx             pic 9(4)   comp.
     03  ws-lx              pic 9(4)   comp.
     03  ws-swapped         pic x      value "N".
         88  ws-a-swap-happened         value "Y".
     03  ws-found           pic x      value "N".
         88  ws-pair-found              value "Y".
    03  filler             pic x(4)    value spaces.
*
 01  ws-arg1                pic x(5).
*
 copy  "wsjmndx.cob".
 copy  "wsjmrsl.cob".
 copy  "wsjmdte.cob".
 copy  "wsjmskl.cob".
*
 01  ws-hold-entry.
     03  ws-hold-no         pic 9(5).
     03  ws-hold-name       pic x(30).
     03  ws-hold-company    pic x(30).
     03  ws-hold-percent    pic 9(3)v99.
     03  ws-hold-skills     pic x(60).
     03  filler             pic x(4).
*
 01  ws-build-hold          pic x(60).
*
 report section.
*
 RD  Cand-Run-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 5
     Last  Detail 54.
*
 01  Cand-Report-Head  type page heading.
     03  line  1.
         05  col   1     pic x(30)   value "JM6  MATCH RUN REPORT".
         05  col  60     pic x(11)   value "RUN DATE - ".
         05  col  71     pic 9(8)    source ws-today.
     03  line  2.
         05  col   1     pic x(11)   value "CAND ID - ".
         05  col  12     pic 9(5)    source Cand-No.
         05  col  20     pic x(30)   source Cand-Name.
     03  line  4.
         05  col   1                 value "JOB ID".
         05  col   9                 value "TITLE".
         05  col  35                 value "COMPANY".
         05  col  65                 value "PERCENT".
         05  filler      pic x(4).
*
 01  Cand-Detail-Line  type is detail.
     03  line + 1.
         05  col   1     pic 9(5)    source Rs-Other-No (Rs-Sx).
         05  col   9     pic x(26)   source Rs-Other-Name (Rs-Sx).
         05  col  35     pic x(30)   source Rs-Other-Company (Rs-Sx).
         05  col  66     pic zz9.99  source Rs-Percent (Rs-Sx).
         05  col  75     pic x(35)   source Rs-Skill-List (Rs-Sx).
         05  filler      pic x(4).
*
 01  type control footing final  line plus 2.
     03  line  1.
         05  col   1       pic x(26)   value "JOBS PROCESSED          -".
         05  col  27       pic zzzz9   source ws-job-count.
     03  line + 1.
         05  col   1       pic x(26)   value "MATCH RECORDS CREATED   -".
         05  col  27       pic zzzz9   source ws-created-count.
     03  line + 1.
         05  col   1       pic x(26)   value "MATCH RECORDS UPDATED   -".
         05  col  27       pic zzzz9   source ws-updated-count.
         05  filler        pic x(4).
*
 procedure division  chaining  ws-arg1.
*
 aa000-main.
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
     move     jmdate-ccyymmdd  to  ws-today.
*
     move     ws-arg1  to  ws-cand-rrn.
     open     input  jm-cand-file.
     read     jm-cand-file.
     if       not ws-cand-ok
              display "JMCAND CANDIDATE NOT FOUND " ws-arg1
              close  jm-cand-file
              move   16  to  return-code
              stop   run.
*
     open     input   jm-job-file.
     open     i-o     jm-match-file.
     if       ws-match-open-fail
              open  output  jm-match-file
              close jm-match-file
              open  i-o     jm-match-file.
     open     output  jm-print-file.
*
     move     zero  to  Ndx-Used  Rs-Used.
     perform  bb010-Load-Index thru bb010-exit
              until ws-match-eof.
*
     initiate Cand-Run-Report.
*
     perform  cc010-Read-Job thru cc010-exit.
     perform  dd010-Process-One-Job thru dd010-exit
              until ws-job-eof.
*
     perform  ee010-Sort-Results thru ee010-exit.
     perform  ff010-Print-One thru ff010-exit
              varying Rs-Sx from 1 by 1
              until Rs-Sx > Rs-Used.
*
     terminate Cand-Run-Report.
*
     close    jm-cand-file  jm-job-file  jm-match-file  jm-print-file.
     display  "JMCAND RUN COMPLETE  JOBS " ws-job-count.
     stop     run.
*
*    bb010-Load-Index - as jmmatch, rebuilds the in-memory RRN
*    index from the match file at the start of every run.
*
 bb010-Load-Index.
     read     jm-match-file  next record.
     if       ws-match-ok
              add  1  to  Ndx-Used
              move  Match-Job-No   to  Ndx-Job-No (Ndx-Used)
              move  Match-Cand-No  to  Ndx-Cand-No (Ndx-Used)
              move  ws-match-rrn   to  Ndx-RRN (Ndx-Used)
              if    ws-match-rrn > ws-match-max-rrn
                    move  ws-match-rrn  to  ws-match-max-rrn
              end-if.
*
 bb010-exit.
     exit.
*
 cc010-Read-Job.
     read     jm-job-file  next record.
*
 cc010-exit.
     exit.
*
*    dd010-Process-One-Job - scores this candidate against the
*    current job, applies the U11 create/update rule and stores
*    the result row for the report.
*
 dd010-Process-One-Job.
     add      1  to  ws-job-count.
*
     move     Job-Skill-Count   to  jmskill-req-count.
     perform  gg010-Copy-Req-Skill thru gg010-exit
              varying ws-skx from 1 by 1
              until ws-skx > Job-Skill-Count.
     move     Cand-Skill-Count  to  jmskill-held-count.
     move     Cand-Skills       to  jmskill-held-skill.
     call     "jmskill"  using  jmskill-parms.
*
     perform  hh010-Find-Match thru hh010-exit.
     perform  ii010-Store-Result thru ii010-exit.
*
     perform  cc010-Read-Job thru cc010-exit.
*
 dd010-exit.
     exit.
*
 gg010-Copy-Req-Skill.
     move     Job-Skills (ws-skx)  to  jmskill-req-skill (ws-skx).
     move     "N"                 to  jmskill-req-flag (ws-skx).
*
 gg010-exit.
     exit.
*
 hh010-Find-Match.
     move     "N"  to  ws-found.
     move     1    to  ws-lx.
     perform  hh020-Search-Loop thru hh020-exit
              until ws-pair-found
                 or ws-lx > Ndx-Used.
*
     move     Job-No             to  Match-Job-No.
     move     Cand-No            to  Match-Cand-No.
     move     jmskill-percent    to  Match-Percent.
     move     jmskill-semantic   to  Match-Semantic.
     move     Job-Skill-Count    to  Match-Skill-Count.
     move     1                  to  ws-skx.
     perform  kk010-Copy-Match-Skill thru kk010-exit
              until ws-skx > Job-Skill-Count.
     move     ws-today           to  Match-Date.
*
     if       ws-pair-found
              move  Ndx-RRN (ws-lx)  to  ws-match-rrn
              rewrite  fd-match-record
              add   1  to  ws-updated-count
     else
              add   1  to  ws-match-max-rrn
              move  ws-match-max-rrn  to  ws-match-rrn
              write  fd-match-record
              add   1  to  Ndx-Used
              move  Job-No             to  Ndx-Job-No (Ndx-Used)
              move  Cand-No            to  Ndx-Cand-No (Ndx-Used)
              move  ws-match-max-rrn   to  Ndx-RRN (Ndx-Used)
              add   1  to  ws-created-count.
*
 hh010-exit.
     exit.
*
 hh020-Search-Loop.
     if       Ndx-Job-No (ws-lx) = Job-No
        and   Ndx-Cand-No (ws-lx) = Cand-No
              move  "Y"  to  ws-found
     else
              add   1  to  ws-lx.
*
 hh020-exit.
     exit.
*
 kk010-Copy-Match-Skill.
     move     jmskill-req-skill (ws-skx)  to  Match-Skill-Name (ws-skx).
     move     jmskill-req-flag (ws-skx)   to  Match-Skill-Flag (ws-skx).
     add      1  to  ws-skx.
*
 kk010-exit.
     exit.
*
*    ii010-Store-Result - stores one row per job, name field carries
*    the job title here rather than a candidate name.
*
 ii010-Store-Result.
     add      1  to  Rs-Used.
     move     Job-No             to  Rs-Other-No (Rs-Used).
     move     Job-Title (1:30)   to  Rs-Other-Name (Rs-Used).
     move     Job-Company        to  Rs-Other-Company (Rs-Used).
     move     jmskill-percent    to  Rs-Percent (Rs-Used).
     move     spaces             to  Rs-Skill-List (Rs-Used).
     move     1                  to  ws-skx.
     perform  jj010-Build-List thru jj010-exit
              until ws-skx > Job-Skill-Count.
*
 ii010-exit.
     exit.
*
 jj010-Build-List.
     if       jmskill-req-flag (ws-skx) = "Y"
              if  Rs-Skill-List (Rs-Used) = spaces
                  string jmskill-req-skill (ws-skx) delimited by space
                         into Rs-Skill-List (Rs-Used)
                  end-string
              else
                  move   Rs-Skill-List (Rs-Used)  to  ws-build-hold
                  string ws-build-hold   delimited by space
                         ", " delimited by size
                         jmskill-req-skill (ws-skx) delimited by space
                         into Rs-Skill-List (Rs-Used)
                  end-string
              end-if.
     add      1  to  ws-skx.
*
 jj010-exit.
     exit.
*
*    ee010-Sort-Results - as jmmatch, an exchange sort descending
*    on Rs-Percent.
*
 ee010-Sort-Results.
     if       Rs-Used < 2
              go to  ee010-exit.
     move     "Y"  to  ws-swapped.
     perform  ee020-One-Pass thru ee020-exit
              until not ws-a-swap-happened.
*
 ee010-exit.
     exit.
*
 ee020-One-Pass.
     move     "N"  to  ws-swapped.
     move     1    to  Rs-Sx.
     perform  ee030-Compare-Pair thru ee030-exit
              varying Rs-Sx from 1 by 1
              until Rs-Sx > Rs-Used - 1.
*
 ee020-exit.
     exit.
*
 ee030-Compare-Pair.
     set      ws-lx  to  Rs-Sx.
     add      1  to  ws-lx.
     if       Rs-Percent (Rs-Sx) < Rs-Percent (ws-lx)
              move  Rs-Entry (Rs-Sx)   to  ws-hold-entry
              move  Rs-Entry (ws-lx)   to  Rs-Entry (Rs-Sx)
              move  ws-hold-entry      to  Rs-Entry (ws-lx)
              move  "Y"  to  ws-swapped.
*
 ee030-exit.
     exit.
*
 ff010-Print-One.
     generate Cand-Detail-Line.
*
 ff010-exit.
     exit.
*
