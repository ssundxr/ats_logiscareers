*******************************************
*                                          *
*  Linkage Parameters For jmskill          *
*     CALLed skill-match percentage /      *
*     flag subprogram - see jmskill.cbl    *
*******************************************
* Held by the caller in Working-Storage and passed on the CALL
* statement - jmskill never opens a file of its own.
*
* 02/05/87 vbc - Created for the Personnel Placement suite.
* 22/09/98 vbc - Y2K review, no date fields held here, no change.
* 12/01/03 dpk - Jmskill-Percent widened 9(3)v9 -> 9(3)v99.
* 20/02/07 mjs - Jmskill-Semantic added, always zero this release.
* 08/05/09 mjs - Jmskill-Percent-Redef added, the match run reports
*                wanted the whole-number percent for a summary column
*                without a ROUNDED DIVIDE at every print line.
*
 01  Jmskill-Parms.
     03  Jmskill-Req-Count     pic 99.
     03  Jmskill-Req-Entry     occurs 20.
         05  Jmskill-Req-Skill  pic x(20).
         05  Jmskill-Req-Flag   pic x.
     03  Jmskill-Held-Count    pic 99.
     03  Jmskill-Held-Skill    pic x(20)  occurs 20.
     03  Jmskill-Percent       pic 9(3)v99.
     03  Jmskill-Semantic      pic 9v99.
     03  filler                pic x(6).
*
 01  Jmskill-Percent-Redef  redefines  Jmskill-Parms.
     03  filler                pic x(824).
     03  Jmskill-Percent-Whole pic 9(3).
     03  filler                pic x(11).
*
