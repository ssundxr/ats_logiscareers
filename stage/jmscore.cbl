*
*****************************************************************
*                                                                *
*                    CV Score Check - One Shot                  *
*         Scores a single CV against a required-skill set       *
*         built from an explicit skill list and/or a job        *
*         description blob, and prints the CV SCORE REPORT.     *
*         Does not touch the MATCH file - this is an advisory   *
*         check only, run outside the normal match cycle.       *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jmscore.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       11/08/89.
     date-compiled.
     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            One request per run, read from the
*                         CV-CHECK request file.  The required set
*                         is the caller's explicit skill list plus
*                         any skills jmxskl finds in the optional
*                         job-description text, duplicates folded
*                         out case-insensitively with the canonical
*                         taxonomy spelling winning.  jmxskl/jmxexp
*                         run again against the CV text itself, then
*                         jmskill scores the two lists exactly as
*                         the match-run programs do.  Highlight
*                         positions are located by a whole-word,
*                         case-insensitive scan of the CV text,
*                         same boundary test as jmxskl but carried
*                         on to find every occurrence, not just the
*                         first.
*
*    called modules.     jmxskl.  (skill extraction)
*                        jmxexp.  (experience extraction)
*                        jmxedu.  (education extraction)
*                        jmskill. (skill match calculator)
*
*****************************************************************
* Changes:
* 11/08/89 vbc          - Created for the Personnel Placement suite.
* 15/01/03 dpk          - Job-description merge rule added, Chk-Jd-
*                         Text was sitting unused in wsjmchk since it
*                         was first laid out.
* 02/02/03 dpk          - Highlight table and overlap-drop logic
*                         added, wanted by the front end to shade CV
*                         text on screen.
* 09/03/07 mjs          - Education level now also extracted per the
*                         common keyword table rebuild, held for
*                         completeness though the printed report does
*                         not carry a column for it yet.
* 08/05/09 mjs          - Ws-Hold-Entry widened to match the filler
*                         added on Hl-Entry, plus trailing filler
*                         added on the two print lines, ws-flags and
*                         ws-work below.
* 14/03/26 rjc          - Aa110-Copy-Explicit now actually copies
*                         Chk-Req-Skills into jmskill-req-skill, was
*                         only setting the flag and leaving the skill
*                         spaces - every explicit required skill was
*                         scoring as missing, request 4471.
* 21/03/26 rjc          - Aa110-Copy-Explicit now upcases the copied
*                         skill (inspect ... converting, same idiom as
*                         Aa130-Search-Req) - an explicit skill supplied
*                         in lower/mixed case never matched the CV's
*                         canonical-uppercase skill on the percentage
*                         or the highlight scan, request 4488.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
     class alpha-upper is "A" thru "Z".
*
 input-output            section.
 file-control.
     select  jm-chk-file     assign to  CHKFILE
             organization  is  line sequential
             file status   is  ws-chk-status.
     select  jm-print-file   assign to  PRTFILE
             organization  is  line sequential
             file status   is  ws-print-status.
*
 data                    division.
 file section.
*
 fd  jm-chk-file
     label records are standard.
 01  fd-chk-record.
     copy  "wsjmchk.cob"  replacing  ==JM-Chk-Record==
                                  by ==fd-chk-record==.
*
 fd  jm-print-file
     reports are  Cv-Score-Report.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-chk-status      pic xx      value spaces.
         88  ws-chk-ok                  value "00".
         88  ws-chk-eof                 value "10".
     03  ws-print-status    pic xx      value spaces.
     03  ws-exper-met-sw    pic x       value "N".
         88  ws-exper-met               value "Y".
     03  ws-already-req-sw  pic x       value "N".
         88  ws-already-req             value "Y".
     03  ws-first-kept-sw   pic x       value "N".
         88  ws-first-kept              value "Y".
     03  ws-match-here-sw   pic x       value "N".
         88  ws-boundary-ok             value "Y".
    03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-today           pic 9(8).
     03  ws-req-x           pic 9(4)   comp.
     03  ws-held-x          pic 9(4)   comp.
     03  ws-cmp-a           pic x(20).
     03  ws-cmp-b           pic x(20).
     03  ws-found-count     pic 9(4)   comp   value zero.
     03  ws-matched-count   pic 9(4)   comp   value zero.
     03  ws-missing-count   pic 9(4)   comp   value zero.
     03  ws-matched-list    pic x(60)  value spaces.
     03  ws-missing-list    pic x(60)  value spaces.
     03  ws-cvskill-list    pic x(60)  value spaces.
     03  ws-build-hold      pic x(20).
     03  ws-exper-word      pic x(7)   value spaces.
    03  filler             pic x(4)    value spaces.
*
*    Highlight scan work fields - one whole-word occurrence scan of
*    the CV text at a time, same boundary rule as jmxskl.
*
 01  ws-scan-work.
     03  ws-cv-upper        pic x(2000).
     03  ws-cv-len          pic 9(4)   comp.
     03  ws-scan-skill      pic x(20).
     03  ws-scan-type       pic x(11).
     03  ws-scan-len        pic 9(4)   comp.
     03  ws-scan-pos        pic 9(4)   comp.
     03  ws-scan-before     pic 9(4)   comp.
     03  ws-scan-after      pic 9(4)   comp.
     03  ws-scan-ok-before  pic x.
         88  ws-scan-before-ok          value "Y".
     03  ws-scan-ok-after   pic x.
         88  ws-scan-after-ok           value "Y".
     03  ws-sort-swapped    pic x      value "N".
         88  ws-a-swap-happened         value "Y".
     03  ws-sx              pic 9(4)   comp.
     03  ws-hold-entry.
         05  ws-hold-start      pic 9(4).
         05  ws-hold-end        pic 9(4).
         05  ws-hold-text       pic x(20).
         05  ws-hold-type       pic x(11).
         05  ws-hold-skill      pic x(20).
         05  ws-hold-kept       pic x.
         05  filler             pic x(4).
     03  ws-last-kept-end   pic 9(4)   comp   value zero.
*
 copy  "wsjmhil.cob".
 copy  "wsjmxsk.cob".
 copy  "wsjmxxp.cob".
 copy  "wsjmxed.cob".
 copy  "wsjmskl.cob".
 copy  "wsjmdte.cob".
*
 report section.
*
 RD  Cv-Score-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 14
     Last  Detail 54.
*
 01  Score-Report-Head  type page heading.
     03  line  1.
         05  col   1     pic x(30)   value "JM10 CV SCORE REPORT".
         05  col  60     pic x(11)   value "RUN DATE - ".
         05  col  71     pic 9(8)    source ws-today.
     03  line  3.
         05  col   1     pic x(11)   value "JOB TITLE -".
         05  col  13     pic x(40)   source Chk-Job-Title.
     03  line  4.
         05  col   1     pic x(20)   value "MATCH PERCENT     -".
         05  col  22     pic zzz9.99 source jmskill-percent.
     03  line  5.
         05  col   1     pic x(20)   value "EXPERIENCE CHECK   -".
         05  col  22     pic x(7)    source ws-exper-word.
     03  line  7.
         05  col   1     pic x(15)   value "MATCHED SKILLS -".
         05  col  17     pic x(60)   source ws-matched-list.
     03  line  8.
         05  col   1     pic x(15)   value "MISSING SKILLS -".
         05  col  17     pic x(60)   source ws-missing-list.
     03  line  9.
         05  col   1     pic x(15)   value "CV SKILLS      -".
         05  col  17     pic x(60)   source ws-cvskill-list.
     03  line 11.
         05  col   1     pic x(22)   value "SKILLS FOUND IN CV  -".
         05  col  24     pic zz9     source ws-found-count.
         05  col  32     pic x(22)   value "SKILLS MATCHED      -".
         05  col  54     pic zz9     source ws-matched-count.
         05  col  62     pic x(22)   value "SKILLS REQUIRED     -".
         05  col  84     pic zz9     source jmskill-req-count.
     03  line 13.
         05  col   1     pic x(6)    value "START".
         05  col   8     pic x(4)    value "END".
         05  col  14     pic x(11)   value "TYPE".
         05  col  27     pic x(20)   value "SKILL".
         05  col  49     pic x(20)   value "TEXT".
         05  filler      pic x(4).
*
 01  Highlight-Line  type is detail.
     03  line + 1.
         05  col   1     pic zzz9    source Hl-Start (Hl-Sx).
         05  col   8     pic zzz9    source Hl-End (Hl-Sx).
         05  col  14     pic x(11)   source Hl-Type (Hl-Sx).
         05  col  27     pic x(20)   source Hl-Skill (Hl-Sx).
         05  col  49     pic x(20)   source Hl-Text (Hl-Sx).
         05  filler      pic x(4).
*
 procedure division.
*
 aa000-main.
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
     move     jmdate-ccyymmdd  to  ws-today.
*
     open     input   jm-chk-file.
     open     output  jm-print-file.
*
     read     jm-chk-file
              at end  display  "JMSCORE NO REQUEST ON FILE"
                      close  jm-chk-file  jm-print-file
                      move   16  to  return-code
                      stop   run.
*
     if       Chk-Cv-Text = spaces
              display  "JMSCORE COULD NOT EXTRACT TEXT FROM CV"
              close    jm-chk-file  jm-print-file
              move     16  to  return-code
              stop     run.
*
     perform  aa100-Build-Required   thru aa100-exit.
     perform  aa200-Extract-Cv       thru aa200-exit.
     perform  aa300-Score-Cv         thru aa300-exit.
     perform  aa400-Build-Lists      thru aa400-exit.
     perform  bb010-Build-Highlights thru bb010-exit.
     perform  cc010-Sort-Highlights  thru cc010-exit.
     perform  dd010-Drop-Overlaps    thru dd010-exit.
*
     initiate Cv-Score-Report.
     perform  ee010-Print-One  thru ee010-exit
              varying Hl-Sx from 1 by 1
              until Hl-Sx > Hl-Used.
     terminate Cv-Score-Report.
*
     close    jm-chk-file  jm-print-file.
     display  "JMSCORE RUN COMPLETE".
     stop     run.
*
*    aa100-Build-Required - loads the explicit skill list, then
*    merges in whatever jmxskl finds in the job-description text,
*    folding out case-insensitive duplicates and letting the
*    canonical (extracted) spelling win the slot.
*
 aa100-Build-Required.
     move     Chk-Req-Skill-Count  to  jmskill-req-count.
     move     1  to  ws-req-x.
     perform  aa110-Copy-Explicit thru aa110-exit
              until ws-req-x > Chk-Req-Skill-Count.
*
     if       Chk-Jd-Text = spaces
              go to  aa100-exit.
*
     move     Chk-Jd-Text  to  Jmxskl-Text.
     call     "jmxskl"  using  Jmxskl-Parms.
*
     move     1  to  ws-held-x.
     perform  aa120-Merge-One thru aa120-exit
              until ws-held-x > Jmxskl-Found-Count.
*
 aa100-exit.
     exit.
*
 aa110-Copy-Explicit.
     move     Chk-Req-Skills (ws-req-x)  to  jmskill-req-skill (ws-req-x).
     inspect  jmskill-req-skill (ws-req-x)  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     "N"  to  jmskill-req-flag (ws-req-x).
     add      1    to  ws-req-x.
*
 aa110-exit.
     exit.
*
 aa120-Merge-One.
     move     "N"  to  ws-already-req-sw.
     move     1    to  ws-req-x.
     perform  aa130-Search-Req thru aa130-exit
              until ws-already-req
                 or ws-req-x > jmskill-req-count.
*
     if       not ws-already-req
        and   jmskill-req-count < 20
              add   1  to  jmskill-req-count
              move  Jmxskl-Found-Skill (ws-held-x)
                    to  jmskill-req-skill (jmskill-req-count)
              move  "N"  to  jmskill-req-flag (jmskill-req-count).
*
     add      1  to  ws-held-x.
*
 aa120-exit.
     exit.
*
 aa130-Search-Req.
     move     jmskill-req-skill (ws-req-x)      to  ws-cmp-a.
     move     Jmxskl-Found-Skill (ws-held-x)    to  ws-cmp-b.
     inspect  ws-cmp-a  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     inspect  ws-cmp-b  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     if       ws-cmp-a = ws-cmp-b
              move  "Y"  to  ws-already-req-sw
*             canonical spelling wins the existing slot
              move  Jmxskl-Found-Skill (ws-held-x)
                    to  jmskill-req-skill (ws-req-x)
     else
              add   1  to  ws-req-x.
*
 aa130-exit.
     exit.
*
*    aa200-Extract-Cv - runs the extraction trio against the CV
*    text itself.  Jmxedu-Level is kept for completeness though the
*    printed report carries no education column yet.
*
 aa200-Extract-Cv.
     move     Chk-Cv-Text  to  Jmxskl-Text.
     call     "jmxskl"  using  Jmxskl-Parms.
     move     Jmxskl-Found-Count  to  jmskill-held-count  ws-found-count.
     perform  aa210-Copy-Held thru aa210-exit
              varying ws-held-x from 1 by 1
              until ws-held-x > Jmxskl-Found-Count.
*
     move     Chk-Cv-Text  to  Jmxexp-Text.
     call     "jmxexp"  using  Jmxexp-Parms.
*
     move     Chk-Cv-Text  to  Jmxedu-Text.
     call     "jmxedu"  using  Jmxedu-Parms.
*
 aa200-exit.
     exit.
*
 aa210-Copy-Held.
     move     Jmxskl-Found-Skill (ws-held-x)
              to  jmskill-held-skill (ws-held-x).
*
 aa210-exit.
     exit.
*
*    aa300-Score-Cv - U1 match plus the experience-met test.
*
 aa300-Score-Cv.
     call     "jmskill"  using  Jmskill-Parms.
*
     if       Chk-Req-Exper = zero
              move  "Y"  to  ws-exper-met-sw
     else
     if       Jmxexp-Years not less than Chk-Req-Exper
              move  "Y"  to  ws-exper-met-sw
     else
              move  "N"  to  ws-exper-met-sw.
*
     if       ws-exper-met
              move  "MET    "  to  ws-exper-word
     else
              move  "NOT MET"  to  ws-exper-word.
*
 aa300-exit.
     exit.
*
*    aa400-Build-Lists - comma separated matched/missing/cv-skill
*    lists for the report head, same STRING idiom as the match-run
*    reports use for their skill columns.
*
 aa400-Build-Lists.
     move     zero  to  ws-matched-count  ws-missing-count.
     move     spaces  to  ws-matched-list  ws-missing-list
                           ws-cvskill-list.
*
     move     1  to  ws-req-x.
     perform  aa410-One-Required thru aa410-exit
              until ws-req-x > jmskill-req-count.
*
     move     1  to  ws-held-x.
     perform  aa420-One-Cv-Skill thru aa420-exit
              until ws-held-x > jmskill-held-count.
*
 aa400-exit.
     exit.
*
 aa410-One-Required.
     move     jmskill-req-skill (ws-req-x)  to  ws-build-hold.
     if       jmskill-req-flag (ws-req-x) = "Y"
              add  1  to  ws-matched-count
              if   ws-matched-list = spaces
                   string  ws-build-hold delimited by space
                           into  ws-matched-list
              else
                   string  ws-matched-list delimited by space
                           ", " delimited by size
                           ws-build-hold delimited by space
                           into  ws-matched-list
              end-if
     else
              add  1  to  ws-missing-count
              if   ws-missing-list = spaces
                   string  ws-build-hold delimited by space
                           into  ws-missing-list
              else
                   string  ws-missing-list delimited by space
                           ", " delimited by size
                           ws-build-hold delimited by space
                           into  ws-missing-list
              end-if.
*
 aa410-exit.
     exit.
*
 aa420-One-Cv-Skill.
     move     jmskill-held-skill (ws-held-x)  to  ws-build-hold.
     if       ws-cvskill-list = spaces
              string  ws-build-hold delimited by space
                      into  ws-cvskill-list
     else
              string  ws-cvskill-list delimited by space
                      ", " delimited by size
                      ws-build-hold delimited by space
                      into  ws-cvskill-list
     end-if.
*
 aa420-exit.
     exit.
*
*    bb010-Build-Highlights - one whole-word scan of the CV text for
*    every matched required skill (SKILL-MATCH) and every CV skill
*    not already among the matched set (SKILL-FOUND).
*
 bb010-Build-Highlights.
     move     zero  to  Hl-Used.
     move     Chk-Cv-Text  to  ws-cv-upper.
     inspect  ws-cv-upper  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     move     2000  to  ws-cv-len.
     perform  bb020-Trim-Cv-Len thru bb020-exit
              until ws-cv-len = zero
                 or ws-cv-upper (ws-cv-len:1) not = space.
*
     move     1  to  ws-req-x.
     perform  bb030-One-Matched thru bb030-exit
              until ws-req-x > jmskill-req-count.
*
     move     1  to  ws-held-x.
     perform  bb040-One-Cv-Skill thru bb040-exit
              until ws-held-x > jmskill-held-count.
*
 bb010-exit.
     exit.
*
 bb020-Trim-Cv-Len.
     subtract 1  from  ws-cv-len.
*
 bb020-exit.
     exit.
*
 bb030-One-Matched.
     if       jmskill-req-flag (ws-req-x) = "Y"
              move  jmskill-req-skill (ws-req-x)  to  ws-scan-skill
              move  "SKILL-MATCH"                 to  ws-scan-type
              perform  ff010-Find-All-Occurs thru ff010-exit.
     add      1  to  ws-req-x.
*
 bb030-exit.
     exit.
*
 bb040-One-Cv-Skill.
     move     "N"  to  ws-already-req-sw.
     move     jmskill-held-skill (ws-held-x)  to  ws-cmp-b.
     move     1  to  ws-req-x.
     perform  bb050-Check-Not-Matched thru bb050-exit
              until ws-already-req
                 or ws-req-x > jmskill-req-count.
     if       not ws-already-req
              move  jmskill-held-skill (ws-held-x)  to  ws-scan-skill
              move  "SKILL-FOUND"                   to  ws-scan-type
              perform  ff010-Find-All-Occurs thru ff010-exit.
     add      1  to  ws-held-x.
*
 bb040-exit.
     exit.
*
 bb050-Check-Not-Matched.
     if       jmskill-req-flag (ws-req-x) = "Y"
              move  jmskill-req-skill (ws-req-x)  to  ws-cmp-a
              if    ws-cmp-a = ws-cmp-b
                    move  "Y"  to  ws-already-req-sw
              end-if.
     add      1  to  ws-req-x.
*
 bb050-exit.
     exit.
*
*    ff010-Find-All-Occurs - whole-word, case-insensitive scan of
*    the upper-cased CV text for every occurrence of ws-scan-skill,
*    same boundary rule as jmxskl but not stopping at the first hit.
*
 ff010-Find-All-Occurs.
     move     20  to  ws-scan-len.
     perform  ff020-Trim-Skill thru ff020-exit
              until ws-scan-len = zero
                 or ws-scan-skill (ws-scan-len:1) not = space.
     if       ws-scan-len = zero
              go to  ff010-exit.
*
     move     1  to  ws-scan-pos.
*
 ff030-Scan-Loop.
     if       ws-scan-pos + ws-scan-len - 1 > ws-cv-len
              go to  ff010-exit.
*
     move     "N"  to  ws-match-here-sw.
     if       ws-cv-upper (ws-scan-pos:ws-scan-len)
                 = ws-scan-skill (1:ws-scan-len)
              perform  ff040-Check-Boundary thru ff040-exit
              if     ws-boundary-ok
                     perform  gg010-Add-Highlight thru gg010-exit
                     add  ws-scan-len  to  ws-scan-pos
                     go to  ff030-Scan-Loop
              end-if.
*
     add      1  to  ws-scan-pos.
     go       to  ff030-Scan-Loop.
*
 ff010-exit.
     exit.
*
 ff020-Trim-Skill.
     subtract 1  from  ws-scan-len.
*
 ff020-exit.
     exit.
*
*    ff040-Check-Boundary - the character immediately before and
*    after the hit, if any, must not be alphanumeric.
*
 ff040-Check-Boundary.
     move     "Y"  to  ws-scan-ok-before  ws-scan-ok-after.
*
     if       ws-scan-pos = 1
              go to  ff050-Check-After.
     compute  ws-scan-before = ws-scan-pos - 1.
     if       ws-cv-upper (ws-scan-before:1) = alpha-upper
        or   (ws-cv-upper (ws-scan-before:1) not < "0"
        and   ws-cv-upper (ws-scan-before:1) not > "9")
              move  "N"  to  ws-scan-ok-before.
*
 ff050-Check-After.
     compute  ws-scan-after = ws-scan-pos + ws-scan-len.
     if       ws-scan-after > ws-cv-len
              go to  ff060-Combine.
     if       ws-cv-upper (ws-scan-after:1) = alpha-upper
        or   (ws-cv-upper (ws-scan-after:1) not < "0"
        and   ws-cv-upper (ws-scan-after:1) not > "9")
              move  "N"  to  ws-scan-ok-after.
*
 ff060-Combine.
     if       ws-scan-ok-before  and  ws-scan-ok-after
              move  "Y"  to  ws-match-here-sw
     else
              move  "N"  to  ws-match-here-sw.
*
 ff040-exit.
     exit.
*
 gg010-Add-Highlight.
     if       Hl-Used < 100
              add   1  to  Hl-Used
              compute  Hl-Start (Hl-Used) = ws-scan-pos - 1
              compute  Hl-End   (Hl-Used) = ws-scan-pos - 1 + ws-scan-len
              move  Chk-Cv-Text (ws-scan-pos:ws-scan-len)
                    to  Hl-Text (Hl-Used)
              move  ws-scan-type   to  Hl-Type (Hl-Used)
              move  ws-scan-skill  to  Hl-Skill (Hl-Used)
              move  "N"            to  Hl-Kept (Hl-Used).
*
 gg010-exit.
     exit.
*
*    cc010-Sort-Highlights - classic exchange sort, ascending on
*    Hl-Start, this shop's usual way of ordering a small in-memory
*    table without the SORT verb - only swaps on strictly-greater so
*    equal-start entries keep their scan order.
*
 cc010-Sort-Highlights.
     move     "Y"  to  ws-sort-swapped.
     perform  cc020-One-Pass thru cc020-exit
              until not ws-a-swap-happened.
*
 cc010-exit.
     exit.
*
 cc020-One-Pass.
     move     "N"  to  ws-sort-swapped.
     move     1    to  ws-sx.
     perform  cc030-Compare-Pair thru cc030-exit
              until ws-sx >= Hl-Used.
*
 cc020-exit.
     exit.
*
 cc030-Compare-Pair.
     if       Hl-Start (ws-sx) > Hl-Start (ws-sx + 1)
              move  Hl-Entry (ws-sx)      to  ws-hold-entry
              move  Hl-Entry (ws-sx + 1)  to  Hl-Entry (ws-sx)
              move  ws-hold-entry         to  Hl-Entry (ws-sx + 1)
              move  "Y"  to  ws-sort-swapped.
     add      1  to  ws-sx.
*
 cc030-exit.
     exit.
*
*    dd010-Drop-Overlaps - keeps an entry only if its start is not
*    before the end of the last entry kept.
*
 dd010-Drop-Overlaps.
     move     zero  to  ws-last-kept-end.
     move     "N"   to  ws-first-kept-sw.
     move     1     to  ws-sx.
     perform  dd020-Check-One thru dd020-exit
              until ws-sx > Hl-Used.
*
 dd010-exit.
     exit.
*
 dd020-Check-One.
     if       not ws-first-kept
        or    Hl-Start (ws-sx) not less than ws-last-kept-end
              move  "Y"     to  Hl-Kept (ws-sx)
              move  "Y"     to  ws-first-kept-sw
              move  Hl-End (ws-sx)  to  ws-last-kept-end
     else
              move  "N"     to  Hl-Kept (ws-sx).
     add      1  to  ws-sx.
*
 dd020-exit.
     exit.
*
 ee010-Print-One.
     if       Hl-Kept (Hl-Sx) = "Y"
              generate  Highlight-Line.
*
 ee010-exit.
     exit.
*
