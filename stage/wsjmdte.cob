*******************************************
*                                          *
*  Linkage Parameters For jmdate           *
*     CALLed run-date supply / date        *
*     validation subprogram                *
*******************************************
*
* 31/10/82 vbc - Created for the Personnel Placement suite.
* 05/02/98 vbc - Y2K remediation, widened to ccyymmdd.
* 12/01/03 dpk - Jmdate-Function added, "V" validate entry point.
* 19/02/07 mjs - Jmdate-Ccyymmdd-Redef added so callers wanting the
*                century/year/month/day split can take it without
*                their own DIVIDE - saves each caller repeating it.
*
 01  Jmdate-Parms.
     03  Jmdate-Function       pic x.
*        Jmdate-Function - "S" supply today, "V" validate.
     03  Jmdate-Ccyymmdd       pic 9(8).
     03  Jmdate-Valid          pic x.
     03  filler                pic x(5).
*
 01  Jmdate-Ccyymmdd-Redef  redefines  Jmdate-Parms.
     03  Jmdate-Cc             pic 99.
     03  Jmdate-Yy             pic 99.
     03  Jmdate-Mm             pic 99.
     03  Jmdate-Dd             pic 99.
     03  filler                pic x(6).
*
