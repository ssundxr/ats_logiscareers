*
*****************************************************************
*                                                                *
*                Bulk Cross Match Run - All Jobs                *
*                    Against All Candidates                     *
*         Every job on file is scored against every candidate   *
*         on file and a MATCH record created or updated for     *
*         every pairing - no report ranking, totals only.       *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jmbulk.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       02/05/87.
     date-compiled.
     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Nested loop, outer over the job master,
*                         inner over the candidate master, applies
*                         U1 and the U11 create/update rule to
*                         every pairing, printing one detail line
*                         per pairing to the bulk match report as it
*                         goes - unranked, arrival order, this is
*                         the overnight rebuild-everything run.
*
*    called modules.     jmskill. (skill match calculator)
*                        jmdate.  (run date supply)
*
*****************************************************************
* Changes:
* 02/05/87 vbc          - Created for the Personnel Placement suite,
*                         cloned from jmmatch's inner loop, the
*                         create/update paragraph duplicated here
*                         rather than shared, this shop's habit for
*                         small paragraphs used by more than one
*                         driver program.
* 22/09/98 vbc          - Y2K remediation, Match-Date now ccyymmdd.
* 12/01/03 dpk          - Index table sizing note - see wsjmndx,
*                         a full bulk run can hold job-count times
*                         candidate-count entries, watch Ndx-Table
*                         occurs 2000 on a big master pair.
* 08/05/09 mjs          - Trailing filler added to ws-flags and
*                         ws-work.
* 21/03/26 rjc          - Bulk Match Report added (PRTFILE, RD Bulk-
*                         Run-Report) - this run had no print file at
*                         all, only console DISPLAY totals, request
*                         4488.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
*
 input-output            section.
 file-control.
     select  jm-job-file     assign to  JOBMSTR
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-job-status.
     select  jm-cand-file    assign to  CANMSTR
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-cand-status.
     select  jm-match-file   assign to  MATFILE
             organization  is  relative
             access mode   is  dynamic
             relative key  is  ws-match-rrn
             file status   is  ws-match-status.
     select  jm-print-file   assign to  PRTFILE
             organization  is  line sequential
             file status   is  ws-print-status.
*
 data                    division.
 file section.
*
 fd  jm-job-file
     label records are standard.
 01  fd-job-record.
     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
                                  by ==fd-job-record==.
*
 fd  jm-cand-file
     label records are standard.
 01  fd-cand-record.
     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
                                  by ==fd-cand-record==.
*
 fd  jm-match-file
     label records are standard.
 01  fd-match-record.
     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
                                  by ==fd-match-record==.
*
 fd  jm-print-file
     reports are  Bulk-Run-Report.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-job-status      pic xx      value spaces.
         88  ws-job-ok                  value "00" "02".
         88  ws-job-eof                 value "10".
     03  ws-cand-status     pic xx      value spaces.
         88  ws-cand-ok                 value "00" "02".
         88  ws-cand-eof                value "10".
     03  ws-match-status    pic xx      value spaces.
         88  ws-match-ok                value "00" "02".
         88  ws-match-eof               value "10".
         88  ws-match-open-fail         value "35".
     03  ws-print-status    pic xx      value spaces.
    03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-match-rrn       pic 9(6)   comp.
     03  ws-match-max-rrn   pic 9(6)   comp   value zero.
     03  ws-today           pic 9(8).
     03  ws-created-count   pic 9(6)   comp   value zero.
     03  ws-updated-count   pic 9(6)   comp   value zero.
     03  ws-job-count       pic 9(6)   comp   value zero.
     03  ws-cand-count      pic 9(6)   comp   value zero.
     03  ws-pair-count      pic 9(8)   comp   value zero.
     03  ws-skx             pic 9(4)   comp.
     03  ws-lx              pic 9(4)   comp.
     03  ws-found           pic x      value "N".
         88  ws-pair-found              value "Y".
    03  filler             pic x(4)    value spaces.
*
 01  ws-skill-list          pic x(45).
 01  ws-build-hold          pic x(45).
*
 copy  "wsjmndx.cob".
 copy  "wsjmdte.cob".
 copy  "wsjmskl.cob".
*
 report section.
*
 RD  Bulk-Run-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 5
     Last  Detail 54.
*
 01  Bulk-Report-Head  type page heading.
     03  line  1.
         05  col   1     pic x(30)   value "JM7  BULK CROSS MATCH REPORT".
         05  col  60     pic x(11)   value "RUN DATE - ".
         05  col  71     pic 9(8)    source ws-today.
     03  line  3.
         05  col   1                 value "JOB ID".
         05  col   7                 value "JOB TITLE".
         05  col  38                 value "CAND ID".
         05  col  44                 value "CANDIDATE NAME".
         05  col  71                 value "PERCENT".
         05  col  80                 value "MATCHED SKILLS".
         05  filler      pic x(4).
*
 01  Bulk-Detail-Line  type is detail.
     03  line + 1.
         05  col   1     pic 9(5)    source Job-No.
         05  col   7     pic x(30)   source Job-Title.
         05  col  38     pic 9(5)    source Cand-No.
         05  col  44     pic x(26)   source Cand-Name.
         05  col  71     pic zz9.99  source jmskill-percent.
         05  col  80     pic x(45)   source ws-skill-list.
         05  filler      pic x(4).
*
 01  type control footing final  line plus 2.
     03  line  1.
         05  col   1       pic x(26)   value "JOBS PROCESSED          -".
         05  col  27       pic zzzz9   source ws-job-count.
     03  line + 1.
         05  col   1       pic x(26)   value "CANDIDATES PROCESSED    -".
         05  col  27       pic zzzz9   source ws-cand-count.
     03  line + 1.
         05  col   1       pic x(26)   value "PAIRINGS PROCESSED      -".
         05  col  27       pic zzzzzzz9  source ws-pair-count.
     03  line + 1.
         05  col   1       pic x(26)   value "MATCH RECORDS CREATED   -".
         05  col  27       pic zzzz9   source ws-created-count.
     03  line + 1.
         05  col   1       pic x(26)   value "MATCH RECORDS UPDATED   -".
         05  col  27       pic zzzz9   source ws-updated-count.
         05  filler        pic x(4).
*
 procedure division.
*
 aa000-main.
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
     move     jmdate-ccyymmdd  to  ws-today.
*
     open     input  jm-job-file.
     open     input  jm-cand-file.
     open     i-o    jm-match-file.
     if       ws-match-open-fail
              open  output  jm-match-file
              close jm-match-file
              open  i-o     jm-match-file.
     open     output  jm-print-file.
*
     move     zero  to  Ndx-Used.
     perform  bb010-Load-Index thru bb010-exit
              until ws-match-eof.
*
     initiate Bulk-Run-Report.
     perform  cc010-Read-Job thru cc010-exit.
     perform  dd010-Process-One-Job thru dd010-exit
              until ws-job-eof.
     terminate Bulk-Run-Report.
*
     close    jm-job-file  jm-cand-file  jm-match-file  jm-print-file.
     display  "JMBULK JOBS PROCESSED       " ws-job-count.
     display  "JMBULK CANDIDATES PROCESSED " ws-cand-count.
     display  "JMBULK PAIRINGS PROCESSED   " ws-pair-count.
     display  "JMBULK MATCH RECORDS CREATED" ws-created-count.
     display  "JMBULK MATCH RECORDS UPDATED" ws-updated-count.
     stop     run.
*
 bb010-Load-Index.
     read     jm-match-file  next record.
     if       ws-match-ok
              add  1  to  Ndx-Used
              move  Match-Job-No   to  Ndx-Job-No (Ndx-Used)
              move  Match-Cand-No  to  Ndx-Cand-No (Ndx-Used)
              move  ws-match-rrn   to  Ndx-RRN (Ndx-Used)
              if    ws-match-rrn > ws-match-max-rrn
                    move  ws-match-rrn  to  ws-match-max-rrn
              end-if.
*
 bb010-exit.
     exit.
*
 cc010-Read-Job.
     read     jm-job-file  next record.
     if       ws-job-ok
              add  1  to  ws-job-count.
*
 cc010-exit.
     exit.
*
 dd010-Process-One-Job.
     move     Job-Skill-Count   to  jmskill-req-count.
     perform  gg010-Copy-Req-Skill thru gg010-exit
              varying ws-skx from 1 by 1
              until ws-skx > Job-Skill-Count.
*
     close    jm-cand-file.
     open     input  jm-cand-file.
     perform  ee010-Read-Cand thru ee010-exit.
     perform  ff010-Process-One-Pair thru ff010-exit
              until ws-cand-eof.
*
     perform  cc010-Read-Job thru cc010-exit.
*
 dd010-exit.
     exit.
*
 gg010-Copy-Req-Skill.
     move     Job-Skills (ws-skx)  to  jmskill-req-skill (ws-skx).
     move     "N"                 to  jmskill-req-flag (ws-skx).
*
 gg010-exit.
     exit.
*
 ee010-Read-Cand.
     read     jm-cand-file  next record.
*
 ee010-exit.
     exit.
*
*    ff010-Process-One-Pair - scores the current job against the
*    current candidate and applies the U11 create/update rule -
*    the candidate count is only bumped on the job's first pass.
*
 ff010-Process-One-Pair.
     if       ws-job-count = 1
              add  1  to  ws-cand-count.
     add      1  to  ws-pair-count.
*
     move     Job-Skill-Count   to  jmskill-req-count.
     perform  gg010-Copy-Req-Skill thru gg010-exit
              varying ws-skx from 1 by 1
              until ws-skx > Job-Skill-Count.
     move     Cand-Skill-Count  to  jmskill-held-count.
     move     Cand-Skills       to  jmskill-held-skill.
     call     "jmskill"  using  jmskill-parms.
*
     perform  hh010-Find-Match thru hh010-exit.
*
     move     spaces  to  ws-skill-list.
     move     1       to  ws-skx.
     perform  ll010-Build-List thru ll010-exit
              until ws-skx > Job-Skill-Count.
     generate Bulk-Detail-Line.
*
     perform  ee010-Read-Cand thru ee010-exit.
*
 ff010-exit.
     exit.
*
 ll010-Build-List.
     if       jmskill-req-flag (ws-skx) = "Y"
              if  ws-skill-list = spaces
                  string jmskill-req-skill (ws-skx) delimited by space
                         into ws-skill-list
                  end-string
              else
                  move   ws-skill-list  to  ws-build-hold
                  string ws-build-hold   delimited by space
                         ", " delimited by size
                         jmskill-req-skill (ws-skx) delimited by space
                         into ws-skill-list
                  end-string
              end-if.
     add      1  to  ws-skx.
*
 ll010-exit.
     exit.
*
*    hh010-Find-Match - as jmmatch/jmcand, linear search of the
*    index table for this (job, candidate) pair.
*
 hh010-Find-Match.
     move     "N"  to  ws-found.
     move     1    to  ws-lx.
     perform  hh020-Search-Loop thru hh020-exit
              until ws-pair-found
                 or ws-lx > Ndx-Used.
*
     move     Job-No             to  Match-Job-No.
     move     Cand-No            to  Match-Cand-No.
     move     jmskill-percent    to  Match-Percent.
     move     jmskill-semantic   to  Match-Semantic.
     move     Job-Skill-Count    to  Match-Skill-Count.
     move     1                  to  ws-skx.
     perform  kk010-Copy-Match-Skill thru kk010-exit
              until ws-skx > Job-Skill-Count.
     move     ws-today           to  Match-Date.
*
     if       ws-pair-found
              move  Ndx-RRN (ws-lx)  to  ws-match-rrn
              rewrite  fd-match-record
              add   1  to  ws-updated-count
     else
              add   1  to  ws-match-max-rrn
              move  ws-match-max-rrn  to  ws-match-rrn
              write  fd-match-record
              add   1  to  Ndx-Used
              move  Job-No             to  Ndx-Job-No (Ndx-Used)
              move  Cand-No            to  Ndx-Cand-No (Ndx-Used)
              move  ws-match-max-rrn   to  Ndx-RRN (Ndx-Used)
              add   1  to  ws-created-count.
*
 hh010-exit.
     exit.
*
 hh020-Search-Loop.
     if       Ndx-Job-No (ws-lx) = Job-No
        and   Ndx-Cand-No (ws-lx) = Cand-No
              move  "Y"  to  ws-found
     else
              add   1  to  ws-lx.
*
 hh020-exit.
     exit.
*
 kk010-Copy-Match-Skill.
     move     jmskill-req-skill (ws-skx)  to  Match-Skill-Name (ws-skx).
     move     jmskill-req-flag (ws-skx)   to  Match-Skill-Flag (ws-skx).
     add      1  to  ws-skx.
*
 kk010-exit.
     exit.
*
