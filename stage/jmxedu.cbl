*
*****************************************************************
*                                                                *
*             Education Level Extraction Routine                 *
*                     CALLed Subprogram Only                     *
*****************************************************************
*
 identification          division.
*
     program-id.         jmxedu.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       11/08/89.
     date-compiled.
     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Scans free text case-insensitively for the
*                         education keyword table (wsjmtax.cob) and
*                         returns the HIGHEST level whose keyword is
*                         found - PHD first down to HIGH-SCHOOL last.
*                         Spaces returned if nothing is found.
*
*****************************************************************
* Changes:
* 11/08/89 vbc          - Created for the Personnel Placement suite.
* 22/09/98 vbc          - Y2K review, no date fields held here, no
*                         change made.
* 09/03/07 mjs          - Rebuilt to drive off the common keyword
*                         table in wsjmtax.cob, was five separate
*                         IF tests before and hard to maintain.
* 08/05/09 mjs          - Trailing filler added to ws-work.
* 14/03/26 rjc          - Scan loop bound corrected to 15 keyword
*                         entries, was 16 against a 16th table slot
*                         that carried no constant data, request 4471.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
*
 input-output            section.
 file-control.
*
 data                    division.
 working-storage         section.
*
 copy  "wsjmtax.cob".
*
 01  ws-text-upper         pic x(2000).
*
 01  ws-work.
     03  wk-text-len        pic 9(4)   comp.
     03  wk-kw-len          pic 9(4)   comp.
     03  wk-start-pos       pic 9(4)   comp.
     03  wk-best-level      pic 9       value 9.
    03  filler             pic x(4)    value spaces.
*
 linkage                 section.
*
 copy  "wsjmxed.cob".
*
 procedure division  using  jmxedu-parms.
*
 aa000-main.
     move     spaces  to  jmxedu-level.
     move     9       to  wk-best-level.
     move     jmxedu-text  to  ws-text-upper.
     inspect  ws-text-upper  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     move     2000  to  wk-text-len.
     perform  bb010-Trim-Length thru bb010-exit
              until wk-text-len = zero.
*
     perform  cc010-Scan-One-Kw thru cc010-exit
              varying Edu-Kx from 1 by 1
              until Edu-Kx > 15.
*
     if       wk-best-level not = 9
              move  Edu-Level-Name (wk-best-level)  to  jmxedu-level.
*
     goback.
*
 bb010-Trim-Length.
     if       ws-text-upper (wk-text-len:1) not = space
              go to  bb010-exit.
     subtract 1  from  wk-text-len.
*
 bb010-exit.
     exit.
*
 cc010-Scan-One-Kw.
*
*    Skip a keyword whose level is no better than the best already
*    found - PHD (level 1) beats everything, so once we hold a 1
*    there is no need to keep searching at all.
*
     if       Edu-Kw-Level (Edu-Kx) not < wk-best-level
              go to  cc010-exit.
*
     move     Edu-Kw-Len (Edu-Kx)  to  wk-kw-len.
     if       wk-kw-len = zero
              go to  cc010-exit.
*
     move     1  to  wk-start-pos.
     perform  ee010-Find-Loop thru ee010-exit
              until wk-start-pos + wk-kw-len - 1 > wk-text-len
                 or Edu-Kw-Level (Edu-Kx) not < wk-best-level.
*
 cc010-exit.
     exit.
*
 ee010-Find-Loop.
     if       ws-text-upper (wk-start-pos:wk-kw-len)
                 = Edu-Kw-Text (Edu-Kx) (1:wk-kw-len)
              move  Edu-Kw-Level (Edu-Kx)  to  wk-best-level
     else
              add  1  to  wk-start-pos.
*
 ee010-exit.
     exit.
*
