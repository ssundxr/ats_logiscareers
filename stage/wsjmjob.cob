*******************************************
*                                          *
*  Record Definition For Job Description  *
*           Master File                   *
*     Uses Job-No as key                  *
*******************************************
* File size 512 bytes padded to 528 by filler.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 14/03/86 vbc - Created for the Personnel Placement suite, first
*                cut of the job master.
* 09/11/91 dpk - Job-Skills table added, 15 entries.
* 22/09/98 vbc - Y2K remediation, Job-Created widened to store a
*                4 digit century - see also jmdate.
* 11/01/03 vbc - Widened Job-Skills table entries 15 -> 20 to match
*                candidate side, Job-Skill-Count added.
* 19/02/07 mjs - Job-Created retained for recency ordering, now
*                also used to sort the dashboard report.
* 08/05/09 mjs - Job-Created-Redef added, jmdash was doing its own
*                UNSTRING of the year for the recency compare.
*
 01  JM-Job-Record.
     03  Job-No                pic 9(5).
     03  Job-Title             pic x(40).
     03  Job-Company           pic x(30).
*        Job-Location - may be spaces.
     03  Job-Location          pic x(25).
*        Job-Exper-Yrs - required, whole years.
     03  Job-Exper-Yrs         pic 99.
*        Job-Skill-Count - 0 thru 20.
     03  Job-Skill-Count       pic 99.
     03  Job-Skills            pic x(20)   occurs 20.
*        Job-Created - ccyymmdd, newest first order.
     03  Job-Created           pic 9(8).
     03  filler                pic x(16).
*
 01  Job-Created-Redef  redefines  JM-Job-Record.
     03  filler                pic x(504).
     03  Job-Created-Ccyy      pic 9(4).
     03  Job-Created-Mm        pic 99.
     03  Job-Created-Dd        pic 99.
     03  filler                pic x(16).
*
