*******************************************
*                                          *
*  Fixed Skill Taxonomy And Education      *
*     Keyword Tables - built as constants  *
*     at compile time, REDEFINED as        *
*     search tables.  Loaded by every      *
*     extractor program via jmxskl/jmxedu. *
*******************************************
* Skill taxonomy is a MINIMUM set per the design note filed with
* this run - add new skills on the end, never renumber, or every
* Match record built under the old numbering goes stale.
*
* 11/08/89 vbc - Created for the Personnel Placement suite.
* 22/09/98 vbc - Y2K review, no date fields held here, no change.
* 14/01/03 dpk - C++ padded with trailing spaces to keep the table
*                a fixed 20 bytes/entry - watch the whole-word scan
*                in jmxskl, it trims before comparing.
* 09/03/07 mjs - Education level and keyword tables added, lifted
*                out of jmxedu into common storage.
* 14/03/26 rjc - JM-Edu-Kw-Table occurs corrected to 15, was 16 with
*                the 16th entry undefined, jmxedu was reading a
*                garbage table slot every call, request 4471.
*
 01  JM-Taxonomy-Constants.
     03  filler   pic x(20)  value "PYTHON".
     03  filler   pic x(20)  value "JAVA".
     03  filler   pic x(20)  value "JAVASCRIPT".
     03  filler   pic x(20)  value "SQL".
     03  filler   pic x(20)  value "DJANGO".
     03  filler   pic x(20)  value "REACT".
     03  filler   pic x(20)  value "DOCKER".
     03  filler   pic x(20)  value "AWS".
     03  filler   pic x(20)  value "LINUX".
     03  filler   pic x(20)  value "GIT".
     03  filler   pic x(20)  value "HTML".
     03  filler   pic x(20)  value "CSS".
     03  filler   pic x(20)  value "C++".
     03  filler   pic x(20)  value "EXCEL".
     03  filler   pic x(20)  value "COBOL".
*
 01  JM-Taxonomy-Table redefines JM-Taxonomy-Constants.
     03  Tax-Entry             occurs 15
                                indexed by Tax-Sx.
         05  Tax-Skill          pic x(20).
*
* Education level keywords, in HIGHEST-first search order per
* aa200-Extract-Education - the first level whose keyword hits wins.
*
 01  JM-Edu-Level-Constants.
     03  filler   pic x(12)  value "PHD".
     03  filler   pic x(12)  value "MASTER".
     03  filler   pic x(12)  value "BACHELOR".
     03  filler   pic x(12)  value "ASSOCIATE".
     03  filler   pic x(12)  value "HIGH-SCHOOL".
*
 01  JM-Edu-Level-Table redefines JM-Edu-Level-Constants.
     03  Edu-Level-Entry       occurs 5
                                indexed by Edu-Lx.
         05  Edu-Level-Name     pic x(12).
*
* Keyword-to-level cross reference - Edu-Kw-Level is the subscript
* (1-5) into JM-Edu-Level-Table that a hit on Edu-Kw-Text confirms.
* Edu-Kw-Len carries the true keyword length, held explicitly since
* "BE " relies on its trailing space and must not be right-trimmed
* by the scan routine - see jmxedu dd010-Trim-Kw.
*
 01  JM-Edu-Kw-Constants.
     03  filler   pic x(20) value "PHD".
     03  filler   pic 9     value 1.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "PH.D".
     03  filler   pic 9     value 1.
     03  filler   pic 99    value 4.
     03  filler   pic x(20) value "DOCTORATE".
     03  filler   pic 9     value 1.
     03  filler   pic 99    value 9.
     03  filler   pic x(20) value "MASTER".
     03  filler   pic 9     value 2.
     03  filler   pic 99    value 6.
     03  filler   pic x(20) value "MSC".
     03  filler   pic 9     value 2.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "M.S".
     03  filler   pic 9     value 2.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "MBA".
     03  filler   pic 9     value 2.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "BACHELOR".
     03  filler   pic 9     value 3.
     03  filler   pic 99    value 8.
     03  filler   pic x(20) value "BSC".
     03  filler   pic 9     value 3.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "B.S".
     03  filler   pic 9     value 3.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "B.TECH".
     03  filler   pic 9     value 3.
     03  filler   pic 99    value 6.
     03  filler   pic x(20) value "BE ".
     03  filler   pic 9     value 3.
     03  filler   pic 99    value 3.
     03  filler   pic x(20) value "ASSOCIATE".
     03  filler   pic 9     value 4.
     03  filler   pic 99    value 9.
     03  filler   pic x(20) value "HIGH SCHOOL".
     03  filler   pic 9     value 5.
     03  filler   pic 99    value 11.
     03  filler   pic x(20) value "SECONDARY".
     03  filler   pic 9     value 5.
     03  filler   pic 99    value 9.
*
 01  JM-Edu-Kw-Table redefines JM-Edu-Kw-Constants.
     03  Edu-Kw-Entry          occurs 15
                                indexed by Edu-Kx.
         05  Edu-Kw-Text        pic x(20).
         05  Edu-Kw-Level       pic 9.
         05  Edu-Kw-Len         pic 99.
*
