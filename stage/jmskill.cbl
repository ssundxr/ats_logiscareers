*
*****************************************************************
*                                                                *
*        Required-Skill Match Percentage / Flag Routine         *
*                     CALLed Subprogram Only                    *
*****************************************************************
*
 identification          division.
*
     program-id.         jmskill.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       02/05/87.
     date-compiled.
     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Given a list of required skills and a list
*                         of skills held, sets a Y/N flag against
*                         each required skill and returns the match
*                         percentage - rounded to 2 decimals.
*
*                         Matching rule is prefix-of, either way
*                         round, OR exactly one character different
*                         at equal length, subject to the 0.85
*                         similarity floor (2 x common length over
*                         combined length) - see SY-Remarks below.
*
*                         SY-Remarks - no semantic scoring engine is
*                         fitted to this release, semantic score is
*                         always returned zero.  Callers must not
*                         rely on Jmskill-Semantic for anything.
*
*****************************************************************
* Changes:
* 02/05/87 vbc          - Created for the Personnel Placement suite.
* 14/11/89 dpk          - One-character-different rule added, exact
*                         match alone was too strict for typed data.
* 22/09/98 vbc          - Y2K review, no date fields held here, no
*                         change made.
* 12/01/03 dpk          - Percentage now held 9(3)v99 not 9(3)v9,
*                         callers wanted two decimal places to match
*                         the report layout.
* 20/02/07 mjs          - Jmskill-Semantic added to the linkage
*                         record, always returned zero, no scoring
*                         engine fitted - see SY-Remarks above.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     class alpha-class is "A" thru "Z" "a" thru "z".
*
 input-output            section.
 file-control.
*
 data                    division.
 file section.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-eof-sw          pic x       value "N".
         88  ws-eof                     value "Y".
     03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  wk-len-a           pic 9(4)   comp.
     03  wk-len-b           pic 9(4)   comp.
     03  wk-common          pic 9(4)   comp.
     03  wk-diffs           pic 9(4)   comp.
     03  wk-shorter-len     pic 9(4)   comp.
     03  wk-ratio-x100      pic 9(5)v99.
     03  wk-matched-count   pic 9(4)   comp.
     03  wk-a-field         pic x(20).
     03  wk-b-field         pic x(20).
     03  wk-a-redef  redefines wk-a-field.
         05  wk-a-char      pic x      occurs 20.
     03  wk-b-redef  redefines wk-b-field.
         05  wk-b-char      pic x      occurs 20.
     03  filler             pic x(4)    value spaces.
*
 77  ws-sx                  pic 9(4)   comp.
 77  ws-hx                  pic 9(4)   comp.
 77  ws-cx                  pic 9(4)   comp.
*
 linkage                 section.
*
 copy  "wsjmskl.cob".
*
 procedure division  using  jmskill-parms.
*
 aa000-main.
     move     zero  to  jmskill-percent
                        jmskill-semantic
                        wk-matched-count.
*
     if       jmskill-req-count = zero
              go to  aa000-exit.
*
     perform  bb010-Evaluate-One thru bb010-exit
              varying ws-sx from 1 by 1
              until ws-sx > jmskill-req-count.
*
     compute  jmskill-percent rounded =
              (wk-matched-count / jmskill-req-count) * 100.
*
 aa000-exit.
     exit program.
*
 bb010-Evaluate-One.
     move     "N"  to  jmskill-req-flag (ws-sx).
     move     jmskill-req-skill (ws-sx)  to  wk-a-field.
*
     perform  cc010-Search-Held thru cc010-exit
              varying ws-hx from 1 by 1
              until ws-hx > jmskill-held-count
                 or jmskill-req-flag (ws-sx) = "Y".
*
 bb010-exit.
     exit.
*
 cc010-Search-Held.
     move     jmskill-held-skill (ws-hx)  to  wk-b-field.
*
     perform  dd010-Compare-Pair thru dd010-exit.
*
     if       wk-ratio-x100 not less than 85.00
              move  "Y"  to  jmskill-req-flag (ws-sx)
              add   1     to  wk-matched-count.
*
 cc010-exit.
     exit.
*
*    dd010-Compare-Pair works out the length of each string
*    (trailing spaces trimmed), the count of characters they
*    share, and hence the Ratcliff/Obershelp-style ratio used
*    by the caller as the 0.85 similarity floor.
*
 dd010-Compare-Pair.
     move     zero  to  wk-len-a  wk-len-b  wk-common  wk-diffs
                        wk-ratio-x100.
     move     20    to  ws-cx.
     perform  ee010-Trim-A thru ee010-exit
              until ws-cx = zero.
     move     20    to  ws-cx.
     perform  ee020-Trim-B thru ee020-exit
              until ws-cx = zero.
*
     if       wk-len-a = zero  or  wk-len-b = zero
              go to  dd010-exit.
*
*    Case 1 - one string is a prefix of the other (either way
*    round).  Common length is the shorter of the two.
*
     if       wk-len-a <= wk-len-b
              move  wk-len-a  to  wk-shorter-len
     else
              move  wk-len-b  to  wk-shorter-len.
*
     if       wk-len-a <= wk-len-b
              if     wk-a-field (1:wk-len-a) = wk-b-field (1:wk-len-a)
                     move  wk-shorter-len  to  wk-common
                     go to  dd010-Ratio
              end-if
     else
              if     wk-b-field (1:wk-len-b) = wk-a-field (1:wk-len-b)
                     move  wk-shorter-len  to  wk-common
                     go to  dd010-Ratio
              end-if.
*
*    Case 2 - equal length, exactly one character different.
*
     if       wk-len-a not =  wk-len-b
              go to  dd010-exit.
*
     move     1  to  ws-cx.
     perform  ee030-Count-Diffs thru ee030-exit
              until ws-cx > wk-len-a.
*
     if       wk-diffs = 1
              compute  wk-common = wk-len-a - 1
     else
              go to  dd010-exit.
*
 dd010-Ratio.
     compute  wk-ratio-x100 rounded =
              (200 * wk-common) / (wk-len-a + wk-len-b).
*
 dd010-exit.
     exit.
*
 ee010-Trim-A.
     if       wk-a-char (ws-cx) not = space
              move  ws-cx  to  wk-len-a
              move  zero   to  ws-cx
     else
              subtract  1  from  ws-cx.
*
 ee010-exit.
     exit.
*
 ee020-Trim-B.
     if       wk-b-char (ws-cx) not = space
              move  ws-cx  to  wk-len-b
              move  zero   to  ws-cx
     else
              subtract  1  from  ws-cx.
*
 ee020-exit.
     exit.
*
 ee030-Count-Diffs.
     if       wk-a-char (ws-cx) not = wk-b-char (ws-cx)
              add  1  to  wk-diffs.
     add      1  to  ws-cx.
*
 ee030-exit.
     exit.
*
