*
*****************************************************************
*                                                                *
*                    Top Match Reports  (5 Variants)             *
*         Chained a variant code, an optional key and an        *
*         optional minimum-percentage override; filters and     *
*         ranks the MATCH file and prints the chosen report.     *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jmtop.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       02/05/87.
     date-compiled.
     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Arg1 is the report variant - T top
*                         candidates for a job, J matching jobs
*                         for a candidate, G global top, B by job,
*                         C by candidate.  Arg2 is the job or
*                         candidate id the variant needs (spaces
*                         for G).  Arg3 overrides the default
*                         minimum percentage (spaces to take the
*                         variant default).  T/J/B/C abort with a
*                         missing key message when Arg2 is blank.
*
*    called modules.     jmdate. (run date supply)
*
*****************************************************************
* Changes:
* 02/05/87 vbc          - Created for the Personnel Placement suite,
*                         one program driving all five report
*                         variants off a chained code rather than
*                         five near-identical programs.
* 22/09/98 vbc          - Y2K remediation, run date now ccyymmdd.
* 15/01/03 dpk          - Result table extracted to wsjmtop.cob.
* 20/02/07 mjs          - Default limits/minimums confirmed against
*                         the design note filed with this run -
*                         T/J limit 10 min 0, G limit 20 min 50,
*                         B/C unlimited min 0.
* 08/05/09 mjs          - Trailing filler added to the report lines,
*                         ws-flags, ws-work, ws-args and Ws-Hold-
*                         Entry.
* 14/03/26 rjc          - Cand-Exper-Yrs/Cand-Education columns added
*                         to Top-Detail-Cand and Job-Location/Job-
*                         Exper-Yrs columns added to Top-Detail-Job,
*                         both fields were already on the master read
*                         in ee010 but never printed, request 4471.
* 21/03/26 rjc          - Top-Semantic column added to Top-Detail-Gen
*                         (G/B/C variants), was already carried on
*                         Top-Table and printed by the other two
*                         detail groups, missed by the 14/03/26 fix,
*                         request 4488.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
*
 input-output            section.
 file-control.
     select  jm-match-file   assign to  MATFILE
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-match-status.
     select  jm-job-file     assign to  JOBMSTR
             organization  is  relative
             access mode   is  random
             relative key  is  ws-job-rrn
             file status   is  ws-job-status.
     select  jm-cand-file    assign to  CANMSTR
             organization  is  relative
             access mode   is  random
             relative key  is  ws-cand-rrn
             file status   is  ws-cand-status.
     select  jm-print-file   assign to  PRTFILE
             organization  is  line sequential
             file status   is  ws-print-status.
*
 data                    division.
 file section.
*
 fd  jm-match-file
     label records are standard.
 01  fd-match-record.
     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
                                  by ==fd-match-record==.
*
 fd  jm-job-file
     label records are standard.
 01  fd-job-record.
     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
                                  by ==fd-job-record==.
*
 fd  jm-cand-file
     label records are standard.
 01  fd-cand-record.
     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
                                  by ==fd-cand-record==.
*
 fd  jm-print-file
     reports are  Top-Match-Report.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-match-status    pic xx      value spaces.
         88  ws-match-ok                value "00" "02".
         88  ws-match-eof               value "10".
     03  ws-job-status      pic xx      value spaces.
     03  ws-cand-status     pic xx      value spaces.
     03  ws-print-status    pic xx      value spaces.
    03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-job-rrn         pic 9(6)   comp.
     03  ws-cand-rrn        pic 9(6)   comp.
     03  ws-today           pic 9(8).
     03  ws-min-percent     pic 9(3)v99.
     03  ws-limit           pic 9(4)   comp.
     03  ws-key-numeric     pic 9(5).
     03  ws-line-count      pic 9(6)   comp   value zero.
     03  ws-skx             pic 9(4)   comp.
     03  ws-lx              pic 9(4)   comp.
     03  ws-swapped         pic x      value "N".
         88  ws-a-swap-happened         value "Y".
     03  ws-variant-name    pic x(30).
    03  filler             pic x(4)    value spaces.
*
 01  ws-args.
     03  ws-arg1            pic x(1).
         88  ws-variant-top-cand        value "T".
         88  ws-variant-match-job       value "J".
         88  ws-variant-global          value "G".
         88  ws-variant-by-job          value "B".
         88  ws-variant-by-cand         value "C".
     03  ws-arg2            pic x(5).
     03  ws-arg3            pic x(6).
     03  filler             pic x(4).
*
 copy  "wsjmtop.cob".
 copy  "wsjmdte.cob".
*
 01  ws-hold-entry.
     03  ws-hold-job        pic 9(5).
     03  ws-hold-cand       pic 9(5).
     03  ws-hold-percent    pic 9(3)v99.
     03  ws-hold-semantic   pic 9v99.
     03  ws-hold-date       pic 9(8).
     03  ws-hold-skills     pic x(60).
     03  filler             pic x(4).
*
 01  ws-build-hold          pic x(60).
*
 report section.
*
 RD  Top-Match-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 6
     Last  Detail 54.
*
 01  Top-Report-Head  type page heading.
     03  line  1.
         05  col   1     pic x(30)   value "JM8  TOP MATCH REPORT".
         05  col  60     pic x(11)   value "RUN DATE - ".
         05  col  71     pic 9(8)    source ws-today.
     03  line  2.
         05  col   1     pic x(10)   value "VARIANT - ".
         05  col  11     pic x(30)   source ws-variant-name.
     03  line  3.
         05  col   1     pic x(14)   value "MIN PERCENT - ".
         05  col  15     pic zz9.99  source ws-min-percent.
         05  col  25     pic x(9)    value "LIMIT -  ".
         05  col  34     pic zzz9    source ws-limit.
         05  filler      pic x(4).
*
 01  Top-Detail-Cand  type is detail.
     03  line + 1.
         05  col   1     pic 9(5)    source Top-Cand-No (Top-Sx).
         05  col   7     pic x(30)   source Cand-Name.
         05  col  38     pic x(40)   source Cand-Email.
         05  col  79     pic zz9.99  source Top-Percent (Top-Sx).
         05  col  87     pic 9.99    source Top-Semantic (Top-Sx).
         05  col  93     pic x(30)   source Top-Skill-List (Top-Sx).
         05  col 124     pic z9.9    source Cand-Exper-Yrs.
         05  col 130     pic x(12)   source Cand-Education.
         05  filler      pic x(4).
*
 01  Top-Detail-Job  type is detail.
     03  line + 1.
         05  col   1     pic 9(5)    source Top-Job-No (Top-Sx).
         05  col   7     pic x(40)   source Job-Title.
         05  col  48     pic x(30)   source Job-Company.
         05  col  79     pic zz9.99  source Top-Percent (Top-Sx).
         05  col  87     pic 9.99    source Top-Semantic (Top-Sx).
         05  col  93     pic x(30)   source Top-Skill-List (Top-Sx).
         05  col 124     pic x(25)   source Job-Location.
         05  col 150     pic z9      source Job-Exper-Yrs.
         05  filler      pic x(4).
*
 01  Top-Detail-Gen  type is detail.
     03  line + 1.
         05  col   1     pic x(30)   source Job-Title.
         05  col  32     pic x(20)   source Job-Company.
         05  col  53     pic x(30)   source Cand-Name.
         05  col  84     pic x(30)   source Cand-Email.
         05  col 115     pic zz9.99  source Top-Percent (Top-Sx).
         05  col 123     pic 9.99    source Top-Semantic (Top-Sx).
         05  col 129     pic 9(8)    source Top-Date (Top-Sx).
         05  filler      pic x(4).
*
 01  type control footing final  line plus 2.
     03  line  1.
         05  col   1       pic x(26)   value "REPORT LINES PRINTED    -".
         05  col  27       pic zzzz9   source ws-line-count.
         05  filler        pic x(4).
*
 procedure division  chaining  ws-arg1  ws-arg2  ws-arg3.
*
 aa000-main.
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
     move     jmdate-ccyymmdd  to  ws-today.
*
     perform  bb010-Set-Defaults thru bb010-exit.
     if       ws-arg3 not = spaces
              move  ws-arg3  to  ws-min-percent.
*
     if       (ws-variant-top-cand or ws-variant-match-job
                 or ws-variant-by-job or ws-variant-by-cand)
        and   ws-arg2 = spaces
              display "JMTOP MISSING KEY PARAMETER"
              move    16  to  return-code
              stop    run.
     move     zero  to  ws-key-numeric.
     if       ws-arg2 not = spaces
              move  ws-arg2  to  ws-key-numeric.
*
     open     input   jm-match-file.
     open     input   jm-job-file.
     open     input   jm-cand-file.
     open     output  jm-print-file.
*
     move     zero  to  Top-Used.
     perform  cc010-Read-Match thru cc010-exit
              until ws-match-eof.
*
     perform  dd010-Sort-Results thru dd010-exit.
     if       ws-limit not = zero
        and   Top-Used > ws-limit
              move  ws-limit  to  Top-Used.
*
     initiate Top-Match-Report.
     perform  ee010-Print-One thru ee010-exit
              varying Top-Sx from 1 by 1
              until Top-Sx > Top-Used.
     terminate Top-Match-Report.
*
     close    jm-match-file  jm-job-file  jm-cand-file  jm-print-file.
     display  "JMTOP RUN COMPLETE  LINES " ws-line-count.
     stop     run.
*
*    bb010-Set-Defaults - variant default limit and minimum, per
*    the design note filed with this run.
*
 bb010-Set-Defaults.
     if       ws-variant-top-cand
              move  10  to  ws-limit
              move  zero  to  ws-min-percent
              move  "TOP CANDIDATES FOR JOB"  to  ws-variant-name
     else
      if      ws-variant-match-job
              move  10  to  ws-limit
              move  zero  to  ws-min-percent
              move  "MATCHING JOBS FOR CANDIDATE"  to  ws-variant-name
      else
       if     ws-variant-global
              move  20  to  ws-limit
              move  50  to  ws-min-percent
              move  "GLOBAL TOP MATCHES"  to  ws-variant-name
       else
        if    ws-variant-by-job
              move  zero  to  ws-limit
              move  zero  to  ws-min-percent
              move  "MATCHES FOR JOB"  to  ws-variant-name
        else
              move  zero  to  ws-limit
              move  zero  to  ws-min-percent
              move  "MATCHES FOR CANDIDATE"  to  ws-variant-name.
*
 bb010-exit.
     exit.
*
*    cc010-Read-Match - reads the match file sequentially, keeping
*    only rows for the wanted key (where the variant needs one)
*    and at or above the minimum percentage.
*
 cc010-Read-Match.
     read     jm-match-file  next record.
     if       not ws-match-ok
              go to  cc010-exit.
*
     if       Match-Percent < ws-min-percent
              go to  cc010-exit.
     if       (ws-variant-top-cand or ws-variant-by-job)
        and   Match-Job-No not = ws-key-numeric
              go to  cc010-exit.
     if       (ws-variant-match-job or ws-variant-by-cand)
        and   Match-Cand-No not = ws-key-numeric
              go to  cc010-exit.
*
     perform  ff010-Store-Row thru ff010-exit.
*
 cc010-exit.
     exit.
*
 ff010-Store-Row.
     add      1  to  Top-Used.
     move     Match-Job-No       to  Top-Job-No (Top-Used).
     move     Match-Cand-No      to  Top-Cand-No (Top-Used).
     move     Match-Percent      to  Top-Percent (Top-Used).
     move     Match-Semantic     to  Top-Semantic (Top-Used).
     move     Match-Date         to  Top-Date (Top-Used).
     move     spaces             to  Top-Skill-List (Top-Used).
     move     1                  to  ws-skx.
     perform  gg010-Build-List thru gg010-exit
              until ws-skx > Match-Skill-Count.
*
 ff010-exit.
     exit.
*
 gg010-Build-List.
     if       Match-Skill-Flag (ws-skx) = "Y"
              if  Top-Skill-List (Top-Used) = spaces
                  string Match-Skill-Name (ws-skx) delimited by space
                         into Top-Skill-List (Top-Used)
                  end-string
              else
                  move   Top-Skill-List (Top-Used)  to  ws-build-hold
                  string ws-build-hold   delimited by space
                         ", " delimited by size
                         Match-Skill-Name (ws-skx) delimited by space
                         into Top-Skill-List (Top-Used)
                  end-string
              end-if.
     add      1  to  ws-skx.
*
 gg010-exit.
     exit.
*
*    dd010-Sort-Results - exchange sort of Top-Table, descending
*    on Top-Percent.
*
 dd010-Sort-Results.
     if       Top-Used < 2
              go to  dd010-exit.
     move     "Y"  to  ws-swapped.
     perform  dd020-One-Pass thru dd020-exit
              until not ws-a-swap-happened.
*
 dd010-exit.
     exit.
*
 dd020-One-Pass.
     move     "N"  to  ws-swapped.
     perform  dd030-Compare-Pair thru dd030-exit
              varying Top-Sx from 1 by 1
              until Top-Sx > Top-Used - 1.
*
 dd020-exit.
     exit.
*
 dd030-Compare-Pair.
     set      ws-lx  to  Top-Sx.
     add      1  to  ws-lx.
     if       Top-Percent (Top-Sx) < Top-Percent (ws-lx)
              move  Top-Entry (Top-Sx)   to  ws-hold-entry
              move  Top-Entry (ws-lx)    to  Top-Entry (Top-Sx)
              move  ws-hold-entry        to  Top-Entry (ws-lx)
              move  "Y"  to  ws-swapped.
*
 dd030-exit.
     exit.
*
*    ee010-Print-One - looks up the job and/or candidate master
*    record needed for this row's columns, then generates the
*    detail line for the running variant.
*
 ee010-Print-One.
     move     Top-Job-No (Top-Sx)   to  ws-job-rrn.
     read     jm-job-file.
     move     Top-Cand-No (Top-Sx)  to  ws-cand-rrn.
     read     jm-cand-file.
     add      1  to  ws-line-count.
*
     if       ws-variant-top-cand
              generate  Top-Detail-Cand
     else
      if      ws-variant-match-job
              generate  Top-Detail-Job
      else
              generate  Top-Detail-Gen.
*
 ee010-exit.
     exit.
*
