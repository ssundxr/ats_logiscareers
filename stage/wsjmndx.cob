*******************************************
*                                          *
*  In-Memory Match-Key / RRN Index         *
*     Used by jmmatch, jmcand & jmbulk    *
*     to find an existing Match record    *
*     on the RELATIVE Match file without   *
*     an INDEXED file being available.     *
*******************************************
* Loaded once at Open time by reading the whole Match file
* forwards; every Write of a new key appends one more entry here
* as well as writing the Match record itself.
*
* 02/05/87 vbc - Created - INDEXED support not fitted on this box.
* 22/09/98 vbc - Y2K review, no date fields held here, no change.
* 22/01/03 dpk - Table bumped 1000 -> 2000 after Beta site ran out
*                on the big bulk cross-match run.  Bump again if
*                a client run needs more - see Ndx-Used below.
*
 01  JM-Ndx-Table.
*        Ndx-Used - entries filled so far.
     03  Ndx-Used              pic 9(4)   comp.
     03  Ndx-Entry             occurs 2000
                                indexed by Ndx-Sx.
         05  Ndx-Job-No         pic 9(5).
         05  Ndx-Cand-No        pic 9(5).
         05  Ndx-RRN            pic 9(6)   comp.
         05  filler             pic x(4).
*
