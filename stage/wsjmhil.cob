*******************************************
*                                          *
*  Working Table Of Highlight Entries      *
*     Built fresh for every CV score-check *
*     request by jmscore - not held on     *
*     any file.                            *
*******************************************
* 100 entries is a practical ceiling for one 2000 char CV blob -
* see aa300-Build-Highlights before raising it.
*
* 15/01/03 dpk - Created for the CV score-check enhancement.
* 02/02/03 dpk - Hl-Skill added, dashboard-style detail wanted it.
* 08/05/09 mjs - Hl-Type-Redef added, the report detail line wanted
*                just the MATCH/FOUND suffix without the SKILL- stem.
*
 01  JM-Highlight-Table.
     03  Hl-Used               pic 999    comp.
     03  Hl-Entry              occurs 100
                                indexed by Hl-Sx.
*            Hl-Start - 0-based start offset.
         05  Hl-Start           pic 9(4).
*            Hl-End - 0-based end, exclusive.
         05  Hl-End             pic 9(4).
*            Hl-Text - matched text, original case.
         05  Hl-Text            pic x(20).
*            Hl-Type - SKILL-MATCH or SKILL-FOUND.
         05  Hl-Type            pic x(11).
         05  Hl-Type-Redef  redefines  Hl-Type.
             07  Hl-Type-Stem   pic x(6).
             07  Hl-Type-Suffix pic x(5).
*            Hl-Skill - canonical skill name.
         05  Hl-Skill           pic x(20).
*            Hl-Kept - Y kept, N dropped as overlap.
         05  Hl-Kept            pic x.
         05  filler             pic x(4).
*
