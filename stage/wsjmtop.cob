*******************************************
*                                          *
*  Top Match Report Working Table -       *
*     holds the filtered MATCH rows for   *
*     one run of jmtop before the         *
*     descending sort and the limit cut   *
*     are applied                         *
*******************************************
*
* 15/01/03 dpk - Created for the Personnel Placement suite, common
*                to all five report variants driven off jmtop.
* 20/02/07 mjs - Table bumped 500 -> 2000 to match the match file
*                ceiling used elsewhere in this suite.
*
 01  JM-Top-Table.
     03  Top-Used              pic 9(4)   comp.
     03  Top-Entry             occurs 2000
                                indexed by Top-Sx.
         05  Top-Job-No         pic 9(5).
         05  Top-Cand-No        pic 9(5).
         05  Top-Percent        pic 9(3)v99.
         05  Top-Semantic       pic 9v99.
         05  Top-Date           pic 9(8).
         05  Top-Skill-List     pic x(60).
         05  filler             pic x(4).
*
