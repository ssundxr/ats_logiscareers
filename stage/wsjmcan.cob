*******************************************
*                                          *
*  Record Definition For Candidate         *
*           Master File                   *
*     Uses Cand-No as key                 *
*******************************************
* File size 515 bytes padded to 524 by filler.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 14/03/86 vbc - Created for the Personnel Placement suite.
* 17/06/93 dpk - Cand-Education added, was missing from first cut.
* 22/09/98 vbc - Y2K remediation, Cand-Created widened to store a
*                4 digit century.
* 19/02/07 mjs - Cand-Created retained for recency ordering, now
*                also used to sort the dashboard report.
* 08/05/09 mjs - Cand-Created-Redef added to match the job side, see
*                wsjmjob.cob change of the same date.
*
 01  JM-Cand-Record.
     03  Cand-No               pic 9(5).
     03  Cand-Name             pic x(30).
*        Cand-Email - unique across file.
     03  Cand-Email            pic x(40).
*        Cand-Phone - may be spaces.
     03  Cand-Phone            pic x(15).
*        Cand-Exper-Yrs - one decimal.
     03  Cand-Exper-Yrs        pic 99v9.
*        Cand-Education - HIGH-SCHOOL, ASSOCIATE, BACHELOR,
*        MASTER, PHD, OTHER or spaces.
     03  Cand-Education        pic x(12).
*        Cand-Skill-Count - 0 thru 20.
     03  Cand-Skill-Count      pic 99.
     03  Cand-Skills           pic x(20)   occurs 20.
*        Cand-Created - ccyymmdd, newest first order.
     03  Cand-Created          pic 9(8).
     03  filler                pic x(9).
*
 01  Cand-Created-Redef  redefines  JM-Cand-Record.
     03  filler                pic x(507).
     03  Cand-Created-Ccyy     pic 9(4).
     03  Cand-Created-Mm       pic 99.
     03  Cand-Created-Dd       pic 99.
     03  filler                pic x(9).
*
