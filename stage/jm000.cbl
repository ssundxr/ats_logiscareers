*
*****************************************************************
*                                                                *
*                 Matching System   Start Of Run                 *
*         Stamps the parameter record with today's date         *
*         and the next run number before any other job step     *
*         in the Personnel Placement suite is chained.           *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jm000.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       02/05/87.
     date-compiled.
     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Matching System Start Of Run.
*
*    called modules.     jmdate. (supply today's date)
*
*****************************************************************
* Changes:
* 02/05/87 vbc          - Created for the Personnel Placement suite,
*                         screen driven start-of-day in this shop's
*                         house style at that time.
* 22/09/98 vbc          - Y2K remediation, Parm-Run-Date widened to
*                         ccyymmdd, screen prompt dropped, jmdate
*                         now supplies the date direct from the O/S.
* 15/01/17 vbc          - All batch steps upgraded to RDB-free file
*                         handling, removed screen I/O entirely -
*                         this suite runs unattended overnight.
* 21/01/03 dpk          - Parm-Last-Job-No / Parm-Last-Cand-No now
*                         initialised here to zero the first time
*                         the parameter file is built.
* 08/05/09 mjs           - Run date now echoed dd/mm/ccyy on the
*                         operator log via Parm-Run-Date-Redef, was
*                         only visible as raw ccyymmdd before.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
*
 input-output            section.
 file-control.
     select  jm-param-file  assign to  JMPARAM
             organization  is  relative
             access mode   is  random
             relative key  is  ws-parm-rrn
             file status   is  ws-parm-status.
*
 data                    division.
 file section.
 fd  jm-param-file
     label records are standard.
 01  fd-param-record.
     copy  "wsjmprm.cob"  replacing  ==JM-Param-Record==
                                  by ==fd-param-record==.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-parm-status     pic xx      value spaces.
         88  ws-parm-ok                 value "00".
         88  ws-parm-notfound           value "35".
     03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-parm-rrn        pic 9(6)   comp  value 1.
     03  filler             pic x(4)    value spaces.
*
 01  ws-banner.
     03  filler  pic x(15) value "JM000 (1.00)".
     03  filler  pic x(65) value spaces.
*
 01  ws-banner-redef  redefines  ws-banner.
     03  ws-banner-title      pic x(15).
     03  filler               pic x(65).
*
 01  ws-run-date-msg.
     03  filler               pic x(19) value "JM000 RUN DATE IS ".
     03  ws-msg-dd            pic 99.
     03  filler               pic x  value "/".
     03  ws-msg-mm            pic 99.
     03  filler               pic x  value "/".
     03  ws-msg-ccyy          pic 9(4).
*
 copy  "wsjmdte.cob".
*
 procedure division.
*
 aa000-main.
     open     i-o  jm-param-file.
     if       ws-parm-notfound
              open  output  jm-param-file
              perform  bb010-Build-First-Record thru bb010-exit
              close  jm-param-file
              open   i-o    jm-param-file
     else
       if     not ws-parm-ok
              display "JM000 ERROR OPENING PARAMETER FILE " ws-parm-status
              go to  aa000-abort.
*
     perform  cc010-Stamp-Run thru cc010-exit.
*
     close    jm-param-file.
     display  ws-banner-title.
     move     Parm-Run-Date-Dd    to  ws-msg-dd.
     move     Parm-Run-Date-Mm    to  ws-msg-mm.
     move     Parm-Run-Date-Ccyy  to  ws-msg-ccyy.
     display  ws-run-date-msg.
     display  "JM000 START OF RUN COMPLETE".
     stop     run.
*
 aa000-abort.
     close    jm-param-file.
     move     16  to  return-code.
     stop     run.
*
 bb010-Build-First-Record.
     move     zero  to  fd-param-record.
     write    fd-param-record.
*
 bb010-exit.
     exit.
*
 cc010-Stamp-Run.
     read     jm-param-file.
*
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
*
     move     jmdate-ccyymmdd     to  Parm-Run-Date.
     add      1  to  Parm-Run-No.
*
     rewrite  fd-param-record.
*
 cc010-exit.
     exit.
*
