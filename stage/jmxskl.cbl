*
*****************************************************************
*                                                                *
*             Skill Extraction From Free Text Routine            *
*                     CALLed Subprogram Only                     *
*****************************************************************
*
 identification          division.
*
     program-id.         jmxskl.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       11/08/89.
     date-compiled.
     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Scans a block of free text for occurrences
*                         of the fixed skill taxonomy (wsjmtax.cob),
*                         whole word, case-insensitive, and returns
*                         the found skills in taxonomy order with
*                         no duplicates.
*
*****************************************************************
* Changes:
* 11/08/89 vbc          - Created for the Personnel Placement suite,
*                         adapted from the old screen-field scanner.
* 22/09/98 vbc          - Y2K review, no date fields held here, no
*                         change made.
* 14/01/03 dpk          - Whole-word boundary test added, was
*                         matching "SQL" inside "MYSQLDATA" before.
* 09/03/07 mjs          - Case-fold moved to a single upper-cased
*                         working copy of the text, was folding the
*                         taxonomy entry every pass before.
* 08/05/09 mjs          - Trailing filler added to ws-work.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     class alpha-upper is "A" thru "Z".
*
 input-output            section.
 file-control.
*
 data                    division.
 working-storage         section.
*
 copy  "wsjmtax.cob".
*
 01  ws-text-upper         pic x(2000).
*
 01  ws-work.
     03  wk-text-len        pic 9(4)   comp.
     03  wk-skill-len       pic 9(4)   comp.
     03  wk-start-pos       pic 9(4)   comp.
     03  wk-found-pos       pic 9(4)   comp.
     03  wk-before-pos      pic 9(4)   comp.
     03  wk-after-pos       pic 9(4)   comp.
     03  wk-ok-before-sw    pic x.
         88  wk-ok-before               value "Y".
     03  wk-ok-after-sw     pic x.
         88  wk-ok-after                value "Y".
    03  filler             pic x(4)    value spaces.
*
 linkage                 section.
*
 copy  "wsjmxsk.cob".
*
 procedure division  using  jmxskl-parms.
*
 aa000-main.
     move     zero  to  jmxskl-found-count.
     move     jmxskl-text  to  ws-text-upper.
     inspect  ws-text-upper  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     move     2000  to  wk-text-len.
     perform  bb010-Trim-Length thru bb010-exit
              until wk-text-len = zero.
*
     perform  cc010-Scan-One-Skill thru cc010-exit
              varying Tax-Sx from 1 by 1
              until Tax-Sx > 15.
*
     goback.
*
 bb010-Trim-Length.
     if       ws-text-upper (wk-text-len:1) not = space
              go to  bb010-exit.
     subtract 1  from  wk-text-len.
*
 bb010-exit.
     exit.
*
 cc010-Scan-One-Skill.
     perform  dd010-Trim-Skill thru dd010-exit.
     if       wk-skill-len = zero
              go to  cc010-exit.
*
     move     1  to  wk-start-pos.
*
 cc020-Find-Loop.
     if       wk-start-pos > wk-text-len
              go to  cc010-exit.
     if       wk-start-pos + wk-skill-len - 1 > wk-text-len
              go to  cc010-exit.
*
     if       ws-text-upper (wk-start-pos:wk-skill-len)
                 = Tax-Skill (Tax-Sx) (1:wk-skill-len)
              perform  ee010-Check-Boundary thru ee010-exit
              if     wk-ok-before  and  wk-ok-after
                     perform  ff010-Add-Skill thru ff010-exit
                     go to  cc010-exit
              end-if.
*
     add      1  to  wk-start-pos.
     go       to  cc020-Find-Loop.
*
 cc010-exit.
     exit.
*
 dd010-Trim-Skill.
     move     20  to  wk-skill-len.
     perform  gg010-Trim-One thru gg010-exit
              until wk-skill-len = zero.
*
 dd010-exit.
     exit.
*
 gg010-Trim-One.
     if       Tax-Skill (Tax-Sx) (wk-skill-len:1) not = space
              go to  gg010-exit.
     subtract 1  from  wk-skill-len.
*
 gg010-exit.
     exit.
*
*    ee010-Check-Boundary - the character immediately before and
*    immediately after the match, if any, must not be alphabetic
*    or numeric for this to count as a whole word.
*
 ee010-Check-Boundary.
     move     "Y"  to  wk-ok-before-sw  wk-ok-after-sw.
*
     if       wk-start-pos = 1
              go to  ee020-Check-After.
     compute  wk-before-pos = wk-start-pos - 1.
     if       ws-text-upper (wk-before-pos:1) = alpha-upper
        or   (ws-text-upper (wk-before-pos:1) not < "0"
        and   ws-text-upper (wk-before-pos:1) not > "9")
              move  "N"  to  wk-ok-before-sw.
*
 ee020-Check-After.
     compute  wk-after-pos = wk-start-pos + wk-skill-len.
     if       wk-after-pos > wk-text-len
              go to  ee010-exit.
     if       ws-text-upper (wk-after-pos:1) = alpha-upper
        or   (ws-text-upper (wk-after-pos:1) not < "0"
        and   ws-text-upper (wk-after-pos:1) not > "9")
              move  "N"  to  wk-ok-after-sw.
*
 ee010-exit.
     exit.
*
 ff010-Add-Skill.
     add      1  to  jmxskl-found-count.
     move     Tax-Skill (Tax-Sx)  to  jmxskl-found-skill (jmxskl-found-count).
*
 ff010-exit.
     exit.
*
