*******************************************
*                                          *
*  Linkage Parameters For jmxexp           *
*     CALLed experience extraction         *
*     subprogram                           *
*******************************************
*
* 11/08/89 vbc - Created for the Personnel Placement suite.
* 14/01/03 dpk - Jmxexp-Years widened to 9(4)v9 to allow for oddly
*                worded CVs claiming large round numbers.
*
 01  Jmxexp-Parms.
     03  Jmxexp-Text           pic x(2000).
     03  Jmxexp-Years          pic 9(4)v9.
     03  filler                pic x(5).
*
