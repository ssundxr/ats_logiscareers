*******************************************
*                                          *
*  Match Run Result Table - accumulates   *
*     one entry per candidate or job      *
*     pairing while a match run is in     *
*     progress, sorted into percentage    *
*     order before the report is printed  *
*******************************************
*
* 12/01/03 dpk - Created for the Personnel Placement suite, split
*                out of jmmatch working-storage so jmcand could
*                share the same layout.
* 20/02/07 mjs - Table bumped 500 -> 2000 to match the candidate
*                and job master ceilings.
* 21/03/26 rjc - Rs-Other-Company added, the candidate-run report
*                header has always printed a COMPANY column with
*                nothing behind it, request 4488.
*
 01  JM-Result-Table.
     03  Rs-Used               pic 9(4)   comp.
     03  Rs-Entry              occurs 2000
                                indexed by Rs-Sx.
*            Rs-Other-No - the candidate no (job run) or the
*            job no (candidate run), whichever this run is against.
         05  Rs-Other-No        pic 9(5).
*            Rs-Other-Name - candidate name or job title.
         05  Rs-Other-Name      pic x(30).
*            Rs-Other-Company - job company, spaces on a job run
*            (jmmatch does not use this column).
         05  Rs-Other-Company   pic x(30).
         05  Rs-Percent         pic 9(3)v99.
         05  Rs-Skill-List      pic x(60).
         05  filler             pic x(4).
*
