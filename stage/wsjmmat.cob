*******************************************
*                                          *
*  Record Definition For Job/Candidate     *
*        Match File                       *
*     Uses Match-Job-No + Match-Cand-No   *
*        as composite key - RELATIVE file *
*        organisation, see wsjmndx.cob    *
*        for the in-memory key table.     *
*******************************************
* File size 448 bytes padded to 456 by filler.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 02/05/87 vbc - Created for the Personnel Placement suite.
* 22/09/98 vbc - Y2K remediation, Match-Date widened to store a
*                4 digit century.
* 12/01/03 dpk - Match-Semantic added, always zero this release -
*                 no semantic scoring engine fitted (per SY-Remarks
*                 in jmskill).
* 20/02/07 mjs - Match-Date confirmed set to run date on every
*                rewrite, needed by the new dashboard report.
*
 01  JM-Match-Record.
     03  Match-Job-No          pic 9(5).
     03  Match-Cand-No         pic 9(5).
*        Match-Percent - 0.00 thru 100.00.
     03  Match-Percent         pic 9(3)v99.
*        Match-Semantic - always 0.00 this release.
     03  Match-Semantic        pic 9v99.
*        Match-Skill-Count - required skills evaluated.
     03  Match-Skill-Count     pic 99.
     03  Match-Skill-Name      pic x(20)   occurs 20.
*        Match-Skill-Flag - Y matched, N not matched.
     03  Match-Skill-Flag      pic x       occurs 20.
*        Match-Date - ccyymmdd, date matched.
     03  Match-Date            pic 9(8).
     03  filler                pic x(8).
*
