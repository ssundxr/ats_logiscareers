*******************************************
*                                          *
*  Record Definition For Matching System   *
*        Parameter File                   *
*     One record only, held at RRN 1      *
*******************************************
* File size 60 bytes padded to 64 by filler.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 02/05/87 vbc - Created, lifted from the payroll Param-1 pattern.
* 22/09/98 vbc - Y2K remediation, Parm-Run-Date widened to store a
*                4 digit century.
* 21/01/03 dpk - Parm-Last-Job-No / Parm-Last-Cand-No added so
*                jm010 & jm020 can allocate the next master number
*                without a scan of the whole file.
* 08/05/09 mjs - Parm-Run-Date-Redef added, jm000 was doing its own
*                DIVIDE to log the run date split out on the banner.
*
 01  JM-Param-Record.
*        Parm-Run-Date - ccyymmdd, date of last batch run.
     03  Parm-Run-Date         pic 9(8).
*        Parm-Run-No - bumped by one every batch run, any type.
     03  Parm-Run-No           pic 9(6)   comp.
     03  Parm-Last-Job-No      pic 9(5).
     03  Parm-Last-Cand-No     pic 9(5).
*        Parm-Min-Percent - dashboard/top-match cutoff, whole percent.
     03  Parm-Min-Percent      pic 999.
     03  filler                pic x(4).
*
 01  Parm-Run-Date-Redef  redefines  JM-Param-Record.
     03  Parm-Run-Date-Ccyy    pic 9(4).
     03  Parm-Run-Date-Mm      pic 99.
     03  Parm-Run-Date-Dd      pic 99.
     03  filler                pic x(20).
*
