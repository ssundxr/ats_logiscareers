*
*****************************************************************
*                                                                *
*           Years-Of-Experience Extraction Routine               *
*                     CALLed Subprogram Only                     *
*****************************************************************
*
 identification          division.
*
     program-id.         jmxexp.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       11/08/89.
     date-compiled.
     security.           Copyright (C) 1989-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Scans free text for numbers immediately
*                         followed by a word beginning "YEAR" (case
*                         insensitive) and returns the largest such
*                         number found, one decimal place.  Zero if
*                         none found.
*
*****************************************************************
* Changes:
* 11/08/89 vbc          - Created for the Personnel Placement suite.
* 22/09/98 vbc          - Y2K review, no date fields held here, no
*                         change made.
* 14/01/03 dpk          - One-decimal numbers ("2.5 years") now
*                         recognised, was whole numbers only.
* 08/05/09 mjs          - Ws-Text-Char, Wk-Candidate-Redef and
*                         Wk-Word-3-Redef added, single-character
*                         table views wanted while chasing a scan
*                         fault on text ending mid-word.
* 08/05/09 mjs          - Trailing filler added to ws-work.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
*
 input-output            section.
 file-control.
*
 data                    division.
 working-storage         section.
*
 01  ws-text-upper         pic x(2000).
*
 01  ws-text-redef  redefines  ws-text-upper.
     03  ws-text-char       pic x       occurs 2000.
*
 01  ws-work.
     03  wk-text-len        pic 9(4)   comp.
     03  wk-pos             pic 9(4)   comp.
     03  wk-num-start       pic 9(4)   comp.
     03  wk-num-len         pic 9(4)   comp.
     03  wk-int-part        pic 9(4).
     03  wk-dec-part        pic 9.
     03  wk-has-dec-sw      pic x.
         88  wk-has-dec                 value "Y".
     03  wk-candidate       pic 9(4)v9.
     03  wk-word-start      pic 9(4)   comp.
     03  wk-word-3          pic x(4).
     03  wk-digit           pic 9.
     03  filler             pic x(4).
*
 01  wk-candidate-redef  redefines  wk-candidate.
     03  wk-cand-int        pic 9(4).
     03  wk-cand-dec        pic 9.
*
 01  wk-word-3-redef  redefines  wk-word-3.
     03  wk-word-3-char     pic x   occurs 4.
*
 linkage                 section.
*
 copy  "wsjmxxp.cob".
*
 procedure division  using  jmxexp-parms.
*
 aa000-main.
     move     zero  to  jmxexp-years.
     move     jmxexp-text  to  ws-text-upper.
     inspect  ws-text-upper  converting
              "abcdefghijklmnopqrstuvwxyz"
              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     move     2000  to  wk-text-len.
     perform  bb010-Trim-Length thru bb010-exit
              until wk-text-len = zero.
*
     move     1  to  wk-pos.
     perform  cc010-Scan-Loop thru cc010-exit
              until wk-pos > wk-text-len.
*
     goback.
*
 bb010-Trim-Length.
     if       ws-text-upper (wk-text-len:1) not = space
              go to  bb010-exit.
     subtract 1  from  wk-text-len.
*
 bb010-exit.
     exit.
*
*    cc010-Scan-Loop looks at each position for the start of a
*    digit run; if it finds one it captures the number (with an
*    optional single decimal digit), then checks the next word
*    for a "YEAR" prefix before accepting it as a candidate.
*
 cc010-Scan-Loop.
     if       ws-text-upper (wk-pos:1) not < "0"
        and   ws-text-upper (wk-pos:1) not > "9"
              perform  dd010-Capture-Number thru dd010-exit
     else
              add  1  to  wk-pos.
*
 cc010-exit.
     exit.
*
 dd010-Capture-Number.
     move     wk-pos  to  wk-num-start.
     move     zero    to  wk-int-part  wk-dec-part.
     move     "N"     to  wk-has-dec-sw.
*
 dd020-Digit-Loop.
     if       wk-pos > wk-text-len
              go to  dd030-Check-Decimal.
     if       ws-text-upper (wk-pos:1) < "0"
        or    ws-text-upper (wk-pos:1) > "9"
              go to  dd030-Check-Decimal.
     move     ws-text-char (wk-pos)  to  wk-digit.
     compute  wk-int-part = (wk-int-part * 10) + wk-digit.
     add      1  to  wk-pos.
     go       to  dd020-Digit-Loop.
*
 dd030-Check-Decimal.
     if       wk-pos > wk-text-len
              go to  dd010-exit.
     if       ws-text-upper (wk-pos:1) not = "."
              go to  dd010-exit.
     if       wk-pos + 1 > wk-text-len
              go to  dd010-exit.
     if       ws-text-upper (wk-pos + 1:1) < "0"
        or    ws-text-upper (wk-pos + 1:1) > "9"
              go to  dd010-exit.
     move     ws-text-upper (wk-pos + 1:1)  to  wk-dec-part.
     move     "Y"  to  wk-has-dec-sw.
     add      2  to  wk-pos.
*
 dd010-exit.
     if       wk-pos = wk-num-start
              go to  dd010-real-exit.
     compute  wk-candidate = wk-int-part.
     if       wk-has-dec
              compute  wk-candidate = wk-int-part +
                       (wk-dec-part / 10).
     perform  ee010-Check-Suffix thru ee010-exit.
*
 dd010-real-exit.
     exit.
*
*    ee010-Check-Suffix - skip spaces, an optional "+", then more
*    spaces, then the next word must begin "YEAR" to accept the
*    number just captured.
*
 ee010-Check-Suffix.
     move     wk-pos  to  wk-word-start.
*
 ee020-Skip-Spaces.
     if       wk-word-start > wk-text-len
              go to  ee010-exit.
     if       ws-text-upper (wk-word-start:1) not = space
              go to  ee030-Skip-Plus.
     add      1  to  wk-word-start.
     go       to  ee020-Skip-Spaces.
*
 ee030-Skip-Plus.
     if       wk-word-start > wk-text-len
              go to  ee010-exit.
     if       ws-text-upper (wk-word-start:1) = "+"
              add  1  to  wk-word-start.
*
 ee040-Skip-More-Spaces.
     if       wk-word-start > wk-text-len
              go to  ee010-exit.
     if       ws-text-upper (wk-word-start:1) not = space
              go to  ee050-Test-Year.
     add      1  to  wk-word-start.
     go       to  ee040-Skip-More-Spaces.
*
 ee050-Test-Year.
     if       wk-word-start + 3 > wk-text-len
              go to  ee010-exit.
     move     ws-text-upper (wk-word-start:4)  to  wk-word-3.
     if       wk-word-3 = "YEAR"
        and   wk-candidate > jmxexp-years
              move  wk-candidate  to  jmxexp-years.
*
 ee010-exit.
     exit.
*
