*******************************************
*                                          *
*  Record Definition For CV Score-Check    *
*        Request File                     *
*     Sequential file, one request per rec *
*******************************************
* File size 4444 bytes padded to 4448 by filler.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 11/08/89 vbc - Created for the Personnel Placement suite.
* 22/09/98 vbc - Y2K review, no date fields held here, no change.
* 15/01/03 dpk - Chk-Jd-Text added so a job-description blob can be
*                supplied instead of (or as well as) a typed skill
*                list - see jmscore aa100 for the merge rule.
*
 01  JM-Chk-Record.
     03  Chk-Job-Title         pic x(40)  value "UNKNOWN POSITION".
*        Chk-Req-Exper - 0 = no requirement.
     03  Chk-Req-Exper         pic 99.
*        Chk-Req-Skill-Count - explicit skills supplied.
     03  Chk-Req-Skill-Count   pic 99.
     03  Chk-Req-Skills        pic x(20)  occurs 20.
*        Chk-Cv-Text - raw cv text.
     03  Chk-Cv-Text           pic x(2000).
*        Chk-Jd-Text - optional, spaces = none.
     03  Chk-Jd-Text           pic x(2000).
     03  filler                pic x(4).
*
