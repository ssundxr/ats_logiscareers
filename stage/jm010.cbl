*
*****************************************************************
*                                                                *
*             Job / Candidate Document Load Run                 *
*         Loads new Job or Candidate documents from a flat       *
*         load file, extracting skills/experience/education      *
*         where the supplying system left them blank.            *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jm010.
     author.             D P King.
     installation.       Applewood Computers.
     date-written.       21/01/03.
     date-compiled.
     security.           Copyright (C) 2003-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            Reads one load file of Job documents and
*                         one of Candidate documents, chosen by the
*                         first CHAINING argument, and files each
*                         new document onto the appropriate master,
*                         applying the ingestion rule (jmxskl/jmxexp/
*                         jmxedu fill in what the load record left
*                         blank).
*
*    called modules.     jmxskl. (skill extraction)
*                        jmxexp. (experience extraction)
*                        jmxedu. (education extraction, candidate)
*                        jmdate. (run date supply)
*
*****************************************************************
* Changes:
* 21/01/03 dpk          - Created for the Personnel Placement suite,
*                         first cut loaded jobs only.
* 04/02/03 dpk          - Candidate load path added, email duplicate
*                         check added per Cand-Email being unique.
* 09/03/07 mjs          - Experience/education fill-in rule corrected
*                         to only default when the load record left
*                         the field zero/blank, was always overwriting.
* 08/05/09 mjs          - Trailing filler added to ws-flags and
*                         ws-work.
* 14/03/26 rjc          - Load-Doc-Text added to fd-load-record so a
*                         carried job description / CV blob feeds the
*                         extractors, was title/company or name alone,
*                         request 4471.
* 21/03/26 rjc          - Cand-Email duplicate check actually wired
*                         into ee010-Load-Cand (hh010-Check-Dup-Email);
*                         the 04/02/03 entry above described this but
*                         no code was ever added to do it, request
*                         4488.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
*
 input-output            section.
 file-control.
     select  jm-load-file    assign to  JMLOAD
             organization  is  line sequential
             file status   is  ws-load-status.
     select  jm-job-file     assign to  JOBMSTR
             organization  is  relative
             access mode   is  random
             relative key  is  ws-job-rrn
             file status   is  ws-job-status.
     select  jm-cand-file    assign to  CANMSTR
             organization  is  relative
             access mode   is  random
             relative key  is  ws-cand-rrn
             file status   is  ws-cand-status.
     select  jm-param-file   assign to  JMPARAM
             organization  is  relative
             access mode   is  random
             relative key  is  ws-parm-rrn
             file status   is  ws-parm-status.
*
 data                    division.
 file section.
*
 fd  jm-load-file
     label records are standard
     record contains 4080 characters.
 01  fd-load-record.
*        Load-Doc-Type - "J" job document, "C" candidate document.
     03  Load-Doc-Type       pic x.
*        Load-Master-Data - the appropriate master record, unloaded
*        flat (job uses the first 512, candidate the full 524).
     03  Load-Master-Data    pic x(524).
*        Load-Doc-Text - raw job-description or CV text carried by
*        the supplying system for U12 extraction; spaces when the
*        source document had none.
     03  Load-Doc-Text       pic x(2000).
     03  filler              pic x(1555).
*
 fd  jm-job-file
     label records are standard.
 01  fd-job-record.
     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
                                  by ==fd-job-record==.
*
 fd  jm-cand-file
     label records are standard.
 01  fd-cand-record.
     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
                                  by ==fd-cand-record==.
*
 fd  jm-param-file
     label records are standard.
 01  fd-param-record.
     copy  "wsjmprm.cob"  replacing  ==JM-Param-Record==
                                  by ==fd-param-record==.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-load-status     pic xx      value spaces.
         88  ws-load-ok                 value "00".
         88  ws-load-eof                value "10".
     03  ws-job-status      pic xx      value spaces.
         88  ws-job-ok                  value "00" "02".
     03  ws-cand-status     pic xx      value spaces.
         88  ws-cand-ok                 value "00" "02".
     03  ws-parm-status     pic xx      value spaces.
         88  ws-parm-ok                 value "00".
    03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-job-rrn         pic 9(6)   comp.
     03  ws-cand-rrn        pic 9(6)   comp.
     03  ws-parm-rrn        pic 9(6)   comp   value 1.
     03  ws-doc-type        pic x.
     03  ws-jobs-loaded     pic 9(6)   comp   value zero.
     03  ws-cands-loaded    pic 9(6)   comp   value zero.
     03  ws-cands-rejected  pic 9(6)   comp   value zero.
     03  ws-today           pic 9(8).
     03  ws-skx             pic 9(4)   comp.
     03  ws-scan-limit      pic 9(6)   comp.
     03  ws-chk-email       pic x(40).
     03  ws-cand-save       pic x(524).
     03  ws-dup-email-sw    pic x.
         88  ws-dup-email               value "Y".
    03  filler             pic x(4)    value spaces.
*
*    Extracted text is passed to the extractors via a common
*    2000 byte work field - documents wider than that are simply
*    truncated for extraction purposes, the raw skills/text held
*    on the master are not affected.
*
 01  ws-extract-text        pic x(2000).
*
 copy  "wsjmxsk.cob".
 copy  "wsjmxxp.cob".
 copy  "wsjmxed.cob".
 copy  "wsjmdte.cob".
*
 procedure division.
*
 aa000-main.
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
     move     jmdate-ccyymmdd  to  ws-today.
*
     open     input  jm-load-file.
     open     i-o    jm-job-file.
     open     i-o    jm-cand-file.
     open     i-o    jm-param-file.
     move     1  to  ws-parm-rrn.
     read     jm-param-file.
     move     Parm-Last-Job-No   to  ws-job-rrn.
     move     Parm-Last-Cand-No  to  ws-cand-rrn.
*
     perform  bb010-Read-Load thru bb010-exit.
     perform  cc010-Process-One thru cc010-exit
              until ws-load-eof.
*
     move     ws-job-rrn   to  Parm-Last-Job-No.
     move     ws-cand-rrn  to  Parm-Last-Cand-No.
     rewrite  fd-param-record.
*
     close    jm-load-file  jm-job-file  jm-cand-file  jm-param-file.
     display  "JM010 JOBS LOADED    " ws-jobs-loaded.
     display  "JM010 CANDIDATES LOADED " ws-cands-loaded.
     display  "JM010 CANDIDATES REJECTED (DUP EMAIL) " ws-cands-rejected.
     stop     run.
*
 bb010-Read-Load.
     read     jm-load-file.
     if       ws-load-ok
              move  Load-Doc-Type  to  ws-doc-type.
*
 bb010-exit.
     exit.
*
 cc010-Process-One.
     if       ws-doc-type = "J"
              perform  dd010-Load-Job thru dd010-exit
     else
       if     ws-doc-type = "C"
              perform  ee010-Load-Cand thru ee010-exit
       else
              display "JM010 BAD DOCUMENT TYPE ON LOAD FILE " ws-doc-type.
*
     perform  bb010-Read-Load thru bb010-exit.
*
 cc010-exit.
     exit.
*
*    dd010-Load-Job - lays the load record's job portion onto the
*    next job master slot, extracts skills always, and fills in
*    experience only when the load record supplied zero.  Extraction
*    text is the title/company plus whatever job-description text
*    the supplying system carried in Load-Doc-Text - title/company
*    alone rarely contains a skill keyword or a "N years" phrase.
*
 dd010-Load-Job.
     add      1  to  ws-job-rrn.
     move     Load-Master-Data (1:512)  to  fd-job-record.
     move     ws-job-rrn      to  Job-No.
     move     ws-today        to  Job-Created.
*
     move     spaces          to  ws-extract-text.
     move     Job-Title       to  ws-extract-text (1:40).
     move     Job-Company     to  ws-extract-text (41:30).
     move     Load-Doc-Text (1:1930)  to  ws-extract-text (71:1930).
     move     ws-extract-text  to  jmxskl-text.
     call     "jmxskl"  using  jmxskl-parms.
     move     jmxskl-found-count  to  Job-Skill-Count.
     perform  ff010-Copy-Job-Skill thru ff010-exit
              varying ws-skx from 1 by 1
              until ws-skx > jmxskl-found-count.
*
     if       Job-Exper-Yrs = zero
              move  jmxskl-text  to  jmxexp-text
              call  "jmxexp"  using  jmxexp-parms
              if    jmxexp-years > zero
                    move  jmxexp-years  to  Job-Exper-Yrs
              end-if.
*
     write    fd-job-record.
     add      1  to  ws-jobs-loaded.
*
 dd010-exit.
     exit.
*
 ff010-Copy-Job-Skill.
     move     jmxskl-found-skill (ws-skx)  to  Job-Skills (ws-skx).
*
 ff010-exit.
     exit.
*
*    ee010-Load-Cand - as dd010 but for candidates, also fills in
*    education when the load record left it blank.  Extraction text
*    is the candidate name plus whatever CV text the supplying
*    system carried in Load-Doc-Text - a name alone almost never
*    carries a skill, experience or education keyword.  Rejects the
*    document without filing it when Cand-Email duplicates a
*    candidate already on CANMSTR (Cand-Email is unique across the
*    file - see wsjmcan.cob).
*
 ee010-Load-Cand.
     move     Load-Master-Data (1:524)  to  fd-cand-record.
     perform  hh010-Check-Dup-Email thru hh010-exit.
     if       ws-dup-email
              display "JM010 DUPLICATE CAND-EMAIL REJECTED " Cand-Email
              add     1  to  ws-cands-rejected
              go to   ee010-exit.
*
     add      1  to  ws-cand-rrn.
     move     ws-cand-rrn     to  Cand-No.
     move     ws-today        to  Cand-Created.
*
     move     spaces          to  ws-extract-text.
     move     Cand-Name       to  ws-extract-text (1:30).
     move     Load-Doc-Text (1:1970)  to  ws-extract-text (31:1970).
     move     ws-extract-text  to  jmxskl-text.
     call     "jmxskl"  using  jmxskl-parms.
     move     jmxskl-found-count  to  Cand-Skill-Count.
     perform  gg010-Copy-Cand-Skill thru gg010-exit
              varying ws-skx from 1 by 1
              until ws-skx > jmxskl-found-count.
*
     if       Cand-Exper-Yrs = zero
              move  jmxskl-text  to  jmxexp-text
              call  "jmxexp"  using  jmxexp-parms
              move  jmxexp-years  to  Cand-Exper-Yrs.
*
     if       Cand-Education = spaces
              move  jmxskl-text  to  jmxedu-text
              call  "jmxedu"  using  jmxedu-parms
              if    jmxedu-level not = spaces
                    move  jmxedu-level  to  Cand-Education
              end-if.
*
     write    fd-cand-record.
     add      1  to  ws-cands-loaded.
*
 ee010-exit.
     exit.
*
 gg010-Copy-Cand-Skill.
     move     jmxskl-found-skill (ws-skx)  to  Cand-Skills (ws-skx).
*
 gg010-exit.
     exit.
*
*    hh010-Check-Dup-Email - linear scan of CANMSTR RRN 1 thru the
*    highest RRN filed so far (dense, Cand-No = RRN, per Parm-Last-
*    Cand-No) looking for the new record's Cand-Email.  Fd-Cand-Record
*    is the only record area jm-cand-file has, so the record being
*    loaded is saved off before the scan reads disturb it and put
*    back before returning.
*
 hh010-Check-Dup-Email.
     move     Cand-Email      to  ws-chk-email.
     move     fd-cand-record  to  ws-cand-save.
     move     ws-cand-rrn     to  ws-scan-limit.
     move     "N"             to  ws-dup-email-sw.
     move     1               to  ws-cand-rrn.
     perform  hh020-Scan-One thru hh020-exit
              until ws-dup-email
                 or ws-cand-rrn > ws-scan-limit.
     move     ws-scan-limit   to  ws-cand-rrn.
     move     ws-cand-save    to  fd-cand-record.
*
 hh010-exit.
     exit.
*
 hh020-Scan-One.
     read     jm-cand-file.
     if       ws-cand-ok
        and   Cand-Email = ws-chk-email
              move  "Y"  to  ws-dup-email-sw
     else
              add   1  to  ws-cand-rrn.
*
 hh020-exit.
     exit.
*
