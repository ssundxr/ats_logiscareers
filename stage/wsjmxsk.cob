*******************************************
*                                          *
*  Linkage Parameters For jmxskl           *
*     CALLed skill extraction subprogram   *
*******************************************
*
* 11/08/89 vbc - Created for the Personnel Placement suite.
* 14/01/03 dpk - Jmxskl-Found-Skill widened to 15 entries, one
*                per taxonomy skill, no duplicates possible.
*
 01  Jmxskl-Parms.
     03  Jmxskl-Text           pic x(2000).
     03  Jmxskl-Found-Count    pic 99.
     03  Jmxskl-Found-Skill    pic x(20)  occurs 15.
     03  filler                pic x(8).
*
