*
*****************************************************************
*                                                                *
*                  Dashboard Statistics Report                  *
*         Single pass over the job, candidate and match         *
*         masters, accumulating whole-file counts and the       *
*         five most recently created jobs and candidates.       *
*                                                                *
*****************************************************************
*
 identification          division.
*
     program-id.         jmdash.
     author.             V B Coen.
     installation.       Applewood Computers.
     date-written.       02/05/87.
     date-compiled.
     security.           Copyright (C) 1987-2026, Vincent Bryan Coen.
                          Distributed under the GNU General Public
                          License.  See the file COPYING for details.
*
*    remarks.            No chained arguments - reads every job,
*                         every candidate and every match record
*                         once, keeping the five most recently
*                         created jobs and the five most recently
*                         created candidates in small insertion-
*                         sorted tables (newest first, ties broken
*                         by the higher id), and totals the match
*                         file for the high-quality count and the
*                         average match percentage.
*
*    called modules.     jmdate. (run date supply)
*
*****************************************************************
* Changes:
* 02/05/87 vbc          - Created for the Personnel Placement suite,
*                         cloned from the vacation report's REPORT
*                         SECTION layout in this shop's landscape
*                         print style.
* 22/09/98 vbc          - Y2K remediation, run date now ccyymmdd.
* 12/01/03 dpk          - High-quality threshold confirmed at 70,
*                         average percent rounded to 2 decimals.
* 20/02/07 mjs          - Recent-job/recent-candidate insertion
*                         sort paragraphs duplicated per this shop's
*                         habit rather than shared - the two tables
*                         hold different record shapes.
* 08/05/09 mjs          - Trailing filler added to the report lines,
*                         ws-flags, ws-work, Recent-Job and Recent-
*                         Cand entries.
*****************************************************************
*
 environment             division.
*
 configuration           section.
 special-names.
     c01 is top-of-form.
*
 input-output            section.
 file-control.
     select  jm-job-file     assign to  JOBMSTR
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-job-status.
     select  jm-cand-file    assign to  CANMSTR
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-cand-status.
     select  jm-match-file   assign to  MATFILE
             organization  is  relative
             access mode   is  sequential
             file status   is  ws-match-status.
     select  jm-print-file   assign to  PRTFILE
             organization  is  line sequential
             file status   is  ws-print-status.
*
 data                    division.
 file section.
*
 fd  jm-job-file
     label records are standard.
 01  fd-job-record.
     copy  "wsjmjob.cob"  replacing  ==JM-Job-Record==
                                  by ==fd-job-record==.
*
 fd  jm-cand-file
     label records are standard.
 01  fd-cand-record.
     copy  "wsjmcan.cob"  replacing  ==JM-Cand-Record==
                                  by ==fd-cand-record==.
*
 fd  jm-match-file
     label records are standard.
 01  fd-match-record.
     copy  "wsjmmat.cob"  replacing  ==JM-Match-Record==
                                  by ==fd-match-record==.
*
 fd  jm-print-file
     reports are  Dashboard-Report.
*
 working-storage         section.
*
 01  ws-flags.
     03  ws-job-status      pic xx      value spaces.
         88  ws-job-ok                  value "00" "02".
         88  ws-job-eof                 value "10".
     03  ws-cand-status     pic xx      value spaces.
         88  ws-cand-ok                 value "00" "02".
         88  ws-cand-eof                value "10".
     03  ws-match-status    pic xx      value spaces.
         88  ws-match-ok                value "00" "02".
         88  ws-match-eof               value "10".
     03  ws-print-status    pic xx      value spaces.
    03  filler             pic x(4)    value spaces.
*
 01  ws-work.
     03  ws-today           pic 9(8).
     03  ws-job-count       pic 9(6)   comp   value zero.
     03  ws-cand-count      pic 9(6)   comp   value zero.
     03  ws-match-count     pic 9(6)   comp   value zero.
     03  ws-hq-count        pic 9(6)   comp   value zero.
     03  ws-percent-sum     pic 9(9)v99  comp  value zero.
     03  ws-avg-percent     pic 9(3)v99  value zero.
     03  ws-rj-used         pic 9      comp   value zero.
     03  ws-rc-used         pic 9      comp   value zero.
     03  ws-ix              pic 9      comp.
     03  ws-jx              pic 9      comp.
    03  filler             pic x(4)    value spaces.
*
*    Recent-jobs table - up to 5 entries, newest Job-Created first,
*    ties broken by the higher Job-No.
*
 01  ws-recent-jobs.
     03  rj-entry           occurs 5.
         05  rj-created      pic 9(8)     value zero.
         05  rj-no           pic 9(5)     value zero.
         05  rj-title        pic x(40)    value spaces.
         05  rj-company      pic x(30)    value spaces.
         05  rj-location     pic x(25)    value spaces.
         05  rj-exper        pic 99       value zero.
         05  rj-skill-count  pic 99       value zero.
         05  filler          pic x(4)     value spaces.
*
*    Recent-candidates table - as above, candidate side.
*
 01  ws-recent-cands.
     03  rc-entry           occurs 5.
         05  rc-created      pic 9(8)     value zero.
         05  rc-no           pic 9(5)     value zero.
         05  rc-name         pic x(30)    value spaces.
         05  rc-email        pic x(40)    value spaces.
         05  rc-phone        pic x(15)    value spaces.
         05  rc-exper        pic 99v9     value zero.
         05  rc-education    pic x(12)    value spaces.
         05  rc-skill-count  pic 99       value zero.
         05  filler          pic x(4)     value spaces.
*
 copy  "wsjmdte.cob".
*
 report section.
*
 RD  Dashboard-Report
     control      Final
     Page Limit   56
     Heading      1
     First Detail 12
     Last  Detail 54.
*
 01  Dash-Report-Head  type page heading.
     03  line  1.
         05  col   1     pic x(30)   value "JM9  DASHBOARD REPORT".
         05  col  60     pic x(11)   value "RUN DATE - ".
         05  col  71     pic 9(8)    source ws-today.
     03  line  3.
         05  col   1     pic x(22)   value "TOTAL JOBS          -".
         05  col  24     pic zzzz9   source ws-job-count.
     03  line  4.
         05  col   1     pic x(22)   value "TOTAL CANDIDATES    -".
         05  col  24     pic zzzz9   source ws-cand-count.
     03  line  5.
         05  col   1     pic x(22)   value "TOTAL MATCHES       -".
         05  col  24     pic zzzz9   source ws-match-count.
     03  line  6.
         05  col   1     pic x(22)   value "HIGH QUALITY (>=70) -".
         05  col  24     pic zzzz9   source ws-hq-count.
     03  line  7.
         05  col   1     pic x(22)   value "AVERAGE PERCENT     -".
         05  col  24     pic zz9.99  source ws-avg-percent.
         05  filler      pic x(4).
*
 01  Recent-Job-Head  type is detail.
     03  line + 2.
         05  col   1     pic x(20)   value "RECENT JOBS".
         05  filler      pic x(4).
*
 01  Recent-Job-Line  type is detail.
     03  line + 1.
         05  col   1     pic 9(5)    source rj-no (ws-ix).
         05  col   7     pic x(40)   source rj-title (ws-ix).
         05  col  48     pic x(30)   source rj-company (ws-ix).
         05  col  79     pic x(25)   source rj-location (ws-ix).
         05  col 105     pic z9      source rj-exper (ws-ix).
         05  col 108     pic z9      source rj-skill-count (ws-ix).
         05  filler      pic x(4).
*
 01  Recent-Cand-Head  type is detail.
     03  line + 2.
         05  col   1     pic x(20)   value "RECENT CANDIDATES".
         05  filler      pic x(4).
*
 01  Recent-Cand-Line  type is detail.
     03  line + 1.
         05  col   1     pic 9(5)    source rc-no (ws-jx).
         05  col   7     pic x(30)   source rc-name (ws-jx).
         05  col  38     pic x(40)   source rc-email (ws-jx).
         05  col  79     pic x(15)   source rc-phone (ws-jx).
         05  col  95     pic z9.9    source rc-exper (ws-jx).
         05  filler      pic x(4).
         05  col 100     pic x(12)   source rc-education (ws-jx).
         05  col 113     pic z9      source rc-skill-count (ws-jx).
*
 procedure division.
*
 aa000-main.
     move     "S"  to  jmdate-function.
     call     "jmdate"  using  jmdate-parms.
     move     jmdate-ccyymmdd  to  ws-today.
*
     open     input   jm-job-file.
     open     input   jm-cand-file.
     open     input   jm-match-file.
     open     output  jm-print-file.
*
     perform  bb010-Read-Job thru bb010-exit
              until ws-job-eof.
     perform  cc010-Read-Cand thru cc010-exit
              until ws-cand-eof.
     perform  dd010-Read-Match thru dd010-exit
              until ws-match-eof.
*
     if       ws-match-count = zero
              move  zero  to  ws-avg-percent
     else
              divide  ws-percent-sum  by  ws-match-count
                      giving  ws-avg-percent  rounded.
*
     initiate Dashboard-Report.
     generate Recent-Job-Head.
     perform  ee010-Print-Job thru ee010-exit
              varying ws-ix from 1 by 1
              until ws-ix > ws-rj-used.
     generate Recent-Cand-Head.
     perform  ff010-Print-Cand thru ff010-exit
              varying ws-jx from 1 by 1
              until ws-jx > ws-rc-used.
     terminate Dashboard-Report.
*
     close    jm-job-file  jm-cand-file  jm-match-file  jm-print-file.
     display  "JMDASH RUN COMPLETE".
     stop     run.
*
 bb010-Read-Job.
     read     jm-job-file  next record.
     if       ws-job-ok
              add  1  to  ws-job-count
              perform  gg010-Insert-Job thru gg010-exit.
*
 bb010-exit.
     exit.
*
 cc010-Read-Cand.
     read     jm-cand-file  next record.
     if       ws-cand-ok
              add  1  to  ws-cand-count
              perform  hh010-Insert-Cand thru hh010-exit.
*
 cc010-exit.
     exit.
*
 dd010-Read-Match.
     read     jm-match-file  next record.
     if       ws-match-ok
              add  1  to  ws-match-count
              add  Match-Percent  to  ws-percent-sum
              if   Match-Percent not < 70
                   add  1  to  ws-hq-count
              end-if.
*
 dd010-exit.
     exit.
*
*    gg010-Insert-Job - inserts the just-read job into the 5-slot
*    recent-jobs table if it is newer (or equal date, higher id)
*    than the current worst slot, shifting the rest down one and
*    dropping any entry pushed past slot 5.
*
 gg010-Insert-Job.
     move     1  to  ws-ix.
     perform  gg020-Find-Slot thru gg020-exit
              until ws-ix > 5
                 or Job-Created > rj-created (ws-ix)
                 or (Job-Created = rj-created (ws-ix)
                     and Job-No > rj-no (ws-ix)).
     if       ws-ix > 5
              go to  gg010-exit.
*
     perform  gg030-Shift-Down thru gg030-exit
              varying ws-jx from 5 by -1
              until ws-jx <= ws-ix.
*
     move     Job-Created      to  rj-created (ws-ix).
     move     Job-No           to  rj-no (ws-ix).
     move     Job-Title        to  rj-title (ws-ix).
     move     Job-Company      to  rj-company (ws-ix).
     move     Job-Location     to  rj-location (ws-ix).
     move     Job-Exper-Yrs    to  rj-exper (ws-ix).
     move     Job-Skill-Count  to  rj-skill-count (ws-ix).
     if       ws-rj-used < 5
              add  1  to  ws-rj-used.
*
 gg010-exit.
     exit.
*
 gg020-Find-Slot.
     add      1  to  ws-ix.
*
 gg020-exit.
     exit.
*
 gg030-Shift-Down.
     move     rj-entry (ws-jx - 1)  to  rj-entry (ws-jx).
*
 gg030-exit.
     exit.
*
*    hh010-Insert-Cand - as gg010 but for the candidate table.
*
 hh010-Insert-Cand.
     move     1  to  ws-jx.
     perform  hh020-Find-Slot thru hh020-exit
              until ws-jx > 5
                 or Cand-Created > rc-created (ws-jx)
                 or (Cand-Created = rc-created (ws-jx)
                     and Cand-No > rc-no (ws-jx)).
     if       ws-jx > 5
              go to  hh010-exit.
*
     perform  hh030-Shift-Down thru hh030-exit
              varying ws-ix from 5 by -1
              until ws-ix <= ws-jx.
*
     move     Cand-Created      to  rc-created (ws-jx).
     move     Cand-No           to  rc-no (ws-jx).
     move     Cand-Name         to  rc-name (ws-jx).
     move     Cand-Email        to  rc-email (ws-jx).
     move     Cand-Phone        to  rc-phone (ws-jx).
     move     Cand-Exper-Yrs    to  rc-exper (ws-jx).
     move     Cand-Education    to  rc-education (ws-jx).
     move     Cand-Skill-Count  to  rc-skill-count (ws-jx).
     if       ws-rc-used < 5
              add  1  to  ws-rc-used.
*
 hh010-exit.
     exit.
*
 hh020-Find-Slot.
     add      1  to  ws-jx.
*
 hh020-exit.
     exit.
*
 hh030-Shift-Down.
     move     rc-entry (ws-ix - 1)  to  rc-entry (ws-ix).
*
 hh030-exit.
     exit.
*
 ee010-Print-Job.
     generate Recent-Job-Line.
*
 ee010-exit.
     exit.
*
 ff010-Print-Cand.
     generate Recent-Cand-Line.
*
 ff010-exit.
     exit.
*
