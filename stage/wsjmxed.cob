*******************************************
*                                          *
*  Linkage Parameters For jmxedu           *
*     CALLed education level extraction    *
*     subprogram                           *
*******************************************
*
* 11/08/89 vbc - Created for the Personnel Placement suite.
* 09/03/07 mjs - Rebuilt against the common keyword table, no
*                layout change to this linkage record.
*
 01  Jmxedu-Parms.
     03  Jmxedu-Text           pic x(2000).
     03  Jmxedu-Level          pic x(12).
     03  filler                pic x(8).
*
